000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SVPOLVAL.
000300       AUTHOR. B A CHIDAMBARAM.
000400       INSTALLATION. SOVEREIGNTY CONTROL SYSTEM.
000500       DATE-WRITTEN. 05/1985.
000600       DATE-COMPILED.
000700       SECURITY. RESTRICTED - POLICY TABLE CONTENT GOVERNS WHO MAY
000800           ACT.  OUTPUT IS FOR GOVERNANCE REVIEW ONLY.
000900********************************************************************
001000*                                                                  *
001100*A    ABSTRACT..                                                   *
001200*  SVPOLVAL IS THE POLICY CONFIGURATION VALIDATION BATCH JOB.  IT   *
001300*  DOES NOT TOUCH THE ENFORCEMENT PATH -- IT ONLY CHECKS THAT THE   *
001400*  POLICY TABLE AND THE HAND-MAINTAINED POLICY CHANGE LOG ARE       *
001500*  STRUCTURALLY SOUND BEFORE SVAUTHRZ IS TRUSTED TO LOAD THEM.      *
001600*  A POLICY WITH A BLANK OR DUPLICATE POLICY-ID, OR A BLANK OR      *
001700*  UNRECOGNIZED POLICY-DECISION, IS AN ERROR.  A CHANGE-LOG ENTRY   *
001800*  MISSING ANY OF ITS FOUR FIELDS, OR CARRYING AN UNRECOGNIZED      *
001900*  CHANGE TYPE, IS ALSO AN ERROR.  A BLANK POLICY VERSION, A        *
002000*  POLICY WITH NO MATCHING CHANGE-LOG ENTRY, OR A CHANGE LOG THAT   *
002100*  IS ABSENT ENTIRELY, ARE ALL WARNINGS ONLY -- THEY ARE REPORTED   *
002200*  BUT DO NOT FAIL THE RUN.  ANY ERROR AT ALL FAILS THE RUN.        *
002300*                                                                  *
002400*J    JCL..                                                        *
002500*                                                                  *
002600* //SVPOLVAL EXEC PGM=SVPOLVAL                                     *
002700* //STEPLIB  DD DISP=SHR,DSN=SVCTL.LOADLIB                         *
002800* //POLIN    DD DISP=SHR,DSN=SVCTL.POLICY.TABLE                    *
002900* //CHGLGIN  DD DISP=SHR,DSN=SVCTL.POLICY.CHANGELOG                *
003000* //RPTOUT   DD SYSOUT=*                                          *
003100* //SYSOUT   DD SYSOUT=*                                          *
003200* //*                                                              *
003300*                                                                  *
003400*P    ENTRY PARAMETERS..                                           *
003500*     NONE.                                                        *
003600*                                                                  *
003700*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003800*     I/O ERROR ON THE POLICY FILE OR THE REPORT FILE.  A MISSING  *
003900*     OR EMPTY CHANGE-LOG FILE IS NOT AN ERROR -- SEE ABSTRACT.     *
004000*                                                                  *
004100*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
004200*     NONE.                                                        *
004300*                                                                  *
004400*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004500*     SV-POLICY-ID-TABLE (LOCAL) -- HOLDS EVERY POLICY-ID SEEN SO   *
004600*     FAR THIS RUN, PLUS A SWITCH RECORDING WHETHER A CHANGE-LOG    *
004700*     ENTRY HAS BEEN SEEN FOR IT.  USED BOTH FOR THE DUPLICATE-ID   *
004800*     CHECK AND FOR THE CHANGE-LOG CROSS-CHECK.                     *
004900*                                                                  *
005000*H    MAINTENANCE HISTORY..                                        *
005100*     05/1985  BAC  SV-0125  ORIGINAL PROGRAM.                     *
005200*     09/1998  BAC  SV-0163  Y2K REVIEW -- NO DATE ARITHMETIC IN    *
005300*                            THIS PROGRAM.  CHANGE-LOG TIMESTAMPS   *
005400*                            ARE COMPARED FOR PRESENCE ONLY, NEVER  *
005500*                            FOR ORDER.  SIGNED OFF PER MEMO        *
005600*                            SV-Y2K-04.                             *
005700*     06/2025  BAC  SV-0140  DECISION CHECK NOW USES THE NEW       *
005800*                            SV-PL-DECISION-VALID 88 ON SVPOLTBL    *
005900*                            RATHER THAN THREE SEPARATE OR-        *
006000*                            CONDITIONS, TO MATCH THE COPYBOOK      *
006100*                            CHANGE THAT CAME OUT OF THE POLICY-014 *
006200*                            "ALOW" TYPO INCIDENT.                  *
006300*                                                                  *
006400********************************************************************
006500       EJECT
006600       ENVIRONMENT DIVISION.
006700       CONFIGURATION SECTION.
006800       SPECIAL-NAMES.
006900           C01 IS TOP-OF-FORM.
007000       INPUT-OUTPUT SECTION.
007100       FILE-CONTROL.
007200           SELECT POLICY-FILE ASSIGN TO POLIN
007300               FILE STATUS IS WS-POLIN-STATUS.
007400           SELECT CHGLOG-FILE ASSIGN TO CHGLGIN
007500               FILE STATUS IS WS-CHGLGIN-STATUS.
007600           SELECT REPORT-FILE ASSIGN TO RPTOUT.
007700       DATA DIVISION.
007800       FILE SECTION.
007900       FD  POLICY-FILE
008000           RECORDING MODE IS F
008100           BLOCK CONTAINS 0 RECORDS.
008200           COPY SVPOLTBL.
008300       FD  CHGLOG-FILE
008400           RECORDING MODE IS F
008500           BLOCK CONTAINS 0 RECORDS.
008600           COPY SVCHGLOG.
008700       FD  REPORT-FILE
008800           RECORDING MODE IS F
008900           BLOCK CONTAINS 0 RECORDS.
009000       01  REPORT-REC                     PIC X(132).
009100       EJECT
009200       WORKING-STORAGE SECTION.
009300       01  FILLER PIC X(32)
009400            VALUE 'SVPOLVAL WORKING STORAGE BEGINS '.
009500       COPY SVWKCTRS.
009600********************************************************************
009700*    FILE STATUS AND SWITCHES                                      *
009800********************************************************************
009900       01  WS-FILE-STATUS-AREA.
010000           05 WS-POLIN-STATUS          PIC X(02) VALUE '00'.
010100              88 POLIN-OK              VALUE '00'.
010200              88 POLIN-EOF             VALUE '10'.
010300           05 WS-CHGLGIN-STATUS        PIC X(02) VALUE '00'.
010400              88 CHGLGIN-OK            VALUE '00'.
010500              88 CHGLGIN-EOF           VALUE '10'.
010600       01  WS-POLICY-ROW-SWITCH        PIC X(01) VALUE 'N'.
010700           88 WS-POLICY-ROW-HAS-ERROR  VALUE 'Y'.
010800       01  WS-DUPLICATE-ID-SWITCH      PIC X(01) VALUE 'N'.
010900           88 WS-DUPLICATE-ID-FOUND    VALUE 'Y'.
011000       EJECT
011100********************************************************************
011200*    LOCAL RUN COUNTERS -- GENERIC ERROR/WARNING TOTALS ARE THE     *
011300*    SHARED ONES ON SVWKCTRS; THESE ARE THE ONES THAT ARE ONLY      *
011400*    MEANINGFUL TO THIS PROGRAM'S TWO INPUT STREAMS.                *
011500********************************************************************
011600       01  SV-WORK-LOCAL-COUNTERS.
011700           05 SV-WK-POLICIES-READ     PIC S9(07) COMP-3 VALUE 0.
011800           05 SV-WK-CHANGES-READ      PIC S9(07) COMP-3 VALUE 0.
011900       EJECT
012000********************************************************************
012100*    POLICY-ID TABLE -- ONE ROW PER POLICY SEEN THIS RUN.  USED     *
012200*    FOR THE DUPLICATE-ID CHECK ON THE WAY IN AND FOR THE           *
012300*    CHANGE-LOG CROSS-CHECK ONCE THE CHANGE LOG HAS BEEN READ.      *
012400********************************************************************
012500       01  SV-POLICY-ID-TABLE.
012600           05 SV-PV-ENTRY OCCURS 300 TIMES.
012700              10 SV-PV-POLICY-ID       PIC X(12).
012800              10 SV-PV-HAS-CHANGE-SW   PIC X(01) VALUE 'N'.
012900                 88 SV-PV-HAS-CHANGE   VALUE 'Y'.
013000       EJECT
013100********************************************************************
013200*    VALIDATION REPORT LINES                                       *
013300********************************************************************
013400       01  RP-HEADING-LINE.
013500           05 FILLER                  PIC X(50) VALUE
013600              'SVPOLVAL - POLICY CONFIGURATION VALIDATION'.
013700           05 FILLER                  PIC X(82) VALUE SPACES.
013800       01  RP-FINDING-LINE.
013900           05 RP-FL-PREFIX             PIC X(08).
014000           05 RP-FL-TEXT               PIC X(100).
014100           05 FILLER                   PIC X(24) VALUE SPACES.
014200       01  RP-RESULT-LINE.
014300           05 RP-RL-LABEL              PIC X(23) VALUE
014400              'VALIDATION COMPLETED: '.
014500           05 RP-RL-RESULT             PIC X(30).
014600           05 FILLER                   PIC X(79) VALUE SPACES.
014700       01  FILLER PIC X(32)
014800            VALUE 'SVPOLVAL WORKING STORAGE ENDS   '.
014900       EJECT
015000       PROCEDURE DIVISION.
015100********************************************************************
015200*                        MAINLINE LOGIC                            *
015300********************************************************************
015400       0000-CONTROL-PROCESS.
015500           PERFORM 1000-INITIALIZATION
015600               THRU 1099-INITIALIZATION-EXIT.
015700           PERFORM 1100-OPEN-FILES
015800               THRU 1199-OPEN-FILES-EXIT.
015900           PERFORM 2000-VALIDATE-POLICIES
016000               THRU 2099-VALIDATE-POLICIES-EXIT.
016100           PERFORM 2200-VALIDATE-CHANGELOG
016200               THRU 2299-VALIDATE-CHANGELOG-EXIT.
016300           PERFORM 2300-CROSS-CHECK-CHANGELOG
016400               THRU 2399-CROSS-CHECK-CHANGELOG-EXIT.
016500           PERFORM EOJ9000-CLOSE-FILES
016600               THRU EOJ9999-EXIT.
016700           GOBACK.
016800       EJECT
016900********************************************************************
017000*                         INITIALIZATION                           *
017100********************************************************************
017200       1000-INITIALIZATION.
017300           INITIALIZE SV-WORK-SWITCHES SV-WORK-COUNTERS
017400               SV-WORK-LOCAL-COUNTERS SV-POLICY-ID-TABLE.
017500           MOVE ZERO TO SV-WK-POLICY-COUNT.
017600       1099-INITIALIZATION-EXIT.
017700           EXIT.
017800       EJECT
017900********************************************************************
018000*                         OPEN ALL FILES                           *
018100********************************************************************
018200       1100-OPEN-FILES.
018300           OPEN INPUT  POLICY-FILE.
018400           IF NOT POLIN-OK
018500               DISPLAY 'OPEN FAILED - POLICY FILE, STATUS='
018600                   WS-POLIN-STATUS
018700               GO TO EOJ9900-ABEND
018800           END-IF.
018900           OPEN OUTPUT REPORT-FILE.
019000           WRITE REPORT-REC FROM RP-HEADING-LINE
019100               AFTER ADVANCING TOP-OF-FORM.
019200*        A CHANGE-LOG FILE THAT WILL NOT OPEN IS TREATED THE SAME
019300*        AS ONE THAT OPENS BUT CONTAINS NO RECORDS -- BOTH LEAVE
019400*        SV-WK-CHANGES-READ AT ZERO, WHICH 2200 BELOW TREATS AS
019500*        "CHANGE LOG ABSENT ENTIRELY".  NEITHER CASE IS AN ABEND.
019600           OPEN INPUT  CHGLOG-FILE.
019700           IF NOT CHGLGIN-OK
019800               SET SV-WK-CHGLOG-EOF TO TRUE
019900           END-IF.
020000       1199-OPEN-FILES-EXIT.
020100           EXIT.
020200       EJECT
020300********************************************************************
020400*         PHASE 1 -- READ AND VALIDATE EVERY POLICY TABLE ROW      *
020500********************************************************************
020600       2000-VALIDATE-POLICIES.
020700           READ POLICY-FILE
020800               AT END SET SV-WK-POLICY-EOF TO TRUE
020900           END-READ.
021000           PERFORM 2100-CHECK-ONE-POLICY
021100               THRU 2199-CHECK-ONE-POLICY-EXIT
021200               UNTIL SV-WK-POLICY-EOF.
021300       2099-VALIDATE-POLICIES-EXIT.
021400           EXIT.
021500
021600********************************************************************
021700*    ONE POLICY ROW -- BLANK OR DUPLICATE ID AND BLANK OR          *
021800*    UNRECOGNIZED DECISION ARE ERRORS; BLANK VERSION IS A WARNING; *
021900*    A ROW WITH NO ERROR IS ACKNOWLEDGED WITH AN [OK] LINE.        *
022000********************************************************************
022100       2100-CHECK-ONE-POLICY.
022200           ADD 1 TO SV-WK-POLICIES-READ.
022300           MOVE 'N' TO WS-POLICY-ROW-SWITCH.
022400           IF SV-PL-POLICY-ID = SPACES
022500               MOVE 'POLICY ROW HAS A BLANK POLICY-ID' TO RP-FL-TEXT
022600               PERFORM 2910-PRINT-ERROR-LINE
022700                   THRU 2910-PRINT-ERROR-LINE-EXIT
022800               SET WS-POLICY-ROW-HAS-ERROR TO TRUE
022900           ELSE
023000               PERFORM 2110-SEARCH-DUPLICATE-ID
023100                   THRU 2119-SEARCH-DUPLICATE-ID-EXIT
023200               IF WS-DUPLICATE-ID-FOUND
023300                   STRING 'DUPLICATE POLICY-ID: ' DELIMITED BY SIZE
023400                          SV-PL-POLICY-ID         DELIMITED BY SIZE
023500                       INTO RP-FL-TEXT
023600                   PERFORM 2910-PRINT-ERROR-LINE
023700                       THRU 2910-PRINT-ERROR-LINE-EXIT
023800                   SET WS-POLICY-ROW-HAS-ERROR TO TRUE
023900               ELSE
024000                   PERFORM 2120-STORE-POLICY-ROW
024100                       THRU 2129-STORE-POLICY-ROW-EXIT
024200               END-IF
024300           END-IF.
024400           IF SV-PL-POLICY-DECISION = SPACES
024500               OR NOT SV-PL-DECISION-VALID
024600               STRING 'POLICY '                 DELIMITED BY SIZE
024700                      SV-PL-POLICY-ID           DELIMITED BY SIZE
024800                      ' HAS A BLANK OR INVALID DECISION: '
024900                                                 DELIMITED BY SIZE
025000                      SV-PL-DECISION-RAW         DELIMITED BY SIZE
025100                   INTO RP-FL-TEXT
025200               PERFORM 2910-PRINT-ERROR-LINE
025300                   THRU 2910-PRINT-ERROR-LINE-EXIT
025400               SET WS-POLICY-ROW-HAS-ERROR TO TRUE
025500           END-IF.
025600           IF SV-PL-POLICY-VERSION = SPACES
025700               STRING 'POLICY '                 DELIMITED BY SIZE
025800                      SV-PL-POLICY-ID           DELIMITED BY SIZE
025900                      ' HAS A BLANK VERSION'     DELIMITED BY SIZE
026000                   INTO RP-FL-TEXT
026100               PERFORM 2920-PRINT-WARNING-LINE
026200                   THRU 2920-PRINT-WARNING-LINE-EXIT
026300           END-IF.
026400           IF NOT WS-POLICY-ROW-HAS-ERROR
026500               STRING 'POLICY '                 DELIMITED BY SIZE
026600                      SV-PL-POLICY-ID           DELIMITED BY SIZE
026700                      ' IS STRUCTURALLY VALID'   DELIMITED BY SIZE
026800                   INTO RP-FL-TEXT
026900               PERFORM 2930-PRINT-OK-LINE
027000                   THRU 2930-PRINT-OK-LINE-EXIT
027100           END-IF.
027200           READ POLICY-FILE
027300               AT END SET SV-WK-POLICY-EOF TO TRUE
027400           END-READ.
027500       2199-CHECK-ONE-POLICY-EXIT.
027600           EXIT.
027700       EJECT
027800********************************************************************
027900*    DUPLICATE-ID CHECK -- POOR MAN'S BREAK AGAINST EVERY ID        *
028000*    STORED SO FAR.  RUNS BEFORE THE CURRENT ROW IS STORED, SO A    *
028100*    SECOND ROW WITH THE SAME ID NEVER GETS ADDED TO THE TABLE.     *
028200********************************************************************
028300       2110-SEARCH-DUPLICATE-ID.
028400           MOVE 'N' TO WS-DUPLICATE-ID-SWITCH.
028500           PERFORM 2111-COMPARE-ONE-ID
028600               THRU 2111-COMPARE-ONE-ID-EXIT
028700               VARYING SV-WK-SUB FROM 1 BY 1
028800               UNTIL SV-WK-SUB > SV-WK-POLICY-COUNT.
028900       2119-SEARCH-DUPLICATE-ID-EXIT.
029000           EXIT.
029100
029200       2111-COMPARE-ONE-ID.
029300           IF SV-PV-POLICY-ID(SV-WK-SUB) = SV-PL-POLICY-ID
029400               SET WS-DUPLICATE-ID-FOUND TO TRUE
029500               MOVE SV-WK-POLICY-COUNT TO SV-WK-SUB
029600           END-IF.
029700       2111-COMPARE-ONE-ID-EXIT.
029800           EXIT.
029900       EJECT
030000       2120-STORE-POLICY-ROW.
030100           ADD 1 TO SV-WK-POLICY-COUNT.
030200           MOVE SV-PL-POLICY-ID TO SV-PV-POLICY-ID(SV-WK-POLICY-COUNT).
030300           MOVE 'N' TO SV-PV-HAS-CHANGE-SW(SV-WK-POLICY-COUNT).
030400       2129-STORE-POLICY-ROW-EXIT.
030500           EXIT.
030600       EJECT
030700********************************************************************
030800*    PHASE 2 -- READ AND VALIDATE THE POLICY CHANGE LOG.  IF NO     *
030900*    RECORD IS EVER READ, THE LOG IS TREATED AS ABSENT ENTIRELY --  *
031000*    A WARNING, NOT AN ERROR, AND THE CROSS-CHECK BELOW IS SKIPPED. *
031100********************************************************************
031200       2200-VALIDATE-CHANGELOG.
031300           IF NOT SV-WK-CHGLOG-EOF
031400               READ CHGLOG-FILE
031500                   AT END SET SV-WK-CHGLOG-EOF TO TRUE
031600               END-READ
031700           END-IF.
031800           PERFORM 2210-CHECK-ONE-CHANGE
031900               THRU 2219-CHECK-ONE-CHANGE-EXIT
032000               UNTIL SV-WK-CHGLOG-EOF.
032100           IF SV-WK-CHANGES-READ = ZERO
032200               MOVE 'CHANGE LOG ABSENT ENTIRELY' TO RP-FL-TEXT
032300               PERFORM 2920-PRINT-WARNING-LINE
032400                   THRU 2920-PRINT-WARNING-LINE-EXIT
032500           END-IF.
032600       2299-VALIDATE-CHANGELOG-EXIT.
032700           EXIT.
032800       EJECT
032900********************************************************************
033000*    ONE CHANGE-LOG ROW -- ANY BLANK FIELD, OR A CHANGE TYPE NOT    *
033100*    ONE OF THE THREE KNOWN VALUES, IS AN ERROR.  A GOOD ROW MARKS  *
033200*    ITS POLICY AS HAVING CHANGE-LOG COVERAGE.                      *
033300********************************************************************
033400       2210-CHECK-ONE-CHANGE.
033500           ADD 1 TO SV-WK-CHANGES-READ.
033600           IF SV-CL-CHG-TIMESTAMP = SPACES
033700               OR SV-CL-CHG-POLICY-ID = SPACES
033800               OR SV-CL-CHG-VERSION = SPACES
033900               OR SV-CL-CHG-TYPE = SPACES
034000               OR NOT SV-CL-TYPE-VALID
034100               STRING 'CHANGE LOG ENTRY FOR POLICY '
034200                                                DELIMITED BY SIZE
034300                      SV-CL-CHG-POLICY-ID       DELIMITED BY SIZE
034400                      ' IS MISSING A REQUIRED FIELD OR HAS AN'
034500                                                DELIMITED BY SIZE
034600                      ' INVALID CHANGE TYPE'    DELIMITED BY SIZE
034700                   INTO RP-FL-TEXT
034800               PERFORM 2910-PRINT-ERROR-LINE
034900                   THRU 2910-PRINT-ERROR-LINE-EXIT
035000           ELSE
035100               PERFORM 2220-MARK-POLICY-CHANGED
035200                   THRU 2229-MARK-POLICY-CHANGED-EXIT
035300           END-IF.
035400           READ CHGLOG-FILE
035500               AT END SET SV-WK-CHGLOG-EOF TO TRUE
035600           END-READ.
035700       2219-CHECK-ONE-CHANGE-EXIT.
035800           EXIT.
035900       EJECT
036000********************************************************************
036100*    MARK THE CHANGED POLICY -- POOR MAN'S BREAK AGAINST THE        *
036200*    POLICY-ID TABLE BUILT IN PHASE 1.  A CHANGE-LOG ENTRY FOR A    *
036300*    POLICY-ID NOT IN THE TABLE (E.G. A DEPRECATED POLICY ALREADY   *
036400*    REMOVED FROM THE TABLE) MATCHES NOTHING AND IS SILENTLY        *
036500*    IGNORED -- THE CONTRACT ONLY ASKS FOR COVERAGE OF POLICIES     *
036600*    CURRENTLY IN THE TABLE.                                        *
036700********************************************************************
036800       2220-MARK-POLICY-CHANGED.
036900           PERFORM 2221-COMPARE-ONE-CHANGED-ID
037000               THRU 2221-COMPARE-ONE-CHANGED-ID-EXIT
037100               VARYING SV-WK-SUB2 FROM 1 BY 1
037200               UNTIL SV-WK-SUB2 > SV-WK-POLICY-COUNT.
037300       2229-MARK-POLICY-CHANGED-EXIT.
037400           EXIT.
037500
037600       2221-COMPARE-ONE-CHANGED-ID.
037700           IF SV-PV-POLICY-ID(SV-WK-SUB2) = SV-CL-CHG-POLICY-ID
037800               SET SV-PV-HAS-CHANGE(SV-WK-SUB2) TO TRUE
037900               MOVE SV-WK-POLICY-COUNT TO SV-WK-SUB2
038000           END-IF.
038100       2221-COMPARE-ONE-CHANGED-ID-EXIT.
038200           EXIT.
038300       EJECT
038400********************************************************************
038500*    PHASE 3 -- EVERY POLICY STILL SHOWING NO CHANGE-LOG COVERAGE   *
038600*    DRAWS A WARNING.  SKIPPED OUTRIGHT WHEN THE CHANGE LOG WAS     *
038700*    ABSENT ENTIRELY -- THAT CONDITION ALREADY DREW ITS OWN         *
038800*    WARNING IN 2200 ABOVE AND REPEATING IT PER POLICY WOULD JUST   *
038900*    BE NOISE ON THE REPORT.                                        *
039000********************************************************************
039100       2300-CROSS-CHECK-CHANGELOG.
039200           IF SV-WK-CHANGES-READ NOT = ZERO
039300               PERFORM 2310-CHECK-ONE-POLICY-COVERAGE
039400                   THRU 2310-CHECK-ONE-POLICY-COVERAGE-EXIT
039500                   VARYING SV-WK-SUB FROM 1 BY 1
039600                   UNTIL SV-WK-SUB > SV-WK-POLICY-COUNT
039700           END-IF.
039800       2399-CROSS-CHECK-CHANGELOG-EXIT.
039900           EXIT.
040000
040100       2310-CHECK-ONE-POLICY-COVERAGE.
040200           IF NOT SV-PV-HAS-CHANGE(SV-WK-SUB)
040300               STRING 'POLICY '                 DELIMITED BY SIZE
040400                      SV-PV-POLICY-ID(SV-WK-SUB) DELIMITED BY SIZE
040500                      ' HAS NO CHANGE-LOG ENTRY' DELIMITED BY SIZE
040600                   INTO RP-FL-TEXT
040700               PERFORM 2920-PRINT-WARNING-LINE
040800                   THRU 2920-PRINT-WARNING-LINE-EXIT
040900           END-IF.
041000       2310-CHECK-ONE-POLICY-COVERAGE-EXIT.
041100           EXIT.
041200       EJECT
041300********************************************************************
041400*    FINDING-LINE PRINTERS -- ONE PER SEVERITY, EACH BUMPS THE      *
041500*    SHARED COUNTER ITS SEVERITY OWNS ON SVWKCTRS.                  *
041600********************************************************************
041700       2910-PRINT-ERROR-LINE.
041800           ADD 1 TO SV-WK-ERROR-CNT.
041900           MOVE '[ERROR] ' TO RP-FL-PREFIX.
042000           WRITE REPORT-REC FROM RP-FINDING-LINE.
042100       2910-PRINT-ERROR-LINE-EXIT.
042200           EXIT.
042300
042400       2920-PRINT-WARNING-LINE.
042500           ADD 1 TO SV-WK-WARNING-CNT.
042600           MOVE '[WARN]  ' TO RP-FL-PREFIX.
042700           WRITE REPORT-REC FROM RP-FINDING-LINE.
042800       2920-PRINT-WARNING-LINE-EXIT.
042900           EXIT.
043000
043100       2930-PRINT-OK-LINE.
043200           MOVE '[OK]    ' TO RP-FL-PREFIX.
043300           WRITE REPORT-REC FROM RP-FINDING-LINE.
043400       2930-PRINT-OK-LINE-EXIT.
043500           EXIT.
043600       EJECT
043700********************************************************************
043800*                   CLOSE FILES AND PRINT SUMMARY                   *
043900********************************************************************
044000       EOJ9000-CLOSE-FILES.
044100           IF SV-WK-ERROR-CNT = ZERO
044200               MOVE 'PASS' TO RP-RL-RESULT
044300           ELSE
044400               STRING 'FAIL ('          DELIMITED BY SIZE
044500                      SV-WK-ERROR-CNT   DELIMITED BY SIZE
044600                      ' ERROR(S) FOUND)' DELIMITED BY SIZE
044700                   INTO RP-RL-RESULT
044800           END-IF.
044900           WRITE REPORT-REC FROM RP-RESULT-LINE
045000               AFTER ADVANCING 2 LINES.
045100           DISPLAY 'SVPOLVAL - POLICIES READ: ' SV-WK-POLICIES-READ.
045200           DISPLAY 'SVPOLVAL - CHANGES READ: ' SV-WK-CHANGES-READ.
045300           CLOSE POLICY-FILE.
045400           IF CHGLGIN-OK OR CHGLGIN-EOF
045500               CLOSE CHGLOG-FILE
045600           END-IF.
045700           CLOSE REPORT-FILE.
045800           GO TO EOJ9999-EXIT.
045900       EOJ9900-ABEND.
046000           DISPLAY 'SVPOLVAL ABENDING DUE TO ERROR'.
046100       EOJ9999-EXIT.
046200           EXIT.
046300       EJECT
