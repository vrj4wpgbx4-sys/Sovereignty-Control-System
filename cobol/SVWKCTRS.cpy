000100***********************************************************
000200*                                                          *
000300*A    ABSTRACT..                                           *
000400*     SV-WORK-COUNTERS IS THE COMMON WORKING-STORAGE BLOCK *
000500*     SHARED BY EVERY PROGRAM IN THE SOVEREIGNTY CONTROL    *
000600*     SYSTEM JOB FAMILY -- END-OF-FILE SWITCHES FOR EACH OF *
000700*     THE FILES ANY ONE OF THESE PROGRAMS MIGHT OPEN, THE   *
000800*     RUN COUNTERS PRINTED AT END OF JOB, AND THE ROLLING   *
000900*     DIGEST WORK AREA SHARED BY THE HASH-CHAIN WRITER      *
001000*     (SVAUTHRZ) AND THE TWO HASH-CHAIN READERS (SVLOGVFY,  *
001100*     SVDECVUE).  NOT EVERY PROGRAM USES EVERY FIELD -- A   *
001200*     GIVEN PROGRAM'S COMMENTS SAY WHICH ONES APPLY.        *
001300*                                                          *
001400*U    USED BY..                                            *
001500*     SVAUTHRZ, SVDELREG, SVLOGVFY, SVPOLVAL, SVDECVUE.     *
001600*                                                          *
001700*H    MAINTENANCE HISTORY..                                *
001800*     12/1984  BAC  SV-0115  ORIGINAL LAYOUT.               SV0115
001900*     07/2025  BAC  SV-0145  ADDED THE HASH WORK AREA WHEN   SV0145
002000*                            CHAINING WENT LIVE IN SVAUTHRZ. SV0145
002050*     10/2025  BAC  SV-0173  PULLED THE TABLE-SEARCH UPPER-  SV0173
002060*                            BOUND SCRATCH FIELD OUT OF THE   SV0173
002070*                            COUNTERS GROUP AND MADE IT A     SV0173
002080*                            STANDALONE 77-LEVEL -- IT NEVER  SV0173
002090*                            BELONGED UNDER A RUN-TOTAL       SV0173
002095*                            GROUP IN THE FIRST PLACE.        SV0173
002100*                                                          *
002200***********************************************************
002300*                                                          *
002310 77  SV-WK-TABLE-MAX                 PIC S9(04) COMP VALUE 0.
002320*                                                          *
002400 01  SV-WORK-SWITCHES.
002500     05 SV-WK-EOF-SCENARIO           PIC X(01) VALUE 'N'.
002600        88 SV-WK-SCENARIO-EOF        VALUE 'Y'.
002700     05 SV-WK-EOF-POLICY             PIC X(01) VALUE 'N'.
002800        88 SV-WK-POLICY-EOF          VALUE 'Y'.
002900     05 SV-WK-EOF-IDENTITY           PIC X(01) VALUE 'N'.
003000        88 SV-WK-IDENTITY-EOF        VALUE 'Y'.
003100     05 SV-WK-EOF-DELEGATION         PIC X(01) VALUE 'N'.
003200        88 SV-WK-DELEGATION-EOF      VALUE 'Y'.
003300     05 SV-WK-EOF-CHGLOG             PIC X(01) VALUE 'N'.
003400        88 SV-WK-CHGLOG-EOF          VALUE 'Y'.
003500     05 SV-WK-EOF-AUDLOG             PIC X(01) VALUE 'N'.
003600        88 SV-WK-AUDLOG-EOF          VALUE 'Y'.
003700     05 SV-WK-LOCKDOWN-FILE-PRESENT  PIC X(01) VALUE 'N'.
003800        88 SV-WK-LOCKDOWN-EXISTS     VALUE 'Y'.
003900*                                                          *
004000 01  SV-WORK-COUNTERS.
004100     05 SV-WK-REQUESTS-READ          PIC S9(09) COMP-3 VALUE 0.
004200     05 SV-WK-ALLOW-CNT              PIC S9(09) COMP-3 VALUE 0.
004300     05 SV-WK-DENY-CNT               PIC S9(09) COMP-3 VALUE 0.
004400     05 SV-WK-REQ-APPR-CNT           PIC S9(09) COMP-3 VALUE 0.
004500     05 SV-WK-EXECUTED-CNT           PIC S9(09) COMP-3 VALUE 0.
004600     05 SV-WK-BLOCKED-CNT            PIC S9(09) COMP-3 VALUE 0.
004700     05 SV-WK-PAUSED-CNT             PIC S9(09) COMP-3 VALUE 0.
004800     05 SV-WK-LOCKDOWN-CHANGED-CNT   PIC S9(09) COMP-3 VALUE 0.
004900     05 SV-WK-LOCKDOWN-NOOP-CNT      PIC S9(09) COMP-3 VALUE 0.
005000     05 SV-WK-SKIPPED-CNT            PIC S9(09) COMP-3 VALUE 0.
005100     05 SV-WK-ERROR-CNT              PIC S9(09) COMP-3 VALUE 0.
005200     05 SV-WK-WARNING-CNT            PIC S9(09) COMP-3 VALUE 0.
005300     05 SV-WK-ENTRIES-READ-CNT       PIC S9(09) COMP-3 VALUE 0.
005400     05 SV-WK-ENTRIES-VERIFIED-CNT   PIC S9(09) COMP-3 VALUE 0.
005500     05 SV-WK-ENTRIES-LEGACY-CNT     PIC S9(09) COMP-3 VALUE 0.
005600     05 SV-WK-PRINTED-CNT            PIC S9(09) COMP-3 VALUE 0.
005700     05 SV-WK-GRANTS-ACTIVE-CNT      PIC S9(09) COMP-3 VALUE 0.
005800     05 SV-WK-SUB                    PIC S9(04) COMP VALUE 0.
005900     05 SV-WK-SUB2                   PIC S9(04) COMP VALUE 0.
006010     05 SV-WK-POLICY-COUNT           PIC S9(04) COMP VALUE 0. SV0145
006020     05 SV-WK-IDENTITY-COUNT         PIC S9(04) COMP VALUE 0. SV0145
006030     05 SV-WK-DELEGATION-COUNT       PIC S9(04) COMP VALUE 0. SV0145
006100*                                                          *
006200***********************************************************
006300*    ROLLING DIGEST WORK AREA (HASH CHAIN)                 *
006400*                                                          *
006500*    A 16-HEX-DIGIT ROLLING DIGEST IS ALL THE CONTRACT      *
006600*    CALLS FOR -- DETERMINISTIC AND SENSITIVE TO ANY CHANGE *
006700*    IN THE ENTRY'S CONTENT, NOT CRYPTOGRAPHIC STRENGTH.    *
006800*    THE ACCUMULATOR IS WALKED ONE CHARACTER OF THE         *
006900*    CANONICAL FIELD STRING AT A TIME; SV-WK-HASH-NUM IS    *
007000*    THEN EDITED OUT TO 16 HEX-LOOKING DIGITS THROUGH        *
007100*    SV-WK-HASH-DIGITS.                                     *
007200***********************************************************
007300 01  SV-WORK-HASH-AREA.
007400     05 SV-WK-HASH-NUM               PIC 9(16) COMP-3 VALUE 0.
007500     05 SV-WK-HASH-CHAR-CODE         PIC S9(04) COMP VALUE 0.
007600     05 SV-WK-HASH-POS               PIC S9(04) COMP VALUE 0.
007700     05 SV-WK-HASH-STRING            PIC X(233).
007800     05 SV-WK-HASH-STRING-LEN        PIC S9(04) COMP VALUE 0.
007900     05 SV-WK-HASH-DISPLAY           PIC X(16).
008000     05 SV-WK-HASH-DISPLAY-GROUPS REDEFINES                 SV0145
008100        SV-WK-HASH-DISPLAY.                                 SV0145
008200        10 SV-WK-HASH-GROUP-1        PIC X(04).             SV0145
008300        10 SV-WK-HASH-GROUP-2        PIC X(04).             SV0145
008400        10 SV-WK-HASH-GROUP-3        PIC X(04).             SV0145
008500        10 SV-WK-HASH-GROUP-4        PIC X(04).             SV0145
008600     05 SV-WK-HASH-DIGIT-TABLE.                             SV0145
008700        10 FILLER                    PIC X(16)              SV0145
008800              VALUE '0123456789ABCDEF'.                     SV0145
008900     05 SV-WK-HASH-DIGIT-TABLE-R REDEFINES                  SV0145
009000        SV-WK-HASH-DIGIT-TABLE.                              SV0145
009100        10 SV-WK-HASH-DIGIT         OCCURS 16 TIMES          SV0145
009200              PIC X(01).                                    SV0145
009300     05 SV-WK-HASH-WORK              PIC 9(16) COMP-3 VALUE 0. SV0145
009400     05 SV-WK-HASH-REMAINDER         PIC 9(04) COMP VALUE 0. SV0145
009500     05 SV-WK-HASH-TABLE-IDX         PIC S9(04) COMP VALUE 0. SV0145
009600     05 SV-WK-HASH-ONE-CHAR          PIC X(01) VALUE SPACE.   SV0145
009700*                                                          *
009800***********************************************************
009900*    CHARACTER-CODE TABLE FOR THE ROLLING DIGEST.  BEFORE   *
010000*    FUNCTION ORD WAS ON THE COMPILER TAPE THE SHOP'S CHECK- *
010100*    DIGIT ELEMENTS DID IT THIS WAY -- A STATIC LITERAL OF   *
010200*    EVERY CHARACTER THE FIELD CAN CONTAIN, SEARCHED FOR A   *
010300*    POSITION TO STAND IN FOR THE CHARACTER'S "VALUE".  A    *
010400*    CHARACTER NOT ON THE LIST FALLS OUT OF THE SEARCH AND   *
010500*    IS GIVEN THE FIXED CODE 1 -- STILL DETERMINISTIC.       *
010600***********************************************************  SV0145
010700 01  SV-WORK-CHARSET.                                        SV0145
010800     05 SV-WK-CHARSET-PART1          PIC X(40) VALUE          SV0145
010900         ' ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklm'.          SV0145
011000     05 SV-WK-CHARSET-PART2          PIC X(31) VALUE          SV0145
011100         'nopqrstuvwxyz0123456789:.,-_()*'.                   SV0145
011200 01  SV-WORK-CHARSET-R REDEFINES SV-WORK-CHARSET.             SV0145
011300     05 SV-WK-CHARSET-ENTRY          OCCURS 71 TIMES          SV0145
011400              INDEXED BY SV-WK-CHR-IDX                        SV0145
011500              PIC X(01).                                      SV0145
