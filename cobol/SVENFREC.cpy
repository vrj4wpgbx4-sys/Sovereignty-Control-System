000100***********************************************************
000200*                                                          *
000300*A    ABSTRACT..                                           *
000400*     SV-ENFORCEMENT-REC IS ONE ENTRY OF THE ENFORCEMENT   *
000500*     LOG.  WRITTEN ONCE PER EVALUATED SCENARIO-REQUEST,    *
000600*     IMMEDIATELY AFTER THE MATCHING AUDIT-DECISION ENTRY,  *
000700*     RECORDING WHAT THE ENFORCEMENT GATE ACTUALLY DID WITH *
000800*     THE DECISION (BLOCKED IT, PAUSED IT, OR EXECUTED IT   *
000900*     AND DISPATCHED IT TO AN EFFECTOR).                    *
001000*                                                          *
001100*U    USED BY..                                            *
001200*     SVAUTHRZ  -- WRITES ONE PER REQUEST (APPEND).        *
001300*                                                          *
001400*H    MAINTENANCE HISTORY..                                *
001500*     12/1984  BAC  SV-0112  ORIGINAL LAYOUT.               SV0112
001600*                                                          *
001700***********************************************************
001800*                                                          *
001900*    FIELD NOTES..                                         *
002000*    SV-EF-SEQ................SEQUENCE NUMBER, 1-UP.       *
002100*    SV-EF-TIMESTAMP..........ENFORCEMENT TIME.            *
002200*    SV-EF-REQ-ID.............CORRELATES TO THE REQUEST.   *
002300*    SV-EF-ACTION-TYPE........E.G. LOCKDOWN_STATE.  ONLY    *
002400*                             LOCKDOWN_STATE HAS A HANDLER; *
002500*                             ANYTHING ELSE IS DISPATCHED   *
002600*                             AND COMES BACK NOT-IMPLEMENTED.*
002700*                                                            *
002800*    SV-EF-OPERATION..........SET, CLEAR, OR TOGGLE.  SPACES *
002900*                             WHEN NOT APPLICABLE.           *
003000*    SV-EF-RESULT.............EXECUTED, BLOCKED, OR PAUSED. *
003100*    SV-EF-EFF-OUTCOME........EFFECTOR OUTCOME WHEN         *
003200*                             EXECUTED -- SUCCESS, NOOP,    *
003300*                             NOT-APPLICABLE,               *
003400*                             NOT-IMPLEMENTED, OR FAILED.   *
003500*                             SPACES WHEN NOT EXECUTED.     *
003600*    SV-EF-DRY-RUN............Y IF THE RUN WAS DRY (STATE   *
003700*                             FILE NOT REWRITTEN).          *
003800*    SV-EF-REASON.............EXPLANATION LINE.            *
003900*                                                          *
004000 01  SV-ENFORCEMENT-REC.
004100     05 SV-EF-SEQ                    PIC 9(06).
004200     05 SV-EF-TIMESTAMP              PIC X(20).
004300     05 SV-EF-REQ-ID                 PIC X(08).
004400     05 SV-EF-ACTION-TYPE            PIC X(20).
004500        88 SV-EF-ACTION-LOCKDOWN     VALUE 'LOCKDOWN_STATE'.
004600     05 SV-EF-OPERATION              PIC X(08).
004700        88 SV-EF-OP-SET              VALUE 'SET'.
004800        88 SV-EF-OP-CLEAR            VALUE 'CLEAR'.
004900        88 SV-EF-OP-TOGGLE           VALUE 'TOGGLE'.
005000     05 SV-EF-RESULT                 PIC X(15).
005100        88 SV-EF-RESULT-EXECUTED     VALUE 'EXECUTED'.
005200        88 SV-EF-RESULT-BLOCKED      VALUE 'BLOCKED'.
005300        88 SV-EF-RESULT-PAUSED       VALUE 'PAUSED'.
005400     05 SV-EF-EFF-OUTCOME            PIC X(15).
005500        88 SV-EF-OUT-SUCCESS         VALUE 'SUCCESS'.
005600        88 SV-EF-OUT-NOOP            VALUE 'NOOP'.
005700        88 SV-EF-OUT-NOT-APPLIC      VALUE 'NOT-APPLICABLE'.
005800        88 SV-EF-OUT-NOT-IMPL        VALUE 'NOT-IMPLEMENTED'.
005900        88 SV-EF-OUT-FAILED          VALUE 'FAILED'.
006000     05 SV-EF-DRY-RUN                PIC X(01).
006100        88 SV-EF-IS-DRY-RUN          VALUE 'Y'.
006200     05 SV-EF-REASON                 PIC X(60).
