000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SVDECVUE.
000300       AUTHOR. B A CHIDAMBARAM.
000400       INSTALLATION. SOVEREIGNTY CONTROL SYSTEM.
000500       DATE-WRITTEN. 05/1985.
000600       DATE-COMPILED.
000700       SECURITY. RESTRICTED - AUDIT LOG CONTENT IS GOVERNANCE
000800           REVIEW MATERIAL ONLY.  NO UPDATE ACCESS IS GIVEN HERE.
000900********************************************************************
001000*                                                                  *
001100*A    ABSTRACT..                                                   *
001200*  SVDECVUE IS THE DECISION VISIBILITY / REPLAY REPORT.  IT READS  *
001300*  THE AUDIT-DECISION LOG SEQUENTIALLY FROM END TO END, VERIFYING   *
001400*  THE HASH CHAIN AS IT GOES -- THE SAME RESTATEMENT OF THE CHAIN   *
001500*  ALGORITHM SVLOGVFY USES -- SO EVERY ENTRY CARRIES AN INTEGRITY   *
001600*  STATUS OF OK, FAILED, OR LEGACY.  A SYSIN CONTROL CARD PICKS     *
001700*  ONE OF TWO MODES.  LIST MODE (THE DEFAULT WHEN NO CARD IS        *
001800*  SUPPLIED) PRINTS THE N MOST RECENT ENTRIES NEWEST-FIRST IN A     *
001900*  SEVEN-COLUMN REPORT.  EXPLAIN MODE PRINTS EVERY FIELD OF ONE     *
002000*  CHOSEN ENTRY, IDENTIFIED BY ITS SEQUENCE NUMBER, ONE LABELED     *
002100*  LINE PER FIELD.  NEITHER MODE WRITES BACK TO THE LOG.            *
002200*                                                                  *
002300*J    JCL..                                                        *
002400*                                                                  *
002500* //SVDECVUE EXEC PGM=SVDECVUE                                     *
002600* //STEPLIB  DD DISP=SHR,DSN=SVCTL.LOADLIB                         *
002700* //AUDLOG   DD DISP=SHR,DSN=SVCTL.AUDIT.DECISION.LOG               *
002800* //SYSIN    DD *                                                  *
002900* //            (ONE CONTROL CARD -- SEE ENTRY PARAMETERS BELOW,   *
003000* //             OR OMIT THE CARD FOR THE DEFAULT LIST OF 10)      *
003100* //RPTOUT   DD SYSOUT=*                                          *
003200* //SYSOUT   DD SYSOUT=*                                          *
003300* //*                                                              *
003400*                                                                  *
003500*P    ENTRY PARAMETERS..                                           *
003600*     ONE OPTIONAL 80-BYTE SYSIN CONTROL CARD --                   *
003700*         COLS  1- 8  'LIST    ' OR 'EXPLAIN '.                    *
003800*         COLS  9-14  FOR LIST, THE COUNT OF ENTRIES WANTED        *
003900*                     (ZERO OR BLANK DEFAULTS TO 10, CAPPED AT     *
004000*                     THE 50-ENTRY WINDOW SIZE BELOW).  FOR        *
004100*                     EXPLAIN, THE SEQUENCE NUMBER TO EXPLAIN.     *
004200*         NO CARD, OR AN UNREADABLE ONE, MEANS LIST 10.            *
004300*                                                                  *
004400*E    ERRORS DETECTED BY THIS ELEMENT..                            *
004500*     I/O ERROR ON THE AUDIT LOG OR THE REPORT FILE.  AN EXPLAIN   *
004600*     REQUEST FOR A SEQUENCE NUMBER NOT IN THE LOG IS REPORTED,    *
004700*     NOT ABENDED.                                                 *
004800*                                                                  *
004900*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
005000*     NONE.                                                        *
005100*                                                                  *
005200*U    USER CONSTANTS AND TABLES REFERENCED..                       *
005300*     SV-RECENT-WINDOW (LOCAL) -- HOLDS THE LAST 50 ENTRIES READ,   *
005400*     NEWEST AT SUBSCRIPT 1, SHIFTED DOWN ONE PLACE EVERY TIME A    *
005500*     NEW ENTRY ARRIVES.  FIFTY IS FAR MORE THAN ANY REQUEST THIS   *
005600*     SHOP HAS EVER MADE OF THE ORIGINAL VIEW-DECISIONS SCREEN.     *
005700*                                                                  *
005800*H    MAINTENANCE HISTORY..                                        *
005900*     05/1985  BAC  SV-0142  ORIGINAL PROGRAM.                     *
006000*     09/1998  BAC  SV-0164  Y2K REVIEW -- SEQUENCE NUMBERS AND     *
006100*                            HASHES ARE THE ONLY KEYS THIS PROGRAM  *
006200*                            COMPARES; TIMESTAMPS ARE DISPLAYED     *
006300*                            ONLY, NEVER COMPARED OR AGED.  SIGNED  *
006400*                            OFF PER MEMO SV-Y2K-04.                *
006500*     08/2025  BAC  SV-0151  ADDED THE EXPLAIN MODE CONTROL CARD -- *
006600*                            GOVERNANCE REVIEW HAD BEEN ASKING FOR  *
006700*                            THE FULL FIELD DUMP OF ONE ENTRY BY    *
006800*                            PHONE EVERY TIME AN AUDITOR QUESTIONED *
006900*                            A DECISION.                            *
007000*                                                                  *
007100********************************************************************
007200       EJECT
007300       ENVIRONMENT DIVISION.
007400       CONFIGURATION SECTION.
007500       SPECIAL-NAMES.
007600           C01 IS TOP-OF-FORM.
007700       INPUT-OUTPUT SECTION.
007800       FILE-CONTROL.
007900           SELECT CONTROL-CARD-FILE ASSIGN TO SYSIN
008000               FILE STATUS IS WS-SYSIN-STATUS.
008100           SELECT AUDIT-LOG-FILE ASSIGN TO AUDLOG
008200               FILE STATUS IS WS-AUDLOG-STATUS.
008300           SELECT REPORT-FILE ASSIGN TO RPTOUT.
008400       DATA DIVISION.
008500       FILE SECTION.
008600       FD  CONTROL-CARD-FILE
008700           RECORDING MODE IS F
008800           BLOCK CONTAINS 0 RECORDS.
008900       01  CC-RECORD.
009000           05 CC-MODE                     PIC X(08).
009100              88 CC-MODE-LIST             VALUE 'LIST    '.
009200              88 CC-MODE-EXPLAIN          VALUE 'EXPLAIN '.
009300           05 CC-PARM                     PIC 9(06).
009400           05 FILLER                      PIC X(66).
009500       FD  AUDIT-LOG-FILE
009600           RECORDING MODE IS F
009700           BLOCK CONTAINS 0 RECORDS.
009800           COPY SVAUDDEC.
009900       FD  REPORT-FILE
010000           RECORDING MODE IS F
010100           BLOCK CONTAINS 0 RECORDS.
010200       01  REPORT-REC                     PIC X(132).
010300       EJECT
010400       WORKING-STORAGE SECTION.
010500       01  FILLER PIC X(32)
010600            VALUE 'SVDECVUE WORKING STORAGE BEGINS '.
010700       COPY SVWKCTRS.
010800********************************************************************
010900*    FILE STATUS AND SWITCHES                                      *
011000********************************************************************
011100       01  WS-FILE-STATUS-AREA.
011200           05 WS-SYSIN-STATUS          PIC X(02) VALUE '00'.
011300              88 SYSIN-OK              VALUE '00'.
011400              88 SYSIN-EOF             VALUE '10'.
011500           05 WS-AUDLOG-STATUS         PIC X(02) VALUE '00'.
011600              88 AUDLOG-OK             VALUE '00'.
011700              88 AUDLOG-EOF            VALUE '10'.
011800       01  WS-MODE-SWITCH              PIC X(01) VALUE 'L'.
011900           88 WS-EXPLAIN-MODE          VALUE 'E'.
012000           88 WS-LIST-MODE             VALUE 'L'.
012100       01  WS-EXPLAIN-FOUND-SW         PIC X(01) VALUE 'N'.
012200           88 WS-EXPLAIN-FOUND         VALUE 'Y'.
012300       01  WS-LAST-CHAIN-AREA.
012400           05 WS-LAST-ENTRY-HASH       PIC X(16) VALUE '*NONE*'.
012500       01  WS-VERIFY-WORK-AREA.
012600           05 WS-ENTRY-STATUS          PIC X(07).
012700              88 WS-STATUS-OK          VALUE 'OK'.
012800              88 WS-STATUS-LEGACY      VALUE 'LEGACY'.
012900              88 WS-STATUS-FAILED      VALUE 'FAILED'.
013000       EJECT
013100********************************************************************
013200*    REQUEST PARAMETERS -- DECODED FROM THE SYSIN CONTROL CARD     *
013300********************************************************************
013400       01  WS-REQUEST-PARMS.
013500           05 WS-REQUESTED-N           PIC S9(04) COMP VALUE 10.
013600           05 WS-EXPLAIN-SEQNO         PIC 9(06)  VALUE 0.
013700       EJECT
013800********************************************************************
013900*    RECENT-ENTRY WINDOW -- SUBSCRIPT 1 IS ALWAYS THE NEWEST        *
014000*    ENTRY SEEN SO FAR.  EVERY ARRIVING ENTRY IS INSERTED AT        *
014100*    SUBSCRIPT 1 AND EVERYTHING ELSE IS SHIFTED ONE PLACE TOWARD    *
014200*    THE BOTTOM, WHICH FALLS THE OLDEST ENTRY OFF THE END ONCE      *
014300*    THE WINDOW IS FULL.                                           *
014400********************************************************************
014500       78  SV-RECENT-WINDOW-MAX        VALUE 50.
014600       01  SV-RECENT-WINDOW.
014700           05 SV-RW-ENTRY OCCURS 50 TIMES.
014800              10 SV-RW-SEQ             PIC 9(06).
014900              10 SV-RW-STATUS          PIC X(07).
015000              10 SV-RW-TIMESTAMP       PIC X(20).
015100              10 SV-RW-IDENTITY        PIC X(20).
015200              10 SV-RW-ACTION          PIC X(30).
015300              10 SV-RW-OUTCOME         PIC X(28).
015400              10 SV-RW-POLICY-ID       PIC X(12).
015500       01  SV-WK-WINDOW-FILLED-CNT     PIC S9(04) COMP VALUE 0.
015600       EJECT
015700********************************************************************
015800*    EXPLAIN-MODE HOLDING AREA -- ONE FULL COPY OF THE CHOSEN       *
015900*    ENTRY, CAPTURED THE INSTANT ITS SEQUENCE NUMBER MATCHES.       *
016000********************************************************************
016100       01  WS-EXPLAIN-HOLDER.
016200           05 WS-EXH-STATUS            PIC X(07).
016300           05 WS-EXH-SEQ               PIC 9(06).
016400           05 WS-EXH-TIMESTAMP         PIC X(20).
016500           05 WS-EXH-IDENTITY          PIC X(20).
016600           05 WS-EXH-ACTION            PIC X(30).
016700           05 WS-EXH-STATE             PIC X(15).
016800           05 WS-EXH-OUTCOME           PIC X(28).
016900           05 WS-EXH-POLICY-ID         PIC X(12).
017000           05 WS-EXH-REASON            PIC X(60).
017100           05 WS-EXH-PREV-HASH         PIC X(16).
017200           05 WS-EXH-ENTRY-HASH        PIC X(16).
017300       EJECT
017400********************************************************************
017500*    RECENT-DECISIONS REPORT LINES                                 *
017600********************************************************************
017700       01  RP-HEADING-LINE-1.
017800           05 FILLER                  PIC X(58) VALUE
017900              'SVDECVUE - RECENT DECISIONS - NEWEST FIRST'.
018000           05 FILLER                  PIC X(74) VALUE SPACES.
018100       01  RP-HEADING-LINE-2.
018200           05 FILLER                  PIC X(05) VALUE 'IDX'.
018300           05 FILLER                  PIC X(08) VALUE 'STATUS'.
018400           05 FILLER                  PIC X(21) VALUE 'TIMESTAMP'.
018500           05 FILLER                  PIC X(21) VALUE 'IDENTITY'.
018600           05 FILLER                  PIC X(31) VALUE 'REQUESTED ACTION'.
018700           05 FILLER                  PIC X(29) VALUE 'DECISION'.
018800           05 FILLER                  PIC X(13) VALUE 'POLICY ID'.
018900           05 FILLER                  PIC X(04) VALUE SPACES.
019000       01  RP-DETAIL-LINE.
019100           05 RP-DL-INDEX              PIC ZZZ9.
019200           05 FILLER                   PIC X(01) VALUE SPACE.
019300           05 RP-DL-STATUS             PIC X(07).
019400           05 FILLER                   PIC X(01) VALUE SPACE.
019500           05 RP-DL-TIMESTAMP          PIC X(20).
019600           05 FILLER                   PIC X(01) VALUE SPACE.
019700           05 RP-DL-IDENTITY           PIC X(20).
019800           05 FILLER                   PIC X(01) VALUE SPACE.
019900           05 RP-DL-ACTION             PIC X(30).
020000           05 FILLER                   PIC X(01) VALUE SPACE.
020100           05 RP-DL-DECISION           PIC X(28).
020200           05 FILLER                   PIC X(01) VALUE SPACE.
020300           05 RP-DL-POLICY-ID          PIC X(12).
020400           05 FILLER                   PIC X(05) VALUE SPACES.
020500       01  RP-FOOTER-LINE.
020600           05 RP-FT-LABEL              PIC X(40) VALUE
020700              'ENTRIES SHOWN'.
020800           05 FILLER                   PIC X(02) VALUE SPACES.
020900           05 RP-FT-COUNT              PIC ZZZ,ZZ9.
021000           05 FILLER                   PIC X(83) VALUE SPACES.
021100       01  RP-EXPLAIN-LINE.
021200           05 RP-EX-LABEL              PIC X(24).
021300           05 RP-EX-VALUE              PIC X(90).
021400           05 FILLER                   PIC X(18) VALUE SPACES.
021500       01  FILLER PIC X(32)
021600            VALUE 'SVDECVUE WORKING STORAGE ENDS   '.
021700       EJECT
021800       PROCEDURE DIVISION.
021900********************************************************************
022000*                        MAINLINE LOGIC                            *
022100********************************************************************
022200       0000-CONTROL-PROCESS.
022300           PERFORM 1000-INITIALIZATION
022400               THRU 1099-INITIALIZATION-EXIT.
022500           PERFORM 1100-OPEN-FILES
022600               THRU 1199-OPEN-FILES-EXIT.
022700           PERFORM 2000-LOAD-AND-VERIFY-LOG
022800               THRU 2099-LOAD-AND-VERIFY-LOG-EXIT.
022900           IF WS-EXPLAIN-MODE
023000               PERFORM 4000-EXPLAIN-ONE-ENTRY
023100                   THRU 4099-EXPLAIN-ONE-ENTRY-EXIT
023200           ELSE
023300               PERFORM 3000-PRINT-RECENT-LIST
023400                   THRU 3099-PRINT-RECENT-LIST-EXIT
023500           END-IF.
023600           PERFORM EOJ9000-CLOSE-FILES
023700               THRU EOJ9999-EXIT.
023800           GOBACK.
023900       EJECT
024000********************************************************************
024100*                         INITIALIZATION                           *
024200********************************************************************
024300       1000-INITIALIZATION.
024400           INITIALIZE SV-WORK-SWITCHES SV-WORK-COUNTERS
024500               SV-RECENT-WINDOW.
024600           MOVE 10 TO WS-REQUESTED-N.
024700           MOVE ZERO TO SV-WK-WINDOW-FILLED-CNT.
024800       1099-INITIALIZATION-EXIT.
024900           EXIT.
025000       EJECT
025100********************************************************************
025200*    OPEN FILES AND READ THE ONE OPTIONAL SYSIN CONTROL CARD --     *
025300*    A MISSING OR EMPTY CARD FILE LEAVES THE DEFAULT LIST-OF-10.    *
025400********************************************************************
025500       1100-OPEN-FILES.
025600           OPEN INPUT  CONTROL-CARD-FILE.
025700           IF SYSIN-OK
025800               READ CONTROL-CARD-FILE
025900                   AT END SET SYSIN-EOF TO TRUE
026000               END-READ
026100               IF SYSIN-OK
026200                   PERFORM 1110-DECODE-CONTROL-CARD
026300                       THRU 1119-DECODE-CONTROL-CARD-EXIT
026400               END-IF
026500               CLOSE CONTROL-CARD-FILE
026600           END-IF.
026700           OPEN INPUT  AUDIT-LOG-FILE.
026800           IF NOT AUDLOG-OK
026900               DISPLAY 'OPEN FAILED - AUDIT LOG, STATUS='
027000                   WS-AUDLOG-STATUS
027100               GO TO EOJ9900-ABEND
027200           END-IF.
027300           OPEN OUTPUT REPORT-FILE.
027400       1199-OPEN-FILES-EXIT.
027500           EXIT.
027600       EJECT
027700       1110-DECODE-CONTROL-CARD.
027800           IF CC-MODE-EXPLAIN
027900               SET WS-EXPLAIN-MODE TO TRUE
028000               MOVE CC-PARM TO WS-EXPLAIN-SEQNO
028100           ELSE
028200               SET WS-LIST-MODE TO TRUE
028300               IF CC-PARM NOT = ZERO
028400                   MOVE CC-PARM TO WS-REQUESTED-N
028500               END-IF
028600           END-IF.
028700           IF WS-REQUESTED-N > SV-RECENT-WINDOW-MAX
028800               MOVE SV-RECENT-WINDOW-MAX TO WS-REQUESTED-N
028900           END-IF.
029000           IF WS-REQUESTED-N < 1
029100               MOVE 10 TO WS-REQUESTED-N
029200           END-IF.
029300       1119-DECODE-CONTROL-CARD-EXIT.
029400           EXIT.
029500       EJECT
029600********************************************************************
029700*    READ AND VERIFY EVERY ENTRY IN THE LOG, OLDEST TO NEWEST,      *
029800*    BUILDING THE RECENT WINDOW AND (IF EXPLAIN MODE) WATCHING      *
029900*    FOR THE ONE SEQUENCE NUMBER ASKED FOR.                         *
030000********************************************************************
030100       2000-LOAD-AND-VERIFY-LOG.
030200           READ AUDIT-LOG-FILE
030300               AT END SET SV-WK-AUDLOG-EOF TO TRUE
030400           END-READ.
030500           PERFORM 2400-VERIFY-ONE-ENTRY
030600               THRU 2499-VERIFY-ONE-ENTRY-EXIT
030700               UNTIL SV-WK-AUDLOG-EOF.
030800       2099-LOAD-AND-VERIFY-LOG-EXIT.
030900           EXIT.
031000       EJECT
031100********************************************************************
031200*    ONE LOG ENTRY -- RESTATES THE SAME HASH-CHAIN VERIFICATION     *
031300*    SVLOGVFY PERFORMS.  A BLANK ENTRY-HASH IS LEGACY (NEITHER      *
031400*    VERIFIED NOR CHAINED); OTHERWISE RECOMPUTE AND COMPARE, THEN   *
031500*    CHECK THE PREV-HASH LINK, BEFORE ADVANCING THE CHAIN ON THE    *
031600*    STORED HASH.                                                  *
031700********************************************************************
031800       2400-VERIFY-ONE-ENTRY.
031900           ADD 1 TO SV-WK-ENTRIES-READ-CNT.
032000           IF SV-AD-ENTRY-HASH-BLANK
032100               SET WS-STATUS-LEGACY TO TRUE
032200               ADD 1 TO SV-WK-ENTRIES-LEGACY-CNT
032300           ELSE
032400               PERFORM 2410-COMPUTE-ENTRY-HASH
032500                   THRU 2419-COMPUTE-ENTRY-HASH-EXIT
032600               IF SV-AD-PREV-HASH NOT = WS-LAST-ENTRY-HASH
032700                   SET WS-STATUS-FAILED TO TRUE
032800               ELSE
032900                   IF SV-WK-HASH-DISPLAY NOT = SV-AD-ENTRY-HASH
033000                       SET WS-STATUS-FAILED TO TRUE
033100                   ELSE
033200                       SET WS-STATUS-OK TO TRUE
033300                   END-IF
033400               END-IF
033500               MOVE SV-AD-ENTRY-HASH TO WS-LAST-ENTRY-HASH
033600               IF WS-STATUS-OK
033700                   ADD 1 TO SV-WK-ENTRIES-VERIFIED-CNT
033800               ELSE
033900                   ADD 1 TO SV-WK-ERROR-CNT
034000               END-IF
034100           END-IF.
034200           PERFORM 2500-BUILD-RECENT-TABLE
034300               THRU 2599-BUILD-RECENT-TABLE-EXIT.
034400           IF WS-EXPLAIN-MODE
034500               AND SV-AD-SEQ = WS-EXPLAIN-SEQNO
034600               PERFORM 2420-CAPTURE-EXPLAIN-ENTRY
034700                   THRU 2429-CAPTURE-EXPLAIN-ENTRY-EXIT
034800               SET WS-EXPLAIN-FOUND TO TRUE
034900           END-IF.
035000           READ AUDIT-LOG-FILE
035100               AT END SET SV-WK-AUDLOG-EOF TO TRUE
035200           END-READ.
035300       2499-VERIFY-ONE-ENTRY-EXIT.
035400           EXIT.
035500       EJECT
035600********************************************************************
035700*    HASH RECOMPUTATION -- IDENTICAL ALGORITHM TO SVAUTHRZ'S        *
035800*    WRITER-SIDE 2310 SERIES AND SVLOGVFY'S READER-SIDE 2110        *
035900*    SERIES.  SAME ROLLING DIGEST, SAME CANONICAL FIELD ORDER.      *
036000********************************************************************
036100       2410-COMPUTE-ENTRY-HASH.
036200           MOVE ZERO TO SV-WK-HASH-NUM.
036300           STRING SV-AD-SEQ            DELIMITED BY SIZE
036400                  SV-AD-TIMESTAMP      DELIMITED BY SIZE
036500                  SV-AD-IDENTITY       DELIMITED BY SIZE
036600                  SV-AD-ACTION         DELIMITED BY SIZE
036700                  SV-AD-STATE          DELIMITED BY SIZE
036800                  SV-AD-OUTCOME        DELIMITED BY SIZE
036900                  SV-AD-POLICY-ID      DELIMITED BY SIZE
037000                  SV-AD-REASON         DELIMITED BY SIZE
037100                  SV-AD-PREV-HASH      DELIMITED BY SIZE
037200               INTO SV-WK-HASH-STRING.
037300           MOVE 207 TO SV-WK-HASH-STRING-LEN.
037400           PERFORM 2411-ROLL-ONE-CHARACTER
037500               THRU 2411-ROLL-ONE-CHARACTER-EXIT
037600               VARYING SV-WK-HASH-POS FROM 1 BY 1
037700               UNTIL SV-WK-HASH-POS > SV-WK-HASH-STRING-LEN.
037800           MOVE SV-WK-HASH-NUM TO SV-WK-HASH-WORK.
037900           PERFORM 2413-EXTRACT-ONE-DIGIT
038000               THRU 2414-EXTRACT-ONE-DIGIT-EXIT
038100               VARYING SV-WK-HASH-TABLE-IDX FROM 16 BY -1
038200               UNTIL SV-WK-HASH-TABLE-IDX < 1.
038300       2419-COMPUTE-ENTRY-HASH-EXIT.
038400           EXIT.
038500
038600       2411-ROLL-ONE-CHARACTER.
038700           MOVE SV-WK-HASH-STRING(SV-WK-HASH-POS:1)
038800               TO SV-WK-HASH-ONE-CHAR.
038900           MOVE 1 TO SV-WK-HASH-CHAR-CODE.
039000           SET SV-WK-CHR-IDX TO 1.
039100           SEARCH SV-WK-CHARSET-ENTRY
039200               AT END MOVE 1 TO SV-WK-HASH-CHAR-CODE
039300               WHEN SV-WK-CHARSET-ENTRY(SV-WK-CHR-IDX) =
039400                       SV-WK-HASH-ONE-CHAR
039500                   SET SV-WK-HASH-CHAR-CODE TO SV-WK-CHR-IDX
039600           END-SEARCH.
039700           COMPUTE SV-WK-HASH-NUM =
039800               (SV-WK-HASH-NUM * 31) + SV-WK-HASH-CHAR-CODE.
039900       2411-ROLL-ONE-CHARACTER-EXIT.
040000           EXIT.
040100       EJECT
040200       2413-EXTRACT-ONE-DIGIT.
040300           DIVIDE SV-WK-HASH-WORK BY 16
040400               GIVING SV-WK-HASH-WORK
040500               REMAINDER SV-WK-HASH-REMAINDER.
040600           MOVE SV-WK-HASH-DIGIT(SV-WK-HASH-REMAINDER + 1)
040700               TO SV-WK-HASH-DISPLAY(SV-WK-HASH-TABLE-IDX:1).
040800       2414-EXTRACT-ONE-DIGIT-EXIT.
040900           EXIT.
041000       EJECT
041100********************************************************************
041200*    INSERT THE JUST-VERIFIED ENTRY AT THE TOP OF THE RECENT        *
041300*    WINDOW, SHIFTING EVERYTHING ELSE DOWN ONE PLACE.  THE OLDEST   *
041400*    ROW FALLS OFF THE BOTTOM ONCE THE WINDOW IS FULL.              *
041500********************************************************************
041600       2500-BUILD-RECENT-TABLE.
041700           PERFORM 2510-SHIFT-ONE-ROW-DOWN
041800               THRU 2510-SHIFT-ONE-ROW-DOWN-EXIT
041900               VARYING SV-WK-SUB FROM SV-RECENT-WINDOW-MAX BY -1
042000               UNTIL SV-WK-SUB < 2.
042100           MOVE SV-AD-SEQ         TO SV-RW-SEQ(1).
042200           MOVE WS-ENTRY-STATUS   TO SV-RW-STATUS(1).
042300           MOVE SV-AD-TIMESTAMP   TO SV-RW-TIMESTAMP(1).
042400           MOVE SV-AD-IDENTITY    TO SV-RW-IDENTITY(1).
042500           MOVE SV-AD-ACTION      TO SV-RW-ACTION(1).
042600           MOVE SV-AD-OUTCOME     TO SV-RW-OUTCOME(1).
042700           MOVE SV-AD-POLICY-ID   TO SV-RW-POLICY-ID(1).
042800           IF SV-WK-WINDOW-FILLED-CNT < SV-RECENT-WINDOW-MAX
042900               ADD 1 TO SV-WK-WINDOW-FILLED-CNT
043000           END-IF.
043100       2599-BUILD-RECENT-TABLE-EXIT.
043200           EXIT.
043300
043400       2510-SHIFT-ONE-ROW-DOWN.
043500           MOVE SV-RW-ENTRY(SV-WK-SUB - 1) TO SV-RW-ENTRY(SV-WK-SUB).
043600       2510-SHIFT-ONE-ROW-DOWN-EXIT.
043700           EXIT.
043800       EJECT
043900       2420-CAPTURE-EXPLAIN-ENTRY.
044000           MOVE WS-ENTRY-STATUS   TO WS-EXH-STATUS.
044100           MOVE SV-AD-SEQ         TO WS-EXH-SEQ.
044200           MOVE SV-AD-TIMESTAMP   TO WS-EXH-TIMESTAMP.
044300           MOVE SV-AD-IDENTITY    TO WS-EXH-IDENTITY.
044400           MOVE SV-AD-ACTION      TO WS-EXH-ACTION.
044500           MOVE SV-AD-STATE       TO WS-EXH-STATE.
044600           MOVE SV-AD-OUTCOME     TO WS-EXH-OUTCOME.
044700           MOVE SV-AD-POLICY-ID   TO WS-EXH-POLICY-ID.
044800           MOVE SV-AD-REASON      TO WS-EXH-REASON.
044900           MOVE SV-AD-PREV-HASH   TO WS-EXH-PREV-HASH.
045000           MOVE SV-AD-ENTRY-HASH  TO WS-EXH-ENTRY-HASH.
045100       2429-CAPTURE-EXPLAIN-ENTRY-EXIT.
045200           EXIT.
045300       EJECT
045400********************************************************************
045500*    LIST MODE -- PRINT UP TO THE REQUESTED COUNT (OR THE WHOLE     *
045600*    WINDOW IF FEWER ENTRIES EVER ARRIVED), NEWEST FIRST.           *
045700********************************************************************
045800       3000-PRINT-RECENT-LIST.
045900           WRITE REPORT-REC FROM RP-HEADING-LINE-1
046000               AFTER ADVANCING TOP-OF-FORM.
046100           WRITE REPORT-REC FROM RP-HEADING-LINE-2
046200               AFTER ADVANCING 2 LINES.
046300           IF WS-REQUESTED-N > SV-WK-WINDOW-FILLED-CNT
046400               MOVE SV-WK-WINDOW-FILLED-CNT TO WS-REQUESTED-N
046500           END-IF.
046600           PERFORM 3010-PRINT-ONE-DETAIL-LINE
046700               THRU 3010-PRINT-ONE-DETAIL-LINE-EXIT
046800               VARYING SV-WK-SUB FROM 1 BY 1
046900               UNTIL SV-WK-SUB > WS-REQUESTED-N.
047000           MOVE SPACES TO RP-FOOTER-LINE.
047100           MOVE 'ENTRIES SHOWN' TO RP-FT-LABEL.
047200           MOVE WS-REQUESTED-N TO RP-FT-COUNT.
047300           WRITE REPORT-REC FROM RP-FOOTER-LINE
047400               AFTER ADVANCING 2 LINES.
047500       3099-PRINT-RECENT-LIST-EXIT.
047600           EXIT.
047700
047800       3010-PRINT-ONE-DETAIL-LINE.
047900           MOVE SV-WK-SUB              TO RP-DL-INDEX.
048000           MOVE SV-RW-STATUS(SV-WK-SUB)    TO RP-DL-STATUS.
048100           MOVE SV-RW-TIMESTAMP(SV-WK-SUB) TO RP-DL-TIMESTAMP.
048200           MOVE SV-RW-IDENTITY(SV-WK-SUB)  TO RP-DL-IDENTITY.
048300           MOVE SV-RW-ACTION(SV-WK-SUB)    TO RP-DL-ACTION.
048400           MOVE SV-RW-OUTCOME(SV-WK-SUB)   TO RP-DL-DECISION.
048500           MOVE SV-RW-POLICY-ID(SV-WK-SUB) TO RP-DL-POLICY-ID.
048600           WRITE REPORT-REC FROM RP-DETAIL-LINE.
048700       3010-PRINT-ONE-DETAIL-LINE-EXIT.
048800           EXIT.
048900       EJECT
049000********************************************************************
049100*    EXPLAIN MODE -- ONE LABELED LINE PER FIELD OF THE CHOSEN       *
049200*    ENTRY.  A SEQUENCE NUMBER THAT NEVER TURNED UP IN THE LOG      *
049300*    DRAWS A SINGLE "NOT FOUND" LINE INSTEAD.                       *
049400********************************************************************
049500       4000-EXPLAIN-ONE-ENTRY.
049600           WRITE REPORT-REC FROM RP-HEADING-LINE-1
049700               AFTER ADVANCING TOP-OF-FORM.
049800           IF NOT WS-EXPLAIN-FOUND
049900               MOVE SPACES TO RP-EXPLAIN-LINE
050000               MOVE 'SEQUENCE NOT IN LOG:' TO RP-EX-LABEL
050100               MOVE WS-EXPLAIN-SEQNO TO RP-EX-VALUE
050200               WRITE REPORT-REC FROM RP-EXPLAIN-LINE
050300                   AFTER ADVANCING 2 LINES
050400           ELSE
050500               PERFORM 4010-PRINT-EXPLAIN-LINE
050600                   THRU 4010-PRINT-EXPLAIN-LINE-EXIT
050700           END-IF.
050800       4099-EXPLAIN-ONE-ENTRY-EXIT.
050900           EXIT.
051000
051100       4010-PRINT-EXPLAIN-LINE.
051200           MOVE SPACES TO RP-EXPLAIN-LINE.
051300           MOVE 'STATUS:'              TO RP-EX-LABEL.
051400           MOVE WS-EXH-STATUS          TO RP-EX-VALUE.
051500           WRITE REPORT-REC FROM RP-EXPLAIN-LINE
051600               AFTER ADVANCING 2 LINES.
051700           MOVE SPACES TO RP-EXPLAIN-LINE.
051800           MOVE 'SEQUENCE:'            TO RP-EX-LABEL.
051900           MOVE WS-EXH-SEQ             TO RP-EX-VALUE.
052000           WRITE REPORT-REC FROM RP-EXPLAIN-LINE.
052100           MOVE SPACES TO RP-EXPLAIN-LINE.
052200           MOVE 'TIMESTAMP:'           TO RP-EX-LABEL.
052300           MOVE WS-EXH-TIMESTAMP       TO RP-EX-VALUE.
052400           WRITE REPORT-REC FROM RP-EXPLAIN-LINE.
052500           MOVE SPACES TO RP-EXPLAIN-LINE.
052600           MOVE 'IDENTITY:'            TO RP-EX-LABEL.
052700           MOVE WS-EXH-IDENTITY        TO RP-EX-VALUE.
052800           WRITE REPORT-REC FROM RP-EXPLAIN-LINE.
052900           MOVE SPACES TO RP-EXPLAIN-LINE.
053000           MOVE 'REQUESTED ACTION:'    TO RP-EX-LABEL.
053100           MOVE WS-EXH-ACTION          TO RP-EX-VALUE.
053200           WRITE REPORT-REC FROM RP-EXPLAIN-LINE.
053300           MOVE SPACES TO RP-EXPLAIN-LINE.
053400           MOVE 'SYSTEM STATE:'        TO RP-EX-LABEL.
053500           MOVE WS-EXH-STATE           TO RP-EX-VALUE.
053600           WRITE REPORT-REC FROM RP-EXPLAIN-LINE.
053700           MOVE SPACES TO RP-EXPLAIN-LINE.
053800           MOVE 'DECISION:'            TO RP-EX-LABEL.
053900           MOVE WS-EXH-OUTCOME         TO RP-EX-VALUE.
054000           WRITE REPORT-REC FROM RP-EXPLAIN-LINE.
054100           MOVE SPACES TO RP-EXPLAIN-LINE.
054200           MOVE 'POLICY ID:'           TO RP-EX-LABEL.
054300           MOVE WS-EXH-POLICY-ID       TO RP-EX-VALUE.
054400           WRITE REPORT-REC FROM RP-EXPLAIN-LINE.
054500           MOVE SPACES TO RP-EXPLAIN-LINE.
054600           MOVE 'REASON:'              TO RP-EX-LABEL.
054700           MOVE WS-EXH-REASON          TO RP-EX-VALUE.
054800           WRITE REPORT-REC FROM RP-EXPLAIN-LINE.
054900           MOVE SPACES TO RP-EXPLAIN-LINE.
055000           MOVE 'PREVIOUS HASH:'       TO RP-EX-LABEL.
055100           MOVE WS-EXH-PREV-HASH       TO RP-EX-VALUE.
055200           WRITE REPORT-REC FROM RP-EXPLAIN-LINE.
055300           MOVE SPACES TO RP-EXPLAIN-LINE.
055400           MOVE 'ENTRY HASH:'          TO RP-EX-LABEL.
055500           MOVE WS-EXH-ENTRY-HASH      TO RP-EX-VALUE.
055600           WRITE REPORT-REC FROM RP-EXPLAIN-LINE.
055700       4010-PRINT-EXPLAIN-LINE-EXIT.
055800           EXIT.
055900       EJECT
056000********************************************************************
056100*                   CLOSE FILES                                    *
056200********************************************************************
056300       EOJ9000-CLOSE-FILES.
056400           CLOSE AUDIT-LOG-FILE.
056500           CLOSE REPORT-FILE.
056600           DISPLAY 'SVDECVUE - ENTRIES READ: '
056700               SV-WK-ENTRIES-READ-CNT.
056800           GO TO EOJ9999-EXIT.
056900       EOJ9900-ABEND.
057000           DISPLAY 'SVDECVUE ABENDING DUE TO ERROR'.
057100       EOJ9999-EXIT.
057200           EXIT.
057300       EJECT
