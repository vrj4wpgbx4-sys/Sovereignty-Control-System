000100***********************************************************
000200*                                                          *
000300*A    ABSTRACT..                                           *
000400*     SV-IDENTITY-REC IS ONE ROW OF THE ACTOR MASTER.       *
000500*     TELLS THE AUTHORITY ENGINE WHETHER AN IDENTITY IS     *
000600*     CURRENTLY ELIGIBLE TO ACT AT ALL (STATUS, CREDENTIAL) *
000700*     AND WHAT ROLE IT HOLDS FOR POLICY MATCHING.  ALSO     *
000800*     CARRIES THE PRIMARY-AUTHORITY FLAG THAT THE           *
000900*     ENFORCEMENT GATE USES TO DECIDE WHETHER A DELEGATION  *
001000*     GRANT MUST BE ON FILE BEFORE AN ALLOW CAN EXECUTE.    *
001100*                                                          *
001200*U    USED BY..                                            *
001300*     SVAUTHRZ  -- LOADS TABLE, IDENTITY/ROLE/DELEGATION    *
001400*                  GATES.                                  *
001500*                                                          *
001600*H    MAINTENANCE HISTORY..                                *
001700*     11/1984  BAC  SV-0103  ORIGINAL LAYOUT.               SV0103
001800*     09/2025  BAC  SV-0161  PADDED RECORD OUT TO 92 BYTES   SV0161
001900*                            TO MATCH THE EXTRACT JOB'S      SV0161
002000*                            FIXED-BLOCK LRECL; RESERVE      SV0161
002100*                            SPACE FOR A FUTURE MFA-STATUS   SV0161
002200*                            FIELD REQUESTED BY SECURITY.    SV0161
002300*                                                          *
002400***********************************************************
002500*                                                          *
002600*    FIELD NOTES..                                         *
002700*    SV-ID-IDENTITY-LABEL....DISPLAY NAME / KEY, MATCHES   *
002800*                            SV-SR-IDENTITY-LABEL ON THE    *
002900*                            INCOMING REQUEST.              *
003000*    SV-ID-IDENTITY-STATUS...ACTIVE, SUSPENDED, OR REVOKED.*
003100*                            ONLY ACTIVE MAY BE GRANTED     *
003200*                            ANYTHING.                     *
003300*    SV-ID-ROLE-NAME..........ROLE ASSIGNED TO THIS ACTOR. *
003400*    SV-ID-CREDENTIAL-TYPE....CLAIM HELD, E.G.             *
003500*                             SOVEREIGN_OWNER.              *
003600*    SV-ID-CREDENTIAL-VALID...Y/N -- MUST BE Y TO PASS THE  *
003700*                             IDENTITY GATE.                *
003800*    SV-ID-PRIMARY-AUTH-FLG...Y IF THIS IDENTITY IS A       *
003900*                             PRIMARY AUTHORITY (NO         *
004000*                             DELEGATION NEEDED TO EXECUTE  *
004100*                             AN ALLOW).                    *
004200*                                                          *
004300 01  SV-IDENTITY-REC.
004400     05 SV-ID-IDENTITY-LABEL         PIC X(20).
004500     05 SV-ID-IDENTITY-STATUS        PIC X(10).
004600        88 SV-ID-STATUS-ACTIVE       VALUE 'ACTIVE'.
004700        88 SV-ID-STATUS-SUSPENDED    VALUE 'SUSPENDED'.
004800        88 SV-ID-STATUS-REVOKED      VALUE 'REVOKED'.
004900     05 SV-ID-ROLE-NAME              PIC X(20).
005000     05 SV-ID-CREDENTIAL-TYPE        PIC X(20).
005100     05 SV-ID-CREDENTIAL-VALID       PIC X(01).
005200        88 SV-ID-CREDENTIAL-IS-VALID VALUE 'Y'.
005300     05 SV-ID-PRIMARY-AUTH-FLG       PIC X(01).
005400        88 SV-ID-IS-PRIMARY-AUTH     VALUE 'Y'.
005500     05 SV-ID-RESERVED-BLOCK         PIC X(20).             SV0161
005600        88 SV-ID-RESERVED-IS-BLANK   VALUE SPACES.          SV0161
