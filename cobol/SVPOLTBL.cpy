000100***********************************************************
000200*                                                          *
000300*A    ABSTRACT..                                           *
000400*     SV-POLICY-TABLE-REC IS ONE ROW OF THE STATIC POLICY  *
000500*     TABLE THAT DECLARES WHICH ROLE MAY INVOKE WHICH       *
000600*     PERMISSION IN WHICH SYSTEM STATE, HOW MANY APPROVALS  *
000700*     ARE NEEDED, AND WHAT THE DECLARED OUTCOME IS WHEN     *
000800*     THOSE APPROVALS ARE MET.  LOADED WHOLE INTO A TABLE   *
000900*     AT STARTUP -- THE TABLE IS SMALL ENOUGH TO KEEP       *
001000*     RESIDENT FOR THE LIFE OF THE RUN.                    *
001100*                                                          *
001200*U    USED BY..                                            *
001300*     SVAUTHRZ  -- LOADS TABLE, MATCHES ONE POLICY PER REQ.*
001400*     SVPOLVAL  -- VALIDATES THE TABLE ITSELF.             *
001500*                                                          *
001600*H    MAINTENANCE HISTORY..                                *
001700*     11/1984  BAC  SV-0102  ORIGINAL LAYOUT.               SV0102
001800*     06/2025  BAC  SV-0140  ADDED 88-LEVELS FOR THE THREE   SV0140
001900*                            LEGAL DECISION VALUES AFTER     SV0140
002000*                            SVPOLVAL FOUND A TYPO'D DECISIONSV0140
002100*                            IN PROD (POLICY-014, "ALOW").   SV0140
002200*                                                          *
002300***********************************************************
002400*                                                          *
002500*    FIELD NOTES..                                         *
002600*    SV-PL-POLICY-ID..........UNIQUE KEY, E.G. POLICY-001. *
002700*    SV-PL-POLICY-VERSION.....VERSION TAG.  BLANK IS LEGAL *
002800*                             ON READ BUT DRAWS A WARNING  *
002900*                             FROM SVPOLVAL.                *
003000*    SV-PL-ROLE-NAME..........ROLE THIS ROW APPLIES TO.    *
003100*    SV-PL-PERMISSION-NAME....ACTION THIS ROW GOVERNS.     *
003200*    SV-PL-REQUIRED-STATE.....SYSTEM STATE REQUIRED.  BLANK*
003300*                             MEANS "ANY STATE APPLIES".   *
003400*    SV-PL-MINIMUM-APPROVALS..APPROVALS NEEDED FOR ALLOW.  *
003500*                             A VALUE OF 1 IS ALWAYS MET.  *
003600*    SV-PL-POLICY-DECISION....DECLARED OUTCOME WHEN MATCHED*
003700*                             AND APPROVALS ARE SUFFICIENT.*
003800*                                                          *
003900 01  SV-POLICY-TABLE-REC.
004000     05 SV-PL-POLICY-ID              PIC X(12).
004100     05 SV-PL-POLICY-VERSION         PIC X(08).
004200     05 SV-PL-ROLE-NAME              PIC X(20).
004300     05 SV-PL-PERMISSION-NAME        PIC X(30).
004400     05 SV-PL-REQUIRED-STATE         PIC X(15).
004500     05 SV-PL-MINIMUM-APPROVALS      PIC 9(02).
004600     05 SV-PL-POLICY-DECISION        PIC X(28).
004700        88 SV-PL-DECISION-ALLOW      VALUE 'ALLOW'.
004800        88 SV-PL-DECISION-DENY       VALUE 'DENY'.
004900        88 SV-PL-DECISION-REQ-APPR   VALUE                  SV0140
005000              'REQUIRE_ADDITIONAL_APPROVAL'.                SV0140
005100        88 SV-PL-DECISION-VALID      VALUES 'ALLOW'         SV0140
005200              'DENY' 'REQUIRE_ADDITIONAL_APPROVAL'.         SV0140
005300     05 SV-PL-KEY-VIEW REDEFINES SV-PL-POLICY-DECISION.     SV0140
005400*        RAW-DECISION-VIEW IS USED ONLY BY SVPOLVAL WHEN     SV0140
005500*        DISPLAYING THE OFFENDING VALUE IN AN ERROR LINE.    SV0140
005600        10 SV-PL-DECISION-RAW        PIC X(28).             SV0140
