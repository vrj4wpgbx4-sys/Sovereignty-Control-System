000100***********************************************************
000200*                                                          *
000300*A    ABSTRACT..                                           *
000400*     SV-AUDIT-DECISION-REC IS ONE ENTRY OF THE APPEND-ONLY *
000500*     DECISION AUDIT LOG.  ONE RECORD IS WRITTEN FOR EVERY  *
000600*     SCENARIO-REQUEST EVALUATED BY SVAUTHRZ, WHETHER THE   *
000700*     OUTCOME WAS ALLOW, DENY, OR REQUIRE_ADDITIONAL_       *
000800*     APPROVAL.  EACH ENTRY CARRIES THE ENTRY-HASH OF THE   *
000900*     ENTRY BEFORE IT SO THE CHAIN CAN BE WALKED AND         *
001000*     TAMPERING DETECTED -- SEE SVLOGVFY FOR THE VERIFIER.  *
001100*     THIS FILE IS OPENED EXTEND BY SVAUTHRZ (APPEND ONLY)  *
001200*     AND OPENED INPUT BY EVERYTHING ELSE THAT READS IT.    *
001300*                                                          *
001400*U    USED BY..                                            *
001500*     SVAUTHRZ  -- WRITES (APPEND, HASH-CHAINED).          *
001600*     SVLOGVFY  -- READS, VERIFIES THE CHAIN.               *
001700*     SVDECVUE  -- READS, VERIFIES THE CHAIN, REPORTS.      *
001800*                                                          *
001900*H    MAINTENANCE HISTORY..                                *
002000*     04/1985  BAC  SV-0111  ORIGINAL LAYOUT.               SV0111
002100*     10/2025  BAC  SV-0170  RECORD PADDED TO 233 BYTES TO   SV0170
002200*                            MATCH THE LOG SHIP-OFF JOB'S    SV0170
002300*                            FIXED-BLOCK LRECL; RESERVE      SV0170
002400*                            SPACE ADDED FOR A FUTURE        SV0170
002500*                            CORRELATION-BATCH-ID FIELD.     SV0170
002600*                                                          *
002700***********************************************************
002800*                                                          *
002900*    FIELD NOTES..                                         *
003000*    SV-AD-SEQ................ENTRY SEQUENCE NUMBER, 1-UP. *
003100*    SV-AD-TIMESTAMP..........DECISION TIME.               *
003200*    SV-AD-IDENTITY...........ACTING IDENTITY.             *
003300*    SV-AD-ACTION.............REQUESTED ACTION.            *
003400*    SV-AD-STATE..............SYSTEM STATE AT DECISION.    *
003500*    SV-AD-OUTCOME............ALLOW / DENY /               *
003600*                             REQUIRE_ADDITIONAL_APPROVAL. *
003700*    SV-AD-POLICY-ID..........MATCHED POLICY, SPACES IF    *
003800*                             NONE MATCHED (DEFAULT DENY). *
003900*    SV-AD-REASON.............HUMAN-READABLE REASON.       *
004000*    SV-AD-PREV-HASH..........HASH OF THE PRIOR ENTRY, OR  *
004100*                             *NONE* (PADDED) FOR ENTRY 1. *
004200*    SV-AD-ENTRY-HASH.........HASH OF THIS ENTRY'S OWN      *
004300*                             CONTENT PLUS SV-AD-PREV-HASH.*
004400*                             BLANK ON A LEGACY ENTRY       *
004500*                             WRITTEN BEFORE CHAINING WAS   *
004600*                             TURNED ON.                   *
004700*                                                          *
004800 01  SV-AUDIT-DECISION-REC.
004900     05 SV-AD-SEQ                    PIC 9(06).
005000     05 SV-AD-TIMESTAMP              PIC X(20).
005010     05 SV-AD-TS-PARTS REDEFINES                             SV0170
005020        SV-AD-TIMESTAMP.                                     SV0170
005030        10 SV-AD-TS-YYYY             PIC X(04).              SV0170
005040        10 FILLER                    PIC X(01).              SV0170
005050        10 SV-AD-TS-MM               PIC X(02).              SV0170
005060        10 FILLER                    PIC X(01).              SV0170
005070        10 SV-AD-TS-DD               PIC X(02).              SV0170
005080        10 FILLER                    PIC X(08).              SV0170
005100     05 SV-AD-IDENTITY               PIC X(20).
005200     05 SV-AD-ACTION                 PIC X(30).
005300     05 SV-AD-STATE                  PIC X(15).
005400     05 SV-AD-OUTCOME                PIC X(28).
005500        88 SV-AD-OUTCOME-ALLOW       VALUE 'ALLOW'.
005600        88 SV-AD-OUTCOME-DENY        VALUE 'DENY'.
005700        88 SV-AD-OUTCOME-REQ-APPR    VALUE
005800              'REQUIRE_ADDITIONAL_APPROVAL'.
005900     05 SV-AD-POLICY-ID              PIC X(12).
006000     05 SV-AD-REASON                 PIC X(60).
006100     05 SV-AD-PREV-HASH              PIC X(16).
006200        88 SV-AD-PREV-IS-NONE-MARKER VALUE '*NONE*'.
006300     05 SV-AD-ENTRY-HASH             PIC X(16).
006400        88 SV-AD-ENTRY-HASH-BLANK    VALUE SPACES.
006500     05 SV-AD-RESERVED-BLOCK         PIC X(10).             SV0170
006600        88 SV-AD-RESERVED-IS-BLANK   VALUE SPACES.          SV0170
