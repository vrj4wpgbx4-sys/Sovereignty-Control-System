000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SVDELREG.
000300       AUTHOR. B A CHIDAMBARAM.
000400       INSTALLATION. SOVEREIGNTY CONTROL SYSTEM.
000500       DATE-WRITTEN. 04/1985.
000600       DATE-COMPILED.
000700       SECURITY. RESTRICTED - DELEGATION DATA NAMES WHO MAY ACT
000800           FOR WHOM.  OUTPUT IS FOR GOVERNANCE REVIEW ONLY.
000900********************************************************************
001000*                                                                  *
001100*A    ABSTRACT..                                                   *
001200*  SVDELREG IS THE DELEGATION REGISTRY BATCH JOB.  IT READS THE     *
001300*  DELEGATION-GRANT FILE SEQUENTIALLY, ONE ROW AT A TIME.  A ROW    *
001400*  MISSING ITS DELEGATION-ID OR DELEGATE-LABEL, OR CARRYING A       *
001500*  GRANT-STATUS OUTSIDE ACTIVE/REVOKED/EXPIRED, IS STRUCTURALLY     *
001600*  INVALID -- IT IS COUNTED AS SKIPPED AND LEFT OFF THE REPORT,     *
001700*  NOT ABENDED.  EVERY STRUCTURALLY VALID ROW IS THEN RUN THROUGH   *
001800*  THE SAME APPLICABILITY RULE SVAUTHRZ USES AT REQUEST TIME, AS    *
001900*  OF THIS RUN'S EVALUATION TIMESTAMP, AND THE GRANTS THAT ARE      *
002000*  CURRENTLY ACTIVE ARE LISTED ON THE "ACTIVE GRANTS" REPORT.       *
002100*  GRANTS THAT ARE VALID BUT NOT CURRENTLY ACTIVE (EXPIRED,         *
002200*  REVOKED, OR OUTSIDE THEIR TIME WINDOW) ARE COUNTED BUT NOT       *
002300*  LISTED.  THIS JOB DOES NOT LOOK UP ANY ONE DELEGATE -- IT IS A   *
002400*  FULL-REGISTRY SWEEP; THE PER-REQUEST LOOKUP IS DONE INLINE BY    *
002500*  SVAUTHRZ AGAINST ITS OWN COPY OF THE TABLE.                      *
002600*                                                                  *
002700*J    JCL..                                                        *
002800*                                                                  *
002900* //SVDELREG EXEC PGM=SVDELREG                                     *
003000* //STEPLIB  DD DISP=SHR,DSN=SVCTL.LOADLIB                         *
003100* //DELGIN   DD DISP=SHR,DSN=SVCTL.DELEGATION.GRANT                *
003200* //RPTOUT   DD SYSOUT=*                                          *
003300* //SYSOUT   DD SYSOUT=*                                          *
003400* //*                                                              *
003500*                                                                  *
003600*P    ENTRY PARAMETERS..                                           *
003700*     NONE.                                                        *
003800*                                                                  *
003900*E    ERRORS DETECTED BY THIS ELEMENT..                            *
004000*     I/O ERROR ON THE DELEGATION FILE OR THE REPORT FILE.  A       *
004100*     STRUCTURALLY INVALID GRANT ROW IS COUNTED, NOT AN ERROR.      *
004200*                                                                  *
004300*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
004400*     NONE.                                                        *
004500*                                                                  *
004600*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004700*     NONE.  THIS JOB PRINTS AS IT READS -- NO TABLE IS BUILT.      *
004800*                                                                  *
004900*H    MAINTENANCE HISTORY..                                        *
005000*     04/1985  BAC  SV-0111  ORIGINAL PROGRAM.                     *
005100*     09/1998  BAC  SV-0161  Y2K REVIEW -- VALID-FROM/VALID-UNTIL/  *
005200*                            REVOKED-AT ARE ALL 4-DIGIT-YEAR TEXT   *
005300*                            SUPPLIED BY THE FEEDER JOB.  NO        *
005400*                            CENTURY WINDOWING LOGIC IN THIS        *
005500*                            PROGRAM.  SIGNED OFF PER MEMO          *
005600*                            SV-Y2K-04.                             *
005700*     08/2025  BAC  SV-0150  ACTIVE-GRANTS REPORT NOW PRINTS THE    *
005800*                            DATE PART OF VALID-FROM/VALID-UNTIL    *
005900*                            ONLY, VIA THE DATE-PART REDEFINES ON   *
006000*                            SVDELGRT -- FULL TIMESTAMP CLUTTERED   *
006100*                            THE LINE FOR NO REASON GOVERNANCE      *
006200*                            REVIEW CARED ABOUT.                    *
006300*     10/2025  BAC  SV-0155  STRUCTURAL VALIDATION TIGHTENED TO     *
006400*                            USE THE NEW SV-DG-STATUS-VALID 88 ON   *
006500*                            SVDELGRT RATHER THAN THREE SEPARATE    *
006600*                            OR-CONDITIONS IN THIS PROGRAM.         *
006700*                                                                  *
006800********************************************************************
006900       EJECT
007000       ENVIRONMENT DIVISION.
007100       CONFIGURATION SECTION.
007200       SPECIAL-NAMES.
007300           C01 IS TOP-OF-FORM.
007400       INPUT-OUTPUT SECTION.
007500       FILE-CONTROL.
007600           SELECT DELEGATION-FILE ASSIGN TO DELGIN
007700               FILE STATUS IS WS-DELGIN-STATUS.
007800           SELECT REPORT-FILE ASSIGN TO RPTOUT.
007900       DATA DIVISION.
008000       FILE SECTION.
008100       FD  DELEGATION-FILE
008200           RECORDING MODE IS F
008300           BLOCK CONTAINS 0 RECORDS.
008400           COPY SVDELGRT.
008500       FD  REPORT-FILE
008600           RECORDING MODE IS F
008700           BLOCK CONTAINS 0 RECORDS.
008800       01  REPORT-REC                     PIC X(132).
008900       EJECT
009000       WORKING-STORAGE SECTION.
009100       01  FILLER PIC X(32)
009200            VALUE 'SVDELREG WORKING STORAGE BEGINS '.
009300********************************************************************
009400*    FILE STATUS AND SWITCHES                                      *
009500********************************************************************
009600       01  WS-FILE-STATUS-AREA.
009700           05 WS-DELGIN-STATUS         PIC X(02) VALUE '00'.
009800              88 DELGIN-OK             VALUE '00'.
009900              88 DELGIN-EOF            VALUE '10'.
010000       01  SV-WORK-SWITCHES.
010100           05 SV-WK-DELGIN-EOF-SW      PIC X(01) VALUE 'N'.
010200              88 SV-WK-DELGIN-EOF      VALUE 'Y'.
010300           05 SV-WK-GRANT-VALID-SW     PIC X(01) VALUE 'N'.
010400              88 SV-WK-GRANT-IS-VALID  VALUE 'Y'.
010500           05 SV-WK-GRANT-ACTIVE-SW    PIC X(01) VALUE 'N'.
010600              88 SV-WK-GRANT-IS-ACTIVE VALUE 'Y'.
010700       EJECT
010800********************************************************************
010900*    RUN COUNTERS                                                  *
011000********************************************************************
011100       01  SV-WORK-COUNTERS.
011200           05 SV-WK-GRANTS-READ        PIC S9(07) COMP-3 VALUE 0.
011300           05 SV-WK-GRANTS-VALID       PIC S9(07) COMP-3 VALUE 0.
011400           05 SV-WK-GRANTS-SKIPPED     PIC S9(07) COMP-3 VALUE 0.
011500           05 SV-WK-GRANTS-ACTIVE      PIC S9(07) COMP-3 VALUE 0.
011600           05 SV-WK-GRANTS-INACTIVE    PIC S9(07) COMP-3 VALUE 0.
011700       EJECT
011800********************************************************************
011900*    EVALUATION TIMESTAMP -- SAME 20-CHARACTER ISO FORM SVAUTHRZ    *
012000*    STAMPS ONTO EVERY DECISION, BROKEN OUT BY A REDEFINES SO       *
012100*    THE HEADING LINE CAN PRINT JUST THE DATE.                      *
012200********************************************************************
012300       01  WS-EVAL-TIMESTAMP-AREA.
012400           05 WS-EVAL-TIMESTAMP        PIC X(20).
012500       01  WS-EVAL-TIMESTAMP-PARTS REDEFINES WS-EVAL-TIMESTAMP-AREA.
012600           05 WS-EVAL-DATE-PART        PIC X(10).
012700           05 FILLER                   PIC X(10).
012800       01  WS-DATE-TIME-WORK-AREA.
012900           05 WS-CURR-DATE.
013000              10 WS-CURR-YEAR          PIC 9(02).
013100              10 WS-CURR-MO            PIC 9(02).
013200              10 WS-CURR-DAY           PIC 9(02).
013300           05 WS-CURR-TIME.
013400              10 WS-CURR-HH            PIC 9(02).
013500              10 WS-CURR-MI            PIC 9(02).
013600              10 WS-CURR-SS            PIC 9(02).
013700              10 WS-CURR-HS            PIC 9(02).
013800       EJECT
013900********************************************************************
014000*    ACTIVE GRANTS REPORT LINES                                    *
014100********************************************************************
014200       01  RP-HEADING-LINE-1.
014300           05 RP-H1-TITLE              PIC X(50) VALUE
014400              'SVDELREG - DELEGATION REGISTRY - ACTIVE GRANTS'.
014500           05 FILLER                   PIC X(15) VALUE
014600              ' AS OF DATE '.
014700           05 RP-H1-AS-OF-DATE         PIC X(10).
014800           05 FILLER                   PIC X(57) VALUE SPACES.
014900       01  RP-HEADING-LINE-2.
015000           05 FILLER                   PIC X(12) VALUE
015100              'GRANT ID'.
015200           05 FILLER                   PIC X(22) VALUE
015300              'PRINCIPAL'.
015400           05 FILLER                   PIC X(22) VALUE
015500              'DELEGATE'.
015600           05 FILLER                   PIC X(32) VALUE
015700              'SCOPE ACTION'.
015800           05 FILLER                   PIC X(17) VALUE
015900              'SCOPE STATE'.
016000           05 FILLER                   PIC X(12) VALUE
016100              'FROM'.
016200           05 FILLER                   PIC X(12) VALUE
016300              'UNTIL'.
016400           05 FILLER                   PIC X(03) VALUE SPACES.
016500       01  RP-GRANT-LINE.
016600           05 RP-GL-GRANT-ID           PIC X(12).
016700           05 FILLER                   PIC X(02) VALUE SPACES.
016800           05 RP-GL-PRINCIPAL          PIC X(20).
016900           05 FILLER                   PIC X(02) VALUE SPACES.
017000           05 RP-GL-DELEGATE           PIC X(20).
017100           05 FILLER                   PIC X(02) VALUE SPACES.
017200           05 RP-GL-SCOPE-ACTION       PIC X(30).
017300           05 FILLER                   PIC X(02) VALUE SPACES.
017400           05 RP-GL-SCOPE-STATE        PIC X(15).
017500           05 FILLER                   PIC X(02) VALUE SPACES.
017600           05 RP-GL-VALID-FROM         PIC X(10).
017700           05 FILLER                   PIC X(02) VALUE SPACES.
017800           05 RP-GL-VALID-UNTIL        PIC X(10).
017900           05 FILLER                   PIC X(03) VALUE SPACES.
018000       01  RP-CONTROL-LINE.
018100           05 RP-CL-LABEL              PIC X(40).
018200           05 FILLER                   PIC X(02) VALUE SPACES.
018300           05 RP-CL-VALUE              PIC ZZZ,ZZZ,ZZ9.
018400           05 FILLER                   PIC X(79) VALUE SPACES.
018500       01  FILLER PIC X(32)
018600            VALUE 'SVDELREG WORKING STORAGE ENDS   '.
018700       EJECT
018800       PROCEDURE DIVISION.
018900********************************************************************
019000*                        MAINLINE LOGIC                            *
019100********************************************************************
019200       0000-CONTROL-PROCESS.
019300           PERFORM 1000-INITIALIZATION
019400               THRU 1099-INITIALIZATION-EXIT.
019500           PERFORM 1100-OPEN-FILES
019600               THRU 1199-OPEN-FILES-EXIT.
019700           PERFORM 2000-LOAD-AND-LIST-GRANTS
019800               THRU 2099-LOAD-AND-LIST-GRANTS-EXIT.
019900           PERFORM EOJ9000-CLOSE-FILES
020000               THRU EOJ9999-EXIT.
020100           GOBACK.
020200       EJECT
020300********************************************************************
020400*                         INITIALIZATION                           *
020500********************************************************************
020600       1000-INITIALIZATION.
020700           INITIALIZE SV-WORK-SWITCHES SV-WORK-COUNTERS.
020800           ACCEPT WS-CURR-DATE FROM DATE.
020900           ACCEPT WS-CURR-TIME FROM TIME.
021000           STRING '20'          DELIMITED BY SIZE
021100                  WS-CURR-YEAR  DELIMITED BY SIZE
021200                  '-'           DELIMITED BY SIZE
021300                  WS-CURR-MO    DELIMITED BY SIZE
021400                  '-'           DELIMITED BY SIZE
021500                  WS-CURR-DAY   DELIMITED BY SIZE
021600                  'T'           DELIMITED BY SIZE
021700                  WS-CURR-HH    DELIMITED BY SIZE
021800                  ':'           DELIMITED BY SIZE
021900                  WS-CURR-MI    DELIMITED BY SIZE
022000                  ':'           DELIMITED BY SIZE
022100                  WS-CURR-SS    DELIMITED BY SIZE
022200                  'Z'           DELIMITED BY SIZE
022300              INTO WS-EVAL-TIMESTAMP.
022400       1099-INITIALIZATION-EXIT.
022500           EXIT.
022600       EJECT
022700********************************************************************
022800*                         OPEN ALL FILES                           *
022900********************************************************************
023000       1100-OPEN-FILES.
023100           OPEN INPUT  DELEGATION-FILE.
023200           IF NOT DELGIN-OK
023300               DISPLAY 'OPEN FAILED - DELEGATION FILE, STATUS='
023400                   WS-DELGIN-STATUS
023500               GO TO EOJ9900-ABEND
023600           END-IF.
023700           OPEN OUTPUT REPORT-FILE.
023800       1199-OPEN-FILES-EXIT.
023900           EXIT.
024000       EJECT
024100********************************************************************
024200*        LOAD, VALIDATE, EVALUATE AND LIST EACH DELEGATION GRANT    *
024300********************************************************************
024400       2000-LOAD-AND-LIST-GRANTS.
024500           PERFORM 2010-PRINT-REPORT-HEADING
024600               THRU 2010-PRINT-REPORT-HEADING-EXIT.
024700           READ DELEGATION-FILE
024800               AT END SET SV-WK-DELGIN-EOF TO TRUE
024900           END-READ.
025000           PERFORM 2100-PROCESS-ONE-GRANT
025100               THRU 2199-PROCESS-ONE-GRANT-EXIT
025200               UNTIL SV-WK-DELGIN-EOF.
025300           PERFORM EOJ9100-PRINT-CONTROL-TOTALS
025400               THRU EOJ9199-PRINT-CONTROL-TOTALS-EXIT.
025500       2099-LOAD-AND-LIST-GRANTS-EXIT.
025600           EXIT.
025700
025800       2010-PRINT-REPORT-HEADING.
025900           MOVE WS-EVAL-DATE-PART TO RP-H1-AS-OF-DATE.
026000           WRITE REPORT-REC FROM RP-HEADING-LINE-1
026100               AFTER ADVANCING TOP-OF-FORM.
026200           WRITE REPORT-REC FROM RP-HEADING-LINE-2
026300               AFTER ADVANCING 2 LINES.
026400       2010-PRINT-REPORT-HEADING-EXIT.
026500           EXIT.
026600       EJECT
026700********************************************************************
026800*    ONE GRANT ROW -- VALIDATE, THEN (IF VALID) EVALUATE, THEN      *
026900*    (IF ACTIVE) LIST.                                              *
027000********************************************************************
027100       2100-PROCESS-ONE-GRANT.
027200           ADD 1 TO SV-WK-GRANTS-READ.
027300           PERFORM 2101-VALIDATE-GRANT
027400               THRU 2101-VALIDATE-GRANT-EXIT.
027500           IF SV-WK-GRANT-IS-VALID
027600               ADD 1 TO SV-WK-GRANTS-VALID
027700               PERFORM 2110-GRANT-IS-ACTIVE
027800                   THRU 2110-GRANT-IS-ACTIVE-EXIT
027900               IF SV-WK-GRANT-IS-ACTIVE
028000                   ADD 1 TO SV-WK-GRANTS-ACTIVE
028100                   PERFORM 2120-PRINT-GRANT-LINE
028200                       THRU 2120-PRINT-GRANT-LINE-EXIT
028300               ELSE
028400                   ADD 1 TO SV-WK-GRANTS-INACTIVE
028500               END-IF
028600           ELSE
028700               ADD 1 TO SV-WK-GRANTS-SKIPPED
028800           END-IF.
028900           READ DELEGATION-FILE
029000               AT END SET SV-WK-DELGIN-EOF TO TRUE
029100           END-READ.
029200       2199-PROCESS-ONE-GRANT-EXIT.
029300           EXIT.
029400
029500********************************************************************
029600*    STRUCTURAL VALIDATION -- A GRANT IS INVALID (SKIPPED, NOT       *
029700*    ABENDED) IF ITS ID OR DELEGATE IS BLANK, OR ITS STATUS IS NOT   *
029800*    ONE OF THE THREE KNOWN VALUES.                                  *
029900********************************************************************
030000       2101-VALIDATE-GRANT.
030100           MOVE 'Y' TO SV-WK-GRANT-VALID-SW.
030200           IF SV-DG-DELEGATION-ID = SPACES
030300               MOVE 'N' TO SV-WK-GRANT-VALID-SW
030400           END-IF.
030500           IF SV-DG-DELEGATE-LABEL = SPACES
030600               MOVE 'N' TO SV-WK-GRANT-VALID-SW
030700           END-IF.
030800           IF NOT SV-DG-STATUS-VALID
030900               MOVE 'N' TO SV-WK-GRANT-VALID-SW
031000           END-IF.
031100       2101-VALIDATE-GRANT-EXIT.
031200           EXIT.
031300       EJECT
031400********************************************************************
031500*    APPLICABILITY AS OF THIS RUN'S EVALUATION TIMESTAMP -- SAME     *
031600*    RULE SVAUTHRZ APPLIES PER-REQUEST, RESTATED HERE FOR A FULL     *
031700*    REGISTRY SWEEP RATHER THAN A SINGLE DELEGATE LOOKUP.  A GRANT   *
031800*    LISTED HERE HAS NO REQUESTED ACTION OR STATE TO MATCH AGAINST,  *
031900*    SO SCOPE-ACTION AND SCOPE-STATE ARE NOT PART OF THIS TEST --    *
032000*    ONLY STATUS, REVOCATION, AND THE TIME WINDOW ARE.               *
032100********************************************************************
032200       2110-GRANT-IS-ACTIVE.
032300           MOVE 'N' TO SV-WK-GRANT-ACTIVE-SW.
032400           IF SV-DG-STATUS-ACTIVE
032500               AND (SV-DG-REVOKED-AT = SPACES
032600                    OR SV-DG-REVOKED-AT > WS-EVAL-TIMESTAMP)
032700               AND (SV-DG-VALID-FROM = SPACES
032800                    OR SV-DG-VALID-FROM <= WS-EVAL-TIMESTAMP)
032900               AND (SV-DG-VALID-UNTIL = SPACES
033000                    OR SV-DG-VALID-UNTIL >= WS-EVAL-TIMESTAMP)
033100               SET SV-WK-GRANT-IS-ACTIVE TO TRUE
033200           END-IF.
033300       2110-GRANT-IS-ACTIVE-EXIT.
033400           EXIT.
033500
033600       2120-PRINT-GRANT-LINE.
033700           MOVE SPACES               TO RP-GRANT-LINE.
033800           MOVE SV-DG-DELEGATION-ID  TO RP-GL-GRANT-ID.
033900           MOVE SV-DG-PRINCIPAL-LABEL TO RP-GL-PRINCIPAL.
034000           MOVE SV-DG-DELEGATE-LABEL TO RP-GL-DELEGATE.
034100           MOVE SV-DG-SCOPE-ACTION   TO RP-GL-SCOPE-ACTION.
034200           MOVE SV-DG-SCOPE-STATE    TO RP-GL-SCOPE-STATE.
034300           MOVE SV-DG-VF-DATE        TO RP-GL-VALID-FROM.
034400           MOVE SV-DG-VU-DATE        TO RP-GL-VALID-UNTIL.
034500           WRITE REPORT-REC FROM RP-GRANT-LINE.
034600       2120-PRINT-GRANT-LINE-EXIT.
034700           EXIT.
034800       EJECT
034900********************************************************************
035000*                        CLOSE FILES                                *
035100********************************************************************
035200       EOJ9000-CLOSE-FILES.
035300           CLOSE DELEGATION-FILE.
035400           CLOSE REPORT-FILE.
035500           GO TO EOJ9999-EXIT.
035600       EOJ9900-ABEND.
035700           DISPLAY 'SVDELREG ABENDING DUE TO ERROR'.
035800       EOJ9999-EXIT.
035900           EXIT.
036000       EJECT
036100********************************************************************
036200*                   PRINT RUN CONTROL TOTALS                        *
036300********************************************************************
036400       EOJ9100-PRINT-CONTROL-TOTALS.
036500           MOVE SPACES TO RP-CONTROL-LINE.
036600           MOVE 'SVDELREG - DELEGATION REGISTRY - RUN TOTALS'
036700               TO RP-CL-LABEL.
036800           WRITE REPORT-REC FROM RP-CONTROL-LINE
036900               AFTER ADVANCING 2 LINES.
037000           MOVE SPACES TO RP-CONTROL-LINE.
037100           MOVE 'GRANTS READ' TO RP-CL-LABEL.
037200           MOVE SV-WK-GRANTS-READ TO RP-CL-VALUE.
037300           WRITE REPORT-REC FROM RP-CONTROL-LINE.
037400           MOVE SPACES TO RP-CONTROL-LINE.
037500           MOVE 'GRANTS SKIPPED (STRUCTURALLY INVALID)'
037600               TO RP-CL-LABEL.
037700           MOVE SV-WK-GRANTS-SKIPPED TO RP-CL-VALUE.
037800           WRITE REPORT-REC FROM RP-CONTROL-LINE.
037900           MOVE SPACES TO RP-CONTROL-LINE.
038000           MOVE 'GRANTS VALID' TO RP-CL-LABEL.
038100           MOVE SV-WK-GRANTS-VALID TO RP-CL-VALUE.
038200           WRITE REPORT-REC FROM RP-CONTROL-LINE.
038300           MOVE SPACES TO RP-CONTROL-LINE.
038400           MOVE 'GRANTS ACTIVE (LISTED)' TO RP-CL-LABEL.
038500           MOVE SV-WK-GRANTS-ACTIVE TO RP-CL-VALUE.
038600           WRITE REPORT-REC FROM RP-CONTROL-LINE.
038700           MOVE SPACES TO RP-CONTROL-LINE.
038800           MOVE 'GRANTS NOT CURRENTLY ACTIVE' TO RP-CL-LABEL.
038900           MOVE SV-WK-GRANTS-INACTIVE TO RP-CL-VALUE.
039000           WRITE REPORT-REC FROM RP-CONTROL-LINE.
039100           DISPLAY 'SVDELREG - GRANTS READ: ' SV-WK-GRANTS-READ.
039200       EOJ9199-PRINT-CONTROL-TOTALS-EXIT.
039300           EXIT.
