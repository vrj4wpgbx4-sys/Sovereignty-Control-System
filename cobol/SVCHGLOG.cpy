000100***********************************************************
000200*                                                          *
000300*A    ABSTRACT..                                           *
000400*     SV-POLICY-CHANGE-REC IS ONE ENTRY OF THE POLICY       *
000500*     CHANGE LOG -- A HAND-MAINTAINED AUDIT TRAIL OF WHO    *
000600*     TOUCHED WHICH POLICY AND HOW.  READ ONLY BY THE       *
000700*     POLICY VALIDATION JOB; NEVER WRITTEN BY THIS SYSTEM.  *
001000*                                                          *
001100*U    USED BY..                                            *
001200*     SVPOLVAL  -- CROSS-CHECKS AGAINST THE POLICY TABLE.  *
001300*                                                          *
001400*H    MAINTENANCE HISTORY..                                *
001500*     01/1985  BAC  SV-0120  ORIGINAL LAYOUT.               SV0120
001600*                                                          *
001700***********************************************************
001800*                                                          *
001900*    FIELD NOTES..                                         *
002000*    SV-CL-CHG-TIMESTAMP......WHEN THE CHANGE WAS MADE.    *
002100*    SV-CL-CHG-POLICY-ID......POLICY AFFECTED.             *
002200*    SV-CL-CHG-VERSION........VERSION TAG AFTER THE CHANGE.*
002300*    SV-CL-CHG-TYPE...........CREATE, UPDATE, OR DEPRECATE.*
002400*                                                          *
002500 01  SV-POLICY-CHANGE-REC.
002600     05 SV-CL-CHG-TIMESTAMP          PIC X(20).
002700     05 SV-CL-CHG-POLICY-ID          PIC X(12).
002800     05 SV-CL-CHG-VERSION            PIC X(08).
002900     05 SV-CL-CHG-TYPE               PIC X(10).
003000        88 SV-CL-TYPE-CREATE         VALUE 'CREATE'.
003100        88 SV-CL-TYPE-UPDATE         VALUE 'UPDATE'.
003200        88 SV-CL-TYPE-DEPRECATE      VALUE 'DEPRECATE'.
003300        88 SV-CL-TYPE-VALID          VALUES 'CREATE'
003400              'UPDATE' 'DEPRECATE'.
