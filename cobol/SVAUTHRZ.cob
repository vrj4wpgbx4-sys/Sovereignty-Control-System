000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SVAUTHRZ.
000300       AUTHOR. B A CHIDAMBARAM.
000400       INSTALLATION. SOVEREIGNTY CONTROL SYSTEM.
000500       DATE-WRITTEN. 04/1985.
000600       DATE-COMPILED.
000700       SECURITY. RESTRICTED - GOVERNANCE RULE ENGINE OUTPUT
000800           FEEDS THE COMPLIANCE AUDIT TRAIL.  DO NOT RUN THIS
000900           JOB OUTSIDE THE REGULAR NIGHTLY BATCH WINDOW.
001000********************************************************************
001100*                                                                  *
001200*A    ABSTRACT..                                                   *
001300*  SVAUTHRZ IS THE AUTHORITY DECISION ENGINE FOR THE SOVEREIGNTY   *
001400*  CONTROL SYSTEM.  IT READS ONE SCENARIO-REQUEST PER GOVERNANCE   *
001500*  QUESTION ("CAN THIS IDENTITY DO THIS ACTION IN THIS SYSTEM      *
001600*  STATE"), LOADS THE POLICY, IDENTITY AND DELEGATION TABLES INTO  *
001700*  WORKING STORAGE, AND EVALUATES EACH REQUEST THROUGH THE GATES   *
001800*  IN ORDER -- IDENTITY, ROLE/PERMISSION, POLICY MATCH, APPROVAL   *
001900*  THRESHOLD -- TO REACH ALLOW, DENY OR REQUIRE_ADDITIONAL_        *
002000*  APPROVAL.  THE FIRST GATE THAT FAILS WINS; THE DEFAULT BEFORE   *
002100*  ANY GATE RUNS IS DENY.  EVERY DECISION IS WRITTEN HASH-CHAINED  *
002200*  TO THE AUDIT LOG BEFORE THE ENFORCEMENT GATE EVER SEES IT.      *
002300*  THE ENFORCEMENT GATE THEN TURNS THE DECISION INTO EXECUTED,     *
002400*  BLOCKED OR PAUSED, DISPATCHES EXECUTED LOCKDOWN_STATE ACTIONS   *
002500*  TO THE LOCKDOWN EFFECTOR, AND WRITES ONE ENFORCEMENT-LOG        *
002600*  ENTRY PER REQUEST.  A CONTROL-TOTALS REPORT CLOSES THE RUN.     *
002700*                                                                  *
002800*J    JCL..                                                        *
002900*                                                                  *
003000* //SVAUTHRZ EXEC PGM=SVAUTHRZ                                     *
003100* //STEPLIB  DD DISP=SHR,DSN=SVCTL.LOADLIB                         *
003200* //SCENIN   DD DISP=SHR,DSN=SVCTL.SCENARIO.REQUEST                *
003300* //POLIN    DD DISP=SHR,DSN=SVCTL.POLICY.TABLE                    *
003400* //IDNTIN   DD DISP=SHR,DSN=SVCTL.IDENTITY.MASTER                 *
003500* //DELGIN   DD DISP=SHR,DSN=SVCTL.DELEGATION.GRANT                *
003600* //AUDLOG   DD DISP=(MOD,CATLG,CATLG),DSN=SVCTL.AUDIT.DECISION,   *
003700* //            DCB=(RECFM=FB,LRECL=233,BLKSIZE=0)                 *
003800* //ENFLOG   DD DISP=(MOD,CATLG,CATLG),DSN=SVCTL.ENFORCEMENT.LOG,  *
003900* //            DCB=(RECFM=FB,LRECL=153,BLKSIZE=0)                 *
004000* //LOCKDN   DD DISP=SHR,DSN=SVCTL.LOCKDOWN.STATE                  *
004100* //RPTOUT   DD SYSOUT=*                                          *
004200* //SYSOUT   DD SYSOUT=*                                          *
004300* //*                                                              *
004400*                                                                  *
004500*P    ENTRY PARAMETERS..                                           *
004600*     UPSI-0 ON  = DRY RUN.  LOCKDOWN EFFECTOR COMPUTES THE NEW    *
004700*                  STATE AND REPORTS SUCCESS BUT DOES NOT REWRITE  *
004800*                  THE LOCKDOWN-STATE FILE.                        *
004900*     UPSI-0 OFF = NORMAL RUN (DEFAULT).                           *
005000*                                                                  *
005100*E    ERRORS DETECTED BY THIS ELEMENT..                            *
005200*     I/O ERROR ON ANY FILE.  A REQUEST WITH A BLANK REQ-ID OR AN  *
005300*     OUTCOME OUTSIDE ALLOW/DENY/REQUIRE_ADDITIONAL_APPROVAL IS    *
005400*     COUNTED AND SKIPPED, NOT ABENDED.                            *
005500*                                                                  *
005600*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
005700*     NONE.  THIS JOB DOES ITS OWN I/O -- THE SHOP RETIRED THE     *
005800*     CKVSAMIO FAMILY WHEN THE REGISTRY FILES WENT TO PLAIN        *
005900*     FIXED-BLOCK SEQUENTIAL.                                      *
006000*                                                                  *
006100*U    USER CONSTANTS AND TABLES REFERENCED..                       *
006200*     SV-WORK-CHARSET (COPY SVWKCTRS) -- CHARACTER LOOKUP TABLE    *
006300*     FOR THE HASH-CHAIN ROLLING DIGEST.                           *
006400*                                                                  *
006500*H    MAINTENANCE HISTORY..                                        *
006600*     04/1985  BAC  SV-0130  ORIGINAL PROGRAM.                     *
006700*     09/1998  BAC  SV-0160  Y2K REVIEW -- ALL DATE FIELDS ON THIS  *
006800*                            JOB ARE 4-DIGIT-YEAR TEXT SUPPLIED BY  *
006900*                            THE FEEDER JOBS, NOT COMPUTED HERE.    *
007000*                            NO CENTURY WINDOWING LOGIC NEEDED.     *
007100*                            SIGNED OFF PER MEMO SV-Y2K-04.         *
007200*     05/2025  BAC  SV-0131  ADDED THE ROLE/PERMISSION GATE AS     *
007300*                            ITS OWN STEP AHEAD OF POLICY MATCH --  *
007400*                            AUDIT WANTED A REASON CODE THAT        *
007500*                            DISTINGUISHES "WRONG ROLE" FROM        *
007600*                            "RIGHT ROLE, WRONG STATE."             *
007700*     06/2025  BAC  SV-0140  DELEGATION CHECK ADDED FOR NON-        *
007800*                            PRIMARY IDENTITIES ON AN EXECUTED      *
007900*                            ALLOW.                                 *
008000*     07/2025  BAC  SV-0145  HASH-CHAIN WRITER ADDED.  SEE          *
008100*                            SVWKCTRS FOR THE ROLLING DIGEST WORK   *
008200*                            AREA THIS PARAGRAPH SHARES WITH        *
008300*                            SVLOGVFY AND SVDECVUE.                 *
008400*     08/2025  BAC  SV-0151  LOCKDOWN EFFECTOR NOW SKIPS THE        *
008500*                            REWRITE ON A DRY RUN INSTEAD OF        *
008600*                            SKIPPING THE WHOLE ENFORCEMENT GATE.   *
008700*     09/2025  BAC  SV-0166  ACTION-TYPE/OPERATION DERIVATION AND  *
008800*                            THE DRY-RUN SWITCH MOVED UP FRONT OF   *
008900*                            2400-ENFORCEMENT-GATE SO A BAD         *
009000*                            REQ-ID SKIPS THEM CLEANLY.             *
009100*     10/2025  BAC  SV-0172  2240-CHECK-APPROVALS WAS MOVING THE    *
009200*                            MATCHED POLICY'S OWN POLICY-DECISION   *
009300*                            FIELD INTO THE OUTCOME ON A SUFFICIENT *
009400*                            -APPROVALS HIT -- A ROW SET UP DENY OR *
009500*                            REQUIRE_ADDITIONAL_APPROVAL COULD      *
009600*                            NEVER ALLOW EVEN AFTER THE THRESHOLD   *
009700*                            WAS MET.  NOW HARD-CODES ALLOW, PER    *
009800*                            THE APPROVAL RULE.  ALSO WIDENED THE   *
009900*                            NO-DELEGATION BLOCKED REASON IN        *
010000*                            2400-ENFORCEMENT-GATE TO NAME THE      *
010100*                            REQUESTED ACTION, NOT JUST THE         *
010200*                            IDENTITY.  BOTH FOUND ON AUDIT REVIEW. *
010300*                                                                  *
010400********************************************************************
010500       EJECT
010600       ENVIRONMENT DIVISION.
010700       CONFIGURATION SECTION.
010800       SPECIAL-NAMES.
010900           C01 IS TOP-OF-FORM
011000           UPSI-0 ON STATUS IS SV-DRY-RUN-REQUESTED
011100                  OFF STATUS IS SV-DRY-RUN-NOT-REQUESTED.
011200       INPUT-OUTPUT SECTION.
011300       FILE-CONTROL.
011400           SELECT SCENARIO-REQUEST-FILE ASSIGN TO SCENIN
011500               FILE STATUS IS WS-SCENIN-STATUS.
011600           SELECT POLICY-FILE ASSIGN TO POLIN
011700               FILE STATUS IS WS-POLIN-STATUS.
011800           SELECT IDENTITY-FILE ASSIGN TO IDNTIN
011900               FILE STATUS IS WS-IDNTIN-STATUS.
012000           SELECT DELEGATION-FILE ASSIGN TO DELGIN
012100               FILE STATUS IS WS-DELGIN-STATUS.
012200           SELECT AUDIT-LOG-FILE ASSIGN TO AUDLOG
012300               FILE STATUS IS WS-AUDLOG-STATUS.
012400           SELECT ENFORCEMENT-LOG-FILE ASSIGN TO ENFLOG
012500               FILE STATUS IS WS-ENFLOG-STATUS.
012600           SELECT LOCKDOWN-FILE ASSIGN TO LOCKDN
012700               FILE STATUS IS WS-LOCKST-STATUS.
012800           SELECT REPORT-FILE ASSIGN TO RPTOUT.
012900       DATA DIVISION.
013000       FILE SECTION.
013100       FD  SCENARIO-REQUEST-FILE
013200           RECORDING MODE IS F
013300           BLOCK CONTAINS 0 RECORDS.
013400           COPY SVSCNREQ.
013500       FD  POLICY-FILE
013600           RECORDING MODE IS F
013700           BLOCK CONTAINS 0 RECORDS.
013800           COPY SVPOLTBL.
013900       FD  IDENTITY-FILE
014000           RECORDING MODE IS F
014100           BLOCK CONTAINS 0 RECORDS.
014200           COPY SVIDNTTY.
014300       FD  DELEGATION-FILE
014400           RECORDING MODE IS F
014500           BLOCK CONTAINS 0 RECORDS.
014600           COPY SVDELGRT.
014700       FD  AUDIT-LOG-FILE
014800           RECORDING MODE IS F
014900           BLOCK CONTAINS 0 RECORDS.
015000           COPY SVAUDDEC.
015100       FD  ENFORCEMENT-LOG-FILE
015200           RECORDING MODE IS F
015300           BLOCK CONTAINS 0 RECORDS.
015400           COPY SVENFREC.
015500       FD  LOCKDOWN-FILE
015600           RECORDING MODE IS F
015700           BLOCK CONTAINS 0 RECORDS.
015800           COPY SVLOCKDN.
015900       FD  REPORT-FILE
016000           RECORDING MODE IS F
016100           BLOCK CONTAINS 0 RECORDS.
016200       01  REPORT-REC                     PIC X(132).
016300       EJECT
016400       WORKING-STORAGE SECTION.
016500       01  FILLER PIC X(32)
016600            VALUE 'SVAUTHRZ WORKING STORAGE BEGINS '.
016700********************************************************************
016800*    COMMON SWITCHES, COUNTERS AND HASH WORK AREA (SHARED COPYBOOK)*
016900********************************************************************
017000       COPY SVWKCTRS.
017100       EJECT
017200********************************************************************
017300*    FILE STATUS AREA -- ONE 2-BYTE FIELD PER FILE, '00' IS OK,    *
017400*    '10' IS EOF ON A SEQUENTIAL READ, '35' IS FILE-NOT-FOUND ON   *
017500*    OPEN (VALID ONLY FOR AUDLOG AND LOCKDN, WHICH MAY NOT EXIST   *
017600*    YET ON A SITE'S FIRST RUN).                                  *
017700********************************************************************
017800       01  WS-FILE-STATUS-AREA.
017900           05 WS-SCENIN-STATUS         PIC X(02) VALUE '00'.
018000              88 SCENIN-OK             VALUE '00'.
018100              88 SCENIN-EOF            VALUE '10'.
018200           05 WS-POLIN-STATUS          PIC X(02) VALUE '00'.
018300              88 POLIN-OK              VALUE '00'.
018400              88 POLIN-EOF             VALUE '10'.
018500           05 WS-IDNTIN-STATUS         PIC X(02) VALUE '00'.
018600              88 IDNTIN-OK             VALUE '00'.
018700              88 IDNTIN-EOF            VALUE '10'.
018800           05 WS-DELGIN-STATUS         PIC X(02) VALUE '00'.
018900              88 DELGIN-OK             VALUE '00'.
019000              88 DELGIN-EOF            VALUE '10'.
019100           05 WS-AUDLOG-STATUS         PIC X(02) VALUE '00'.
019200              88 AUDLOG-OK             VALUE '00'.
019300              88 AUDLOG-EOF            VALUE '10'.
019400              88 AUDLOG-NOT-FOUND      VALUE '35'.
019500           05 WS-ENFLOG-STATUS         PIC X(02) VALUE '00'.
019600              88 ENFLOG-OK             VALUE '00'.
019700           05 WS-LOCKST-STATUS         PIC X(02) VALUE '00'.
019800              88 LOCKST-OK             VALUE '00'.
019900              88 LOCKST-NOT-FOUND      VALUE '35'.
020000       EJECT
020100********************************************************************
020200*    REFERENCE TABLES -- LOADED ONCE AT INITIALIZATION, SEARCHED   *
020300*    ONCE PER SCENARIO-REQUEST.  300 ROWS COVERS THE LARGEST       *
020400*    REGISTRY THIS SHOP HAS RUN TO DATE WITH ROOM TO GROW.         *
020500********************************************************************
020600       01  SV-POLICY-TABLE.
020700           05 SV-POLICY-TAB OCCURS 300 TIMES.
020800              10 SV-PT-POLICY-ID           PIC X(12).
020900              10 SV-PT-ROLE-NAME           PIC X(20).
021000              10 SV-PT-PERMISSION-NAME     PIC X(30).
021100              10 SV-PT-REQUIRED-STATE      PIC X(15).
021200              10 SV-PT-MINIMUM-APPROVALS   PIC 9(02).
021300              10 SV-PT-POLICY-DECISION     PIC X(28).
021400       01  SV-IDENTITY-TABLE.
021500           05 SV-IDENT-TAB OCCURS 300 TIMES.
021600              10 SV-IT-IDENTITY-LABEL      PIC X(20).
021700              10 SV-IT-IDENTITY-STATUS     PIC X(10).
021800              10 SV-IT-ROLE-NAME           PIC X(20).
021900              10 SV-IT-CREDENTIAL-TYPE     PIC X(20).
022000              10 SV-IT-CREDENTIAL-VALID    PIC X(01).
022100              10 SV-IT-PRIMARY-AUTH-FLG    PIC X(01).
022200       01  SV-DELEGATION-TABLE.
022300           05 SV-DELEG-TAB OCCURS 300 TIMES.
022400              10 SV-DT-DELEGATION-ID       PIC X(12).
022500              10 SV-DT-PRINCIPAL-LABEL     PIC X(20).
022600              10 SV-DT-DELEGATE-LABEL      PIC X(20).
022700              10 SV-DT-SCOPE-ACTION        PIC X(30).
022800              10 SV-DT-SCOPE-STATE         PIC X(15).
022900              10 SV-DT-VALID-FROM          PIC X(20).
023000              10 SV-DT-VALID-UNTIL         PIC X(20).
023100              10 SV-DT-GRANT-STATUS        PIC X(08).
023200              10 SV-DT-REVOKED-AT          PIC X(20).
023300              10 SV-DT-POLICY-ID           PIC X(12).
023400       EJECT
023500********************************************************************
023600*    DECISION AND ENFORCEMENT WORK AREAS                          *
023700********************************************************************
023800       01  WS-DECISION-WORK-AREA.
023900           05 WS-DECISION-OUTCOME      PIC X(28).
024000              88 WS-OUTCOME-ALLOW      VALUE 'ALLOW'.
024100              88 WS-OUTCOME-DENY       VALUE 'DENY'.
024200              88 WS-OUTCOME-REQ-APPR   VALUE
024300                    'REQUIRE_ADDITIONAL_APPROVAL'.
024400           05 WS-DECISION-REASON       PIC X(60).
024500           05 WS-MATCHED-POLICY-ID     PIC X(12).
024600           05 WS-MATCHED-POLICY-SUB    PIC S9(04) COMP VALUE 0.
024700           05 WS-IDENTITY-SUB          PIC S9(04) COMP VALUE 0.
024800           05 WS-IDENTITY-FOUND-SW     PIC X(01) VALUE 'N'.
024900              88 WS-IDENTITY-WAS-FOUND VALUE 'Y'.
025000           05 WS-ROLE-PERM-FOUND-SW    PIC X(01) VALUE 'N'.
025100              88 WS-ROLE-PERM-FOUND    VALUE 'Y'.
025200           05 WS-POLICY-MATCH-FOUND-SW PIC X(01) VALUE 'N'.
025300              88 WS-POLICY-WAS-MATCHED VALUE 'Y'.
025400           05 WS-EVAL-TIMESTAMP        PIC X(20).
025500       01  WS-ENFORCEMENT-WORK-AREA.
025600           05 WS-ENF-SEQ                PIC 9(06) COMP-3 VALUE 0.
025700           05 WS-ENF-ACTION-TYPE        PIC X(20).
025800              88 WS-ENF-IS-LOCKDOWN     VALUE 'LOCKDOWN_STATE'.
025900           05 WS-ENF-OPERATION          PIC X(08).
026000           05 WS-ENF-RESULT             PIC X(15).
026100              88 WS-ENF-RES-EXECUTED    VALUE 'EXECUTED'.
026200              88 WS-ENF-RES-BLOCKED     VALUE 'BLOCKED'.
026300              88 WS-ENF-RES-PAUSED      VALUE 'PAUSED'.
026400           05 WS-ENF-OUTCOME            PIC X(15).
026500           05 WS-ENF-REASON             PIC X(60).
026600           05 WS-ENF-DRY-RUN-FLAG       PIC X(01) VALUE 'N'.
026700              88 WS-ENF-WAS-DRY-RUN     VALUE 'Y'.
026800           05 WS-DELEGATION-APPLIES-SW  PIC X(01) VALUE 'N'.
026900              88 WS-DELEGATION-DOES-APPLY VALUE 'Y'.
027000           05 WS-LOCKDOWN-CHANGED-SW    PIC X(01) VALUE 'N'.
027100              88 WS-LOCKDOWN-CHANGED    VALUE 'Y'.
027200       01  WS-DATE-TIME-WORK-AREA.
027300           05 WS-CURR-DATE.
027400              10 WS-CURR-YEAR           PIC 9(02).
027500              10 WS-CURR-MO             PIC 9(02).
027600              10 WS-CURR-DAY            PIC 9(02).
027700           05 WS-CURR-TIME.
027800              10 WS-CURR-HH             PIC 9(02).
027900              10 WS-CURR-MI             PIC 9(02).
028000              10 WS-CURR-SS             PIC 9(02).
028100              10 WS-CURR-HS             PIC 9(02).
028200       01  WS-LAST-CHAIN-AREA.
028300           05 WS-LAST-SEQ               PIC 9(06) VALUE 0.
028400           05 WS-LAST-ENTRY-HASH        PIC X(16) VALUE '*NONE*'.
028500       EJECT
028600********************************************************************
028700*    CONTROL TOTALS REPORT LINE                                   *
028800********************************************************************
028900       01  RP-CONTROL-LINE.
029000           05 RP-CL-LABEL               PIC X(40).
029100           05 FILLER                    PIC X(02) VALUE SPACES.
029200           05 RP-CL-VALUE               PIC ZZZ,ZZZ,ZZ9.
029300           05 FILLER                    PIC X(79) VALUE SPACES.
029400       01  FILLER PIC X(32)
029500            VALUE 'SVAUTHRZ WORKING STORAGE ENDS   '.
029600       EJECT
029700       PROCEDURE DIVISION.
029800********************************************************************
029900*                        MAINLINE LOGIC                           *
030000********************************************************************
030100       0000-CONTROL-PROCESS.
030200           PERFORM 1000-INITIALIZATION
030300               THRU 1099-INITIALIZATION-EXIT.
030400           PERFORM 1100-OPEN-FILES
030500               THRU 1199-OPEN-FILES-EXIT.
030600           PERFORM 1200-LOAD-TABLES
030700               THRU 1299-LOAD-TABLES-EXIT.
030800           PERFORM 1300-ESTABLISH-CHAIN
030900               THRU 1399-ESTABLISH-CHAIN-EXIT.
031000           MOVE 'N' TO SV-WK-EOF-SCENARIO.
031100           PERFORM 2000-MAIN-PROCESS
031200               THRU 2000-MAIN-PROCESS-EXIT
031300               UNTIL SV-WK-SCENARIO-EOF.
031400           PERFORM EOJ9000-CLOSE-FILES
031500               THRU EOJ9999-EXIT.
031600           GOBACK.
031700       EJECT
031800********************************************************************
031900*                         INITIALIZATION                          *
032000********************************************************************
032100       1000-INITIALIZATION.
032200           INITIALIZE SV-WORK-SWITCHES SV-WORK-COUNTERS.
032300           ACCEPT WS-CURR-DATE FROM DATE.
032400           ACCEPT WS-CURR-TIME FROM TIME.
032500           STRING '20'          DELIMITED BY SIZE
032600                  WS-CURR-YEAR  DELIMITED BY SIZE
032700                  '-'           DELIMITED BY SIZE
032800                  WS-CURR-MO    DELIMITED BY SIZE
032900                  '-'           DELIMITED BY SIZE
033000                  WS-CURR-DAY   DELIMITED BY SIZE
033100                  'T'           DELIMITED BY SIZE
033200                  WS-CURR-HH    DELIMITED BY SIZE
033300                  ':'           DELIMITED BY SIZE
033400                  WS-CURR-MI    DELIMITED BY SIZE
033500                  ':'           DELIMITED BY SIZE
033600                  WS-CURR-SS    DELIMITED BY SIZE
033700                  'Z'           DELIMITED BY SIZE
033800              INTO WS-EVAL-TIMESTAMP.
033900       1099-INITIALIZATION-EXIT.
034000           EXIT.
034100       EJECT
034200********************************************************************
034300*                         OPEN ALL FILES                          *
034400********************************************************************
034500       1100-OPEN-FILES.
034600           OPEN INPUT  SCENARIO-REQUEST-FILE.
034700           IF NOT SCENIN-OK
034800               DISPLAY 'OPEN FAILED - SCENARIO REQUEST FILE, '
034900                   'STATUS=' WS-SCENIN-STATUS
035000               GO TO EOJ9900-ABEND
035100           END-IF.
035200           OPEN INPUT  POLICY-FILE.
035300           IF NOT POLIN-OK
035400               DISPLAY 'OPEN FAILED - POLICY FILE, STATUS='
035500                   WS-POLIN-STATUS
035600               GO TO EOJ9900-ABEND
035700           END-IF.
035800           OPEN INPUT  IDENTITY-FILE.
035900           IF NOT IDNTIN-OK
036000               DISPLAY 'OPEN FAILED - IDENTITY FILE, STATUS='
036100                   WS-IDNTIN-STATUS
036200               GO TO EOJ9900-ABEND
036300           END-IF.
036400           OPEN INPUT  DELEGATION-FILE.
036500           IF NOT DELGIN-OK
036600               DISPLAY 'OPEN FAILED - DELEGATION FILE, STATUS='
036700                   WS-DELGIN-STATUS
036800               GO TO EOJ9900-ABEND
036900           END-IF.
037000           OPEN OUTPUT REPORT-FILE.
037100           OPEN EXTEND ENFORCEMENT-LOG-FILE.
037200           IF NOT ENFLOG-OK
037300               DISPLAY 'OPEN FAILED - ENFORCEMENT LOG, STATUS='
037400                   WS-ENFLOG-STATUS
037500               GO TO EOJ9900-ABEND
037600           END-IF.
037700       1199-OPEN-FILES-EXIT.
037800           EXIT.
037900       EJECT
038000********************************************************************
038100*                LOAD POLICY, IDENTITY, DELEGATION TABLES         *
038200********************************************************************
038300       1200-LOAD-TABLES.
038400           PERFORM 1210-LOAD-POLICY-TABLE
038500               THRU 1219-LOAD-POLICY-TABLE-EXIT.
038600           PERFORM 1220-LOAD-IDENTITY-TABLE
038700               THRU 1229-LOAD-IDENTITY-TABLE-EXIT.
038800           PERFORM 1230-LOAD-DELEGATION-TABLE
038900               THRU 1239-LOAD-DELEGATION-TABLE-EXIT.
039000       1299-LOAD-TABLES-EXIT.
039100           EXIT.
039200
039300       1210-LOAD-POLICY-TABLE.
039400           MOVE ZERO TO SV-WK-POLICY-COUNT.
039500           READ POLICY-FILE
039600               AT END SET SV-WK-POLICY-EOF TO TRUE
039700           END-READ.
039800           PERFORM 1211-STORE-POLICY-ROW
039900               THRU 1211-STORE-POLICY-ROW-EXIT
040000               UNTIL SV-WK-POLICY-EOF.
040100       1219-LOAD-POLICY-TABLE-EXIT.
040200           EXIT.
040300
040400       1211-STORE-POLICY-ROW.
040500           ADD 1 TO SV-WK-POLICY-COUNT.
040600           MOVE SV-PL-POLICY-ID
040700               TO SV-PT-POLICY-ID(SV-WK-POLICY-COUNT).
040800           MOVE SV-PL-ROLE-NAME
040900               TO SV-PT-ROLE-NAME(SV-WK-POLICY-COUNT).
041000           MOVE SV-PL-PERMISSION-NAME
041100               TO SV-PT-PERMISSION-NAME(SV-WK-POLICY-COUNT).
041200           MOVE SV-PL-REQUIRED-STATE
041300               TO SV-PT-REQUIRED-STATE(SV-WK-POLICY-COUNT).
041400           MOVE SV-PL-MINIMUM-APPROVALS
041500               TO SV-PT-MINIMUM-APPROVALS(SV-WK-POLICY-COUNT).
041600           MOVE SV-PL-POLICY-DECISION
041700               TO SV-PT-POLICY-DECISION(SV-WK-POLICY-COUNT).
041800           READ POLICY-FILE
041900               AT END SET SV-WK-POLICY-EOF TO TRUE
042000           END-READ.
042100       1211-STORE-POLICY-ROW-EXIT.
042200           EXIT.
042300
042400       1220-LOAD-IDENTITY-TABLE.
042500           MOVE ZERO TO SV-WK-IDENTITY-COUNT.
042600           READ IDENTITY-FILE
042700               AT END SET SV-WK-IDENTITY-EOF TO TRUE
042800           END-READ.
042900           PERFORM 1221-STORE-IDENTITY-ROW
043000               THRU 1221-STORE-IDENTITY-ROW-EXIT
043100               UNTIL SV-WK-IDENTITY-EOF.
043200       1229-LOAD-IDENTITY-TABLE-EXIT.
043300           EXIT.
043400
043500       1221-STORE-IDENTITY-ROW.
043600           ADD 1 TO SV-WK-IDENTITY-COUNT.
043700           MOVE SV-IDENTITY-REC
043800               TO SV-IDENT-TAB(SV-WK-IDENTITY-COUNT).
043900           READ IDENTITY-FILE
044000               AT END SET SV-WK-IDENTITY-EOF TO TRUE
044100           END-READ.
044200       1221-STORE-IDENTITY-ROW-EXIT.
044300           EXIT.
044400
044500       1230-LOAD-DELEGATION-TABLE.
044600           MOVE ZERO TO SV-WK-DELEGATION-COUNT.
044700           READ DELEGATION-FILE
044800               AT END SET SV-WK-DELEGATION-EOF TO TRUE
044900           END-READ.
045000           PERFORM 1231-STORE-DELEGATION-ROW
045100               THRU 1231-STORE-DELEGATION-ROW-EXIT
045200               UNTIL SV-WK-DELEGATION-EOF.
045300       1239-LOAD-DELEGATION-TABLE-EXIT.
045400           EXIT.
045500
045600       1231-STORE-DELEGATION-ROW.
045700           ADD 1 TO SV-WK-DELEGATION-COUNT.
045800           MOVE SV-DELEGATION-GRANT-REC
045900               TO SV-DELEG-TAB(SV-WK-DELEGATION-COUNT).
046000           READ DELEGATION-FILE
046100               AT END SET SV-WK-DELEGATION-EOF TO TRUE
046200           END-READ.
046300       1231-STORE-DELEGATION-ROW-EXIT.
046400           EXIT.
046500       EJECT
046600********************************************************************
046700*    ESTABLISH THE AUDIT HASH CHAIN -- OPEN THE LOG INPUT ONLY     *
046800*    LONG ENOUGH TO FIND THE LAST SEQ AND ENTRY-HASH ON THE FILE,  *
046900*    THEN CLOSE AND RE-OPEN EXTEND TO APPEND.  A COBOL EXTEND-MODE *
047000*    FILE CANNOT BE READ, SO THE TWO-PASS OPEN IS THE ONLY WAY TO  *
047100*    CARRY THE CHAIN FORWARD ACROSS RUNS.  STATUS 35 (FILE DOES   *
047200*    NOT EXIST) ON THE INPUT PASS MEANS THIS IS THE FIRST RUN --   *
047300*    NOT AN ERROR.                                                *
047400********************************************************************
047500       1300-ESTABLISH-CHAIN.
047600           MOVE ZERO    TO WS-LAST-SEQ.
047700           MOVE '*NONE*' TO WS-LAST-ENTRY-HASH.
047800           OPEN INPUT AUDIT-LOG-FILE.
047900           IF AUDLOG-OK
048000               READ AUDIT-LOG-FILE
048100                   AT END SET SV-WK-AUDLOG-EOF TO TRUE
048200               END-READ
048300               PERFORM 1310-FIND-LAST-CHAIN-ENTRY
048400                   THRU 1310-FIND-LAST-CHAIN-ENTRY-EXIT
048500                   UNTIL SV-WK-AUDLOG-EOF
048600               CLOSE AUDIT-LOG-FILE
048700           ELSE
048800               IF NOT AUDLOG-NOT-FOUND
048900                   DISPLAY 'OPEN FAILED - AUDIT LOG FILE, STATUS='
049000                       WS-AUDLOG-STATUS
049100                   GO TO EOJ9900-ABEND
049200               END-IF
049300           END-IF.
049400           OPEN EXTEND AUDIT-LOG-FILE.
049500           IF NOT AUDLOG-OK
049600               DISPLAY 'OPEN FAILED - AUDIT LOG FILE (EXTEND), '
049700                   'STATUS=' WS-AUDLOG-STATUS
049800               GO TO EOJ9900-ABEND
049900           END-IF.
050000       1399-ESTABLISH-CHAIN-EXIT.
050100           EXIT.
050200
050300       1310-FIND-LAST-CHAIN-ENTRY.
050400           MOVE SV-AD-SEQ         TO WS-LAST-SEQ.
050500           MOVE SV-AD-ENTRY-HASH  TO WS-LAST-ENTRY-HASH.
050600           READ AUDIT-LOG-FILE
050700               AT END SET SV-WK-AUDLOG-EOF TO TRUE
050800           END-READ.
050900       1310-FIND-LAST-CHAIN-ENTRY-EXIT.
051000           EXIT.
051100       EJECT
051200********************************************************************
051300*                        MAIN PROCESS                             *
051400********************************************************************
051500       2000-MAIN-PROCESS.
051600           PERFORM 2100-READ-NEXT-REQUEST
051700               THRU 2199-READ-NEXT-REQUEST-EXIT.
051800           IF NOT SV-WK-SCENARIO-EOF
051900               PERFORM 2200-EVALUATE-REQUEST
052000                   THRU 2299-EVALUATE-REQUEST-EXIT
052100               PERFORM 2300-WRITE-AUDIT-ENTRY
052200                   THRU 2399-WRITE-AUDIT-ENTRY-EXIT
052300               PERFORM 2400-ENFORCEMENT-GATE
052400                   THRU 2499-ENFORCEMENT-GATE-EXIT
052500               PERFORM 2500-WRITE-ENFORCEMENT-ENTRY
052600                   THRU 2599-WRITE-ENFORCEMENT-ENTRY-EXIT
052700           END-IF.
052800       2000-MAIN-PROCESS-EXIT.
052900           EXIT.
053000       EJECT
053100********************************************************************
053200*                    READ NEXT SCENARIO REQUEST                   *
053300********************************************************************
053400       2100-READ-NEXT-REQUEST.
053500           READ SCENARIO-REQUEST-FILE
053600               AT END SET SV-WK-SCENARIO-EOF TO TRUE
053700           END-READ.
053800           IF NOT SV-WK-SCENARIO-EOF
053900               IF NOT SCENIN-OK
054000                   DISPLAY 'READ ERROR - SCENARIO REQUEST FILE, '
054100                       'STATUS=' WS-SCENIN-STATUS
054200                   GO TO EOJ9900-ABEND
054300               END-IF
054400               ADD 1 TO SV-WK-REQUESTS-READ
054500           END-IF.
054600       2199-READ-NEXT-REQUEST-EXIT.
054700           EXIT.
054800       EJECT
054900********************************************************************
055000*                EVALUATE ONE SCENARIO REQUEST                    *
055100*    DEFAULT IS DENY BEFORE ANY GATE RUNS (FAIL CLOSED).  THE      *
055200*    FIRST GATE THAT FAILS SETS ITS OWN REASON AND NOTHING LATER   *
055300*    OVERWRITES IT.                                                *
055400********************************************************************
055500       2200-EVALUATE-REQUEST.
055600           MOVE 'DENY' TO WS-DECISION-OUTCOME.
055700           MOVE 'DEFAULT DENY: NO MATCHING POLICY'
055800               TO WS-DECISION-REASON.
055900           MOVE SPACES TO WS-MATCHED-POLICY-ID.
056000           MOVE 'N' TO WS-IDENTITY-FOUND-SW
056100                       WS-ROLE-PERM-FOUND-SW
056200                       WS-POLICY-MATCH-FOUND-SW.
056300           MOVE ZERO  TO WS-IDENTITY-SUB WS-MATCHED-POLICY-SUB.
056400           PERFORM 2210-CHECK-IDENTITY
056500               THRU 2219-CHECK-IDENTITY-EXIT.
056600           IF WS-IDENTITY-WAS-FOUND
056700               PERFORM 2220-CHECK-ROLE-PERMISSION
056800                   THRU 2229-CHECK-ROLE-PERMISSION-EXIT
056900               IF WS-ROLE-PERM-FOUND
057000                   PERFORM 2230-MATCH-POLICY
057100                       THRU 2239-MATCH-POLICY-EXIT
057200                   IF WS-POLICY-WAS-MATCHED
057300                       PERFORM 2240-CHECK-APPROVALS
057400                           THRU 2249-CHECK-APPROVALS-EXIT
057500                   END-IF
057600               END-IF
057700           END-IF.
057800           EVALUATE TRUE
057900               WHEN WS-OUTCOME-ALLOW
058000                   ADD 1 TO SV-WK-ALLOW-CNT
058100               WHEN WS-OUTCOME-DENY
058200                   ADD 1 TO SV-WK-DENY-CNT
058300               WHEN WS-OUTCOME-REQ-APPR
058400                   ADD 1 TO SV-WK-REQ-APPR-CNT
058500           END-EVALUATE.
058600       2299-EVALUATE-REQUEST-EXIT.
058700           EXIT.
058800       EJECT
058900********************************************************************
059000*                     GATE 1 -- CHECK IDENTITY                    *
059100********************************************************************
059200       2210-CHECK-IDENTITY.
059300           PERFORM 2211-SEARCH-IDENTITY-TABLE
059400               THRU 2211-SEARCH-IDENTITY-TABLE-EXIT
059500               VARYING SV-WK-SUB FROM 1 BY 1
059600               UNTIL SV-WK-SUB > SV-WK-IDENTITY-COUNT.
059700           IF WS-IDENTITY-SUB = ZERO
059800               MOVE 'DENY' TO WS-DECISION-OUTCOME
059900               MOVE 'IDENTITY NOT ON FILE' TO WS-DECISION-REASON
060000           ELSE
060100               IF SV-IT-IDENTITY-STATUS(WS-IDENTITY-SUB)
060200                       NOT = 'ACTIVE'
060300                   MOVE 'DENY' TO WS-DECISION-OUTCOME
060400                   MOVE 'IDENTITY NOT ACTIVE'
060500                       TO WS-DECISION-REASON
060600               ELSE
060700                   IF SV-IT-CREDENTIAL-VALID(WS-IDENTITY-SUB)
060800                           NOT = 'Y'
060900                       MOVE 'DENY' TO WS-DECISION-OUTCOME
061000                       MOVE 'CREDENTIAL NOT VALID FOR IDENTITY'
061100                           TO WS-DECISION-REASON
061200                   ELSE
061300                       SET WS-IDENTITY-WAS-FOUND TO TRUE
061400                   END-IF
061500               END-IF
061600           END-IF.
061700       2219-CHECK-IDENTITY-EXIT.
061800           EXIT.
061900
062000       2211-SEARCH-IDENTITY-TABLE.
062100           IF SV-IT-IDENTITY-LABEL(SV-WK-SUB) = SV-SR-IDENTITY-LABEL
062200               MOVE SV-WK-SUB TO WS-IDENTITY-SUB
062300               MOVE SV-WK-IDENTITY-COUNT TO SV-WK-SUB
062400           END-IF.
062500       2211-SEARCH-IDENTITY-TABLE-EXIT.
062600           EXIT.
062700       EJECT
062800********************************************************************
062900*                 GATE 2 -- CHECK ROLE/PERMISSION                 *
063000*    THIS IS A COARSER CHECK THAN GATE 3 -- IT ONLY ASKS WHETHER   *
063100*    ANY POLICY ROW GRANTS THE IDENTITY'S ROLE THIS PERMISSION AT  *
063200*    ALL, IGNORING REQUIRED-STATE.  GATE 3 THEN NARROWS TO A ROW   *
063300*    WHOSE REQUIRED-STATE ALSO MATCHES THE CURRENT SYSTEM STATE.   *
063400*    SPLITTING THEM GIVES THE AUDIT TRAIL A REASON THAT SAYS       *
063500*    "WRONG ROLE" RATHER THAN A GENERIC "NO POLICY MATCHED."       *
063600********************************************************************
063700       2220-CHECK-ROLE-PERMISSION.
063800           PERFORM 2221-SEARCH-ROLE-PERM
063900               THRU 2221-SEARCH-ROLE-PERM-EXIT
064000               VARYING SV-WK-SUB2 FROM 1 BY 1
064100               UNTIL SV-WK-SUB2 > SV-WK-POLICY-COUNT.
064200           IF NOT WS-ROLE-PERM-FOUND
064300               MOVE 'DENY' TO WS-DECISION-OUTCOME
064400               MOVE 'ROLE DOES NOT GRANT REQUESTED PERMISSION'
064500                   TO WS-DECISION-REASON
064600           END-IF.
064700       2229-CHECK-ROLE-PERMISSION-EXIT.
064800           EXIT.
064900
065000       2221-SEARCH-ROLE-PERM.
065100           IF SV-PT-ROLE-NAME(SV-WK-SUB2) =
065200                   SV-IT-ROLE-NAME(WS-IDENTITY-SUB)
065300               AND SV-PT-PERMISSION-NAME(SV-WK-SUB2) =
065400                   SV-SR-REQUESTED-ACTION
065500               SET WS-ROLE-PERM-FOUND TO TRUE
065600               MOVE SV-WK-POLICY-COUNT TO SV-WK-SUB2
065700           END-IF.
065800       2221-SEARCH-ROLE-PERM-EXIT.
065900           EXIT.
066000       EJECT
066100********************************************************************
066200*                   GATE 3 -- MATCH POLICY                        *
066300********************************************************************
066400       2230-MATCH-POLICY.
066500           PERFORM 2231-SEARCH-POLICY-MATCH
066600               THRU 2231-SEARCH-POLICY-MATCH-EXIT
066700               VARYING SV-WK-SUB2 FROM 1 BY 1
066800               UNTIL SV-WK-SUB2 > SV-WK-POLICY-COUNT.
066900           IF WS-MATCHED-POLICY-SUB = ZERO
067000               MOVE 'DENY' TO WS-DECISION-OUTCOME
067100               MOVE 'NO POLICY MATCHES CURRENT SYSTEM STATE'
067200                   TO WS-DECISION-REASON
067300           ELSE
067400               SET WS-POLICY-WAS-MATCHED TO TRUE
067500               MOVE SV-PT-POLICY-ID(WS-MATCHED-POLICY-SUB)
067600                   TO WS-MATCHED-POLICY-ID
067700           END-IF.
067800       2239-MATCH-POLICY-EXIT.
067900           EXIT.
068000
068100       2231-SEARCH-POLICY-MATCH.
068200           IF SV-PT-ROLE-NAME(SV-WK-SUB2) =
068300                   SV-IT-ROLE-NAME(WS-IDENTITY-SUB)
068400               AND SV-PT-PERMISSION-NAME(SV-WK-SUB2) =
068500                   SV-SR-REQUESTED-ACTION
068600               AND (SV-PT-REQUIRED-STATE(SV-WK-SUB2) = SPACES
068700                    OR SV-PT-REQUIRED-STATE(SV-WK-SUB2) =
068800                       SV-SR-SYSTEM-STATE)
068900               MOVE SV-WK-SUB2 TO WS-MATCHED-POLICY-SUB
069000               MOVE SV-WK-POLICY-COUNT TO SV-WK-SUB2
069100           END-IF.
069200       2231-SEARCH-POLICY-MATCH-EXIT.
069300           EXIT.
069400       EJECT
069500********************************************************************
069600*                GATE 4 -- CHECK APPROVAL THRESHOLD                *
069700********************************************************************
069800       2240-CHECK-APPROVALS.
069900           IF SV-PT-MINIMUM-APPROVALS(WS-MATCHED-POLICY-SUB) <= 1
070000               OR SV-SR-APPROVAL-COUNT >=
070100                  SV-PT-MINIMUM-APPROVALS(WS-MATCHED-POLICY-SUB)
070200               MOVE 'ALLOW'             TO WS-DECISION-OUTCOME
070300               STRING 'POLICY '        DELIMITED BY SIZE
070400                      WS-MATCHED-POLICY-ID DELIMITED BY SPACE
070500                      ' MATCHED, APPROVALS SUFFICIENT'
070600                          DELIMITED BY SIZE
070700                   INTO WS-DECISION-REASON
070800           ELSE
070900               MOVE 'REQUIRE_ADDITIONAL_APPROVAL'
071000                   TO WS-DECISION-OUTCOME
071100               STRING 'POLICY '        DELIMITED BY SIZE
071200                      WS-MATCHED-POLICY-ID DELIMITED BY SPACE
071300                      ' MATCHED, AWAITING ADDITIONAL APPROVAL'
071400                          DELIMITED BY SIZE
071500                   INTO WS-DECISION-REASON
071600           END-IF.
071700       2249-CHECK-APPROVALS-EXIT.
071800           EXIT.
071900       EJECT
072000********************************************************************
072100*    WRITE ONE HASH-CHAINED AUDIT-DECISION ENTRY FOR THIS REQUEST  *
072200********************************************************************
072300       2300-WRITE-AUDIT-ENTRY.
072400           ADD 1 TO WS-LAST-SEQ.
072500           MOVE WS-LAST-SEQ             TO SV-AD-SEQ.
072600           MOVE WS-EVAL-TIMESTAMP       TO SV-AD-TIMESTAMP.
072700           MOVE SV-SR-IDENTITY-LABEL    TO SV-AD-IDENTITY.
072800           MOVE SV-SR-REQUESTED-ACTION  TO SV-AD-ACTION.
072900           MOVE SV-SR-SYSTEM-STATE      TO SV-AD-STATE.
073000           MOVE WS-DECISION-OUTCOME     TO SV-AD-OUTCOME.
073100           MOVE WS-MATCHED-POLICY-ID    TO SV-AD-POLICY-ID.
073200           MOVE WS-DECISION-REASON      TO SV-AD-REASON.
073300           MOVE WS-LAST-ENTRY-HASH      TO SV-AD-PREV-HASH.
073400           MOVE SPACES                  TO SV-AD-RESERVED-BLOCK.
073500           PERFORM 2310-COMPUTE-ENTRY-HASH
073600               THRU 2319-COMPUTE-ENTRY-HASH-EXIT.
073700           MOVE SV-WK-HASH-DISPLAY      TO SV-AD-ENTRY-HASH.
073800           MOVE SV-AD-ENTRY-HASH        TO WS-LAST-ENTRY-HASH.
073900           WRITE SV-AUDIT-DECISION-REC.
074000           IF NOT AUDLOG-OK
074100               DISPLAY 'WRITE ERROR - AUDIT LOG FILE, STATUS='
074200                   WS-AUDLOG-STATUS
074300               GO TO EOJ9900-ABEND
074400           END-IF.
074500       2399-WRITE-AUDIT-ENTRY-EXIT.
074600           EXIT.
074700       EJECT
074800********************************************************************
074900*    COMPUTE ENTRY-HASH -- ROLL A 16-DIGIT DIGEST OVER THE ENTRY's *
075000*    CANONICAL FIELDS PLUS THE PREV-HASH, THEN EDIT IT OUT TO      *
075100*    16 HEX-LOOKING DIGITS.  SEE SVWKCTRS FOR THE WORK AREA.       *
075200********************************************************************
075300       2310-COMPUTE-ENTRY-HASH.
075400           STRING SV-AD-SEQ            DELIMITED BY SIZE
075500                  SV-AD-TIMESTAMP      DELIMITED BY SIZE
075600                  SV-AD-IDENTITY       DELIMITED BY SIZE
075700                  SV-AD-ACTION         DELIMITED BY SIZE
075800                  SV-AD-STATE          DELIMITED BY SIZE
075900                  SV-AD-OUTCOME        DELIMITED BY SIZE
076000                  SV-AD-POLICY-ID      DELIMITED BY SIZE
076100                  SV-AD-REASON         DELIMITED BY SIZE
076200                  SV-AD-PREV-HASH      DELIMITED BY SIZE
076300               INTO SV-WK-HASH-STRING.
076400           MOVE 207 TO SV-WK-HASH-STRING-LEN.
076500           MOVE ZERO TO SV-WK-HASH-NUM.
076600           PERFORM 2311-ROLL-HASH-CHAR
076700               THRU 2311-ROLL-HASH-CHAR-EXIT
076800               VARYING SV-WK-HASH-POS FROM 1 BY 1
076900               UNTIL SV-WK-HASH-POS > SV-WK-HASH-STRING-LEN.
077000           PERFORM 2313-FORMAT-HASH-DIGITS
077100               THRU 2313-FORMAT-HASH-DIGITS-EXIT.
077200       2319-COMPUTE-ENTRY-HASH-EXIT.
077300           EXIT.
077400
077500       2311-ROLL-HASH-CHAR.
077600           MOVE SV-WK-HASH-STRING(SV-WK-HASH-POS:1)
077700               TO SV-WK-HASH-ONE-CHAR.
077800           PERFORM 2312-LOOKUP-CHAR-CODE
077900               THRU 2312-LOOKUP-CHAR-CODE-EXIT.
078000           COMPUTE SV-WK-HASH-NUM =
078100               (SV-WK-HASH-NUM * 31) + SV-WK-HASH-CHAR-CODE.
078200       2311-ROLL-HASH-CHAR-EXIT.
078300           EXIT.
078400
078500       2312-LOOKUP-CHAR-CODE.
078600           MOVE 1 TO SV-WK-HASH-CHAR-CODE.
078700           SET SV-WK-CHR-IDX TO 1.
078800           SEARCH SV-WK-CHARSET-ENTRY
078900               AT END
079000                   MOVE 1 TO SV-WK-HASH-CHAR-CODE
079100               WHEN SV-WK-CHARSET-ENTRY(SV-WK-CHR-IDX) =
079200                       SV-WK-HASH-ONE-CHAR
079300                   SET SV-WK-HASH-CHAR-CODE TO SV-WK-CHR-IDX
079400           END-SEARCH.
079500       2312-LOOKUP-CHAR-CODE-EXIT.
079600           EXIT.
079700
079800       2313-FORMAT-HASH-DIGITS.
079900           MOVE SV-WK-HASH-NUM TO SV-WK-HASH-WORK.
080000           PERFORM 2314-EXTRACT-ONE-DIGIT
080100               THRU 2314-EXTRACT-ONE-DIGIT-EXIT
080200               VARYING SV-WK-SUB FROM 16 BY -1
080300               UNTIL SV-WK-SUB < 1.
080400       2313-FORMAT-HASH-DIGITS-EXIT.
080500           EXIT.
080600
080700       2314-EXTRACT-ONE-DIGIT.
080800           DIVIDE SV-WK-HASH-WORK BY 16
080900               GIVING SV-WK-HASH-WORK
081000               REMAINDER SV-WK-HASH-REMAINDER.
081100           ADD 1 TO SV-WK-HASH-REMAINDER GIVING SV-WK-HASH-TABLE-IDX.
081200           MOVE SV-WK-HASH-DIGIT(SV-WK-HASH-TABLE-IDX)
081300               TO SV-WK-HASH-DISPLAY(SV-WK-SUB:1).
081400       2314-EXTRACT-ONE-DIGIT-EXIT.
081500           EXIT.
081600       EJECT
081700********************************************************************
081800*                  ENFORCEMENT GATE                                *
081900*    A REQUEST WITH A BLANK REQ-ID, OR AN OUTCOME THIS GATE DOES   *
082000*    NOT RECOGNIZE, IS COUNTED AS AN ERROR AND NOT ENFORCED.       *
082100*                                                                  *
082200*    09/2025  BAC  SV-0166  DRY-RUN FLAG AND ACTION-TYPE/OPERATION SV0166
082300*                           DERIVATION MOVED HERE, AHEAD OF THE    SV0166
082400*                           REQ-ID/OUTCOME SANITY CHECK.           SV0166
082500********************************************************************
082600       2400-ENFORCEMENT-GATE.
082700           MOVE SPACES TO WS-ENF-ACTION-TYPE WS-ENF-OPERATION       SV0166
082800               WS-ENF-RESULT WS-ENF-OUTCOME WS-ENF-REASON.          SV0166
082900           MOVE 'N' TO WS-ENF-DRY-RUN-FLAG.                         SV0166
083000           IF SV-DRY-RUN-REQUESTED                                  SV0166
083100               MOVE 'Y' TO WS-ENF-DRY-RUN-FLAG                      SV0166
083200           END-IF.                                                  SV0166
083300           IF SV-SR-REQ-ID = SPACES
083400               ADD 1 TO SV-WK-ERROR-CNT
083500           ELSE
083600               IF NOT WS-OUTCOME-ALLOW AND NOT WS-OUTCOME-DENY
083700                       AND NOT WS-OUTCOME-REQ-APPR
083800                   ADD 1 TO SV-WK-ERROR-CNT
083900               ELSE
084000                   PERFORM 2410-DERIVE-ACTION-TYPE
084100                       THRU 2419-DERIVE-ACTION-TYPE-EXIT
084200                   EVALUATE TRUE
084300                       WHEN WS-OUTCOME-DENY
084400                           MOVE 'BLOCKED' TO WS-ENF-RESULT
084500                           MOVE
084600                            'ACTION BLOCKED BY GOVERNANCE DECISION'
084700                               TO WS-ENF-REASON
084800                       WHEN WS-OUTCOME-REQ-APPR
084900                           MOVE 'PAUSED' TO WS-ENF-RESULT
085000                           MOVE
085100              'ACTION PAUSED PENDING ADDITIONAL POLICY-DEFINED APPROVAL'
085200                               TO WS-ENF-REASON
085300                       WHEN SV-IT-PRIMARY-AUTH-FLG(WS-IDENTITY-SUB)
085400                               = 'Y'
085500                           MOVE 'EXECUTED' TO WS-ENF-RESULT
085600                           MOVE 'EXECUTED FOR PRIMARY AUTHORITY'
085700                               TO WS-ENF-REASON
085800                           PERFORM 2420-DISPATCH-ENFORCEMENT
085900                               THRU 2429-DISPATCH-ENFORCEMENT-EXIT
086000                       WHEN OTHER
086100                           PERFORM 2440-CHECK-DELEGATION
086200                               THRU 2449-CHECK-DELEGATION-EXIT
086300                           IF WS-DELEGATION-DOES-APPLY
086400                               MOVE 'EXECUTED' TO WS-ENF-RESULT
086500                               STRING
086600                                'EXECUTED UNDER DELEGATION FOR '
086700                                    DELIMITED BY SIZE
086800                                   SV-SR-IDENTITY-LABEL
086900                                    DELIMITED BY SPACE
087000                                   INTO WS-ENF-REASON
087100                               PERFORM 2420-DISPATCH-ENFORCEMENT
087200                                   THRU
087300                                   2429-DISPATCH-ENFORCEMENT-EXIT
087400                           ELSE
087500                               MOVE 'BLOCKED' TO WS-ENF-RESULT
087600                               STRING
087700                                'NO DELEGATION ON FILE FOR '
087800                                    DELIMITED BY SIZE
087900                                   SV-SR-IDENTITY-LABEL
088000                                    DELIMITED BY SPACE
088100                                   ' TO '
088200                                    DELIMITED BY SIZE
088300                                   SV-SR-REQUESTED-ACTION
088400                                    DELIMITED BY SPACE
088500                                   INTO WS-ENF-REASON
088600                           END-IF
088700                   END-EVALUATE
088800                   EVALUATE TRUE
088900                       WHEN WS-ENF-RES-EXECUTED
089000                           ADD 1 TO SV-WK-EXECUTED-CNT
089100                       WHEN WS-ENF-RES-BLOCKED
089200                           ADD 1 TO SV-WK-BLOCKED-CNT
089300                       WHEN WS-ENF-RES-PAUSED
089400                           ADD 1 TO SV-WK-PAUSED-CNT
089500                   END-EVALUATE
089600               END-IF
089700           END-IF.
089800       2499-ENFORCEMENT-GATE-EXIT.
089900           EXIT.
090000       EJECT
090100********************************************************************
090200*    DERIVE THE ENFORCEMENT ACTION-TYPE AND OPERATION FROM THE     *
090300*    REQUESTED-ACTION TEXT.  THE SCENARIO-REQUEST CARRIES NO       *
090400*    SEPARATE ACTION-TYPE OR OPERATION FIELD, SO THIS SHOP READS   *
090500*    THEM OUT OF THE ACTION NAME ITSELF -- A NAME CONTAINING       *
090600*    'LOCKDOWN' IS A LOCKDOWN_STATE ACTION; 'CLEAR' OR 'TOGGLE'    *
090700*    IN THE NAME PICKS THE OPERATION, DEFAULT IS SET.              *
090800********************************************************************
090900       2410-DERIVE-ACTION-TYPE.
091000           MOVE SV-SR-REQUESTED-ACTION(1:20) TO WS-ENF-ACTION-TYPE.
091100           MOVE SPACES TO WS-ENF-OPERATION.
091200           MOVE ZERO TO SV-WK-SUB.
091300           INSPECT SV-SR-REQUESTED-ACTION TALLYING SV-WK-SUB
091400               FOR ALL 'LOCKDOWN'.
091500           IF SV-WK-SUB > ZERO
091600               MOVE 'LOCKDOWN_STATE' TO WS-ENF-ACTION-TYPE
091700               MOVE ZERO TO SV-WK-SUB2
091800               INSPECT SV-SR-REQUESTED-ACTION TALLYING SV-WK-SUB2
091900                   FOR ALL 'CLEAR'
092000               IF SV-WK-SUB2 > ZERO
092100                   MOVE 'CLEAR' TO WS-ENF-OPERATION
092200               ELSE
092300                   MOVE ZERO TO SV-WK-SUB2
092400                   INSPECT SV-SR-REQUESTED-ACTION
092500                       TALLYING SV-WK-SUB2 FOR ALL 'TOGGLE'
092600                   IF SV-WK-SUB2 > ZERO
092700                       MOVE 'TOGGLE' TO WS-ENF-OPERATION
092800                   ELSE
092900                       MOVE 'SET' TO WS-ENF-OPERATION
093000                   END-IF
093100               END-IF
093200           END-IF.
093300       2419-DERIVE-ACTION-TYPE-EXIT.
093400           EXIT.
093500       EJECT
093600********************************************************************
093700*    DISPATCH -- ONLY LOCKDOWN_STATE HAS A HANDLER ON THIS SYSTEM. *
093800*    ANYTHING ELSE COMES BACK NOT-IMPLEMENTED, STILL EXECUTED AS   *
093900*    FAR AS THE ENFORCEMENT RESULT IS CONCERNED.                   *
094000********************************************************************
094100       2420-DISPATCH-ENFORCEMENT.
094200           IF WS-ENF-IS-LOCKDOWN
094300               PERFORM 2430-LOCKDOWN-EFFECTOR
094400                   THRU 2439-LOCKDOWN-EFFECTOR-EXIT
094500           ELSE
094600               MOVE 'NOT-IMPLEMENTED' TO WS-ENF-OUTCOME
094700           END-IF.
094800       2429-DISPATCH-ENFORCEMENT-EXIT.
094900           EXIT.
095000       EJECT
095100********************************************************************
095200*    LOCKDOWN EFFECTOR -- READ THE ONE-RECORD LOCKDOWN-STATE FILE, *
095300*    APPLY THE OPERATION, AND REWRITE ONLY IF THE STATE ACTUALLY   *
095400*    CHANGES AND THE RUN IS NOT A DRY RUN.                         *
095500********************************************************************
095600       2430-LOCKDOWN-EFFECTOR.
095700           PERFORM 2431-READ-LOCKDOWN-STATE
095800               THRU 2431-READ-LOCKDOWN-STATE-EXIT.
095900           PERFORM 2432-APPLY-OPERATION
096000               THRU 2432-APPLY-OPERATION-EXIT.
096100           IF WS-LOCKDOWN-CHANGED
096200               IF WS-ENF-WAS-DRY-RUN
096300                   MOVE 'SUCCESS' TO WS-ENF-OUTCOME
096400               ELSE
096500                   PERFORM 2433-REWRITE-LOCKDOWN-STATE
096600                       THRU 2433-REWRITE-LOCKDOWN-STATE-EXIT
096700                   MOVE 'SUCCESS' TO WS-ENF-OUTCOME
096800                   ADD 1 TO SV-WK-LOCKDOWN-CHANGED-CNT
096900               END-IF
097000           ELSE
097100               MOVE 'NOOP' TO WS-ENF-OUTCOME
097200               ADD 1 TO SV-WK-LOCKDOWN-NOOP-CNT
097300           END-IF.
097400       2439-LOCKDOWN-EFFECTOR-EXIT.
097500           EXIT.
097600
097700       2431-READ-LOCKDOWN-STATE.
097800           OPEN INPUT LOCKDOWN-FILE.
097900           IF LOCKST-NOT-FOUND
098000               MOVE 'N'    TO SV-LK-LOCKED-FLAG
098100               MOVE SPACES TO SV-LK-UPDATED-AT SV-LK-STATE-REASON
098200                               SV-LK-REQUESTED-BY
098300           ELSE
098400               IF NOT LOCKST-OK
098500                   DISPLAY 'OPEN FAILED - LOCKDOWN FILE, STATUS='
098600                       WS-LOCKST-STATUS
098700                   GO TO EOJ9900-ABEND
098800               END-IF
098900               READ LOCKDOWN-FILE
099000                   AT END
099100                       MOVE 'N'    TO SV-LK-LOCKED-FLAG
099200                       MOVE SPACES TO SV-LK-UPDATED-AT
099300                                       SV-LK-STATE-REASON
099400                                       SV-LK-REQUESTED-BY
099500               END-READ
099600               CLOSE LOCKDOWN-FILE
099700           END-IF.
099800       2431-READ-LOCKDOWN-STATE-EXIT.
099900           EXIT.
100000
100100       2432-APPLY-OPERATION.
100200           MOVE 'N' TO WS-LOCKDOWN-CHANGED-SW.
100300           EVALUATE WS-ENF-OPERATION
100400               WHEN 'SET'
100500                   IF SV-LK-IS-UNLOCKED OR SV-LK-LOCKED-FLAG = SPACE
100600                       MOVE 'Y' TO SV-LK-LOCKED-FLAG
100700                       SET WS-LOCKDOWN-CHANGED TO TRUE
100800                   END-IF
100900               WHEN 'CLEAR'
101000                   IF SV-LK-IS-LOCKED
101100                       MOVE 'N' TO SV-LK-LOCKED-FLAG
101200                       SET WS-LOCKDOWN-CHANGED TO TRUE
101300                   END-IF
101400               WHEN 'TOGGLE'
101500                   IF SV-LK-IS-LOCKED
101600                       MOVE 'N' TO SV-LK-LOCKED-FLAG
101700                   ELSE
101800                       MOVE 'Y' TO SV-LK-LOCKED-FLAG
101900                   END-IF
102000                   SET WS-LOCKDOWN-CHANGED TO TRUE
102100           END-EVALUATE.
102200           IF WS-LOCKDOWN-CHANGED
102300               MOVE WS-EVAL-TIMESTAMP      TO SV-LK-UPDATED-AT
102400               MOVE WS-ENF-REASON          TO SV-LK-STATE-REASON
102500               MOVE SV-SR-IDENTITY-LABEL   TO SV-LK-REQUESTED-BY
102600           END-IF.
102700       2432-APPLY-OPERATION-EXIT.
102800           EXIT.
102900
103000       2433-REWRITE-LOCKDOWN-STATE.
103100           OPEN OUTPUT LOCKDOWN-FILE.
103200           IF NOT LOCKST-OK
103300               DISPLAY
103400                 'OPEN FAILED - LOCKDOWN FILE (REWRITE), STATUS='
103500                   WS-LOCKST-STATUS
103600               GO TO EOJ9900-ABEND
103700           END-IF.
103800           WRITE SV-LOCKDOWN-STATE-REC.
103900           CLOSE LOCKDOWN-FILE.
104000       2433-REWRITE-LOCKDOWN-STATE-EXIT.
104100           EXIT.
104200       EJECT
104300********************************************************************
104400*    DELEGATION APPLICABILITY -- CONSULTED ONLY FOR AN EXECUTED    *
104500*    ALLOW BY AN IDENTITY THAT IS NOT A PRIMARY AUTHORITY.         *
104600********************************************************************
104700       2440-CHECK-DELEGATION.
104800           MOVE 'N' TO WS-DELEGATION-APPLIES-SW.
104900           PERFORM 2441-SEARCH-DELEGATION-GRANT
105000               THRU 2441-SEARCH-DELEGATION-GRANT-EXIT
105100               VARYING SV-WK-SUB2 FROM 1 BY 1
105200               UNTIL SV-WK-SUB2 > SV-WK-DELEGATION-COUNT.
105300       2449-CHECK-DELEGATION-EXIT.
105400           EXIT.
105500
105600       2441-SEARCH-DELEGATION-GRANT.
105700           IF SV-DT-DELEGATE-LABEL(SV-WK-SUB2) =
105800                   SV-SR-IDENTITY-LABEL
105900               AND SV-DT-GRANT-STATUS(SV-WK-SUB2) = 'ACTIVE'
106000               AND (SV-DT-REVOKED-AT(SV-WK-SUB2) = SPACES
106100                    OR SV-DT-REVOKED-AT(SV-WK-SUB2) >
106200                       WS-EVAL-TIMESTAMP)
106300               AND (SV-DT-SCOPE-ACTION(SV-WK-SUB2) = SPACES
106400                    OR SV-DT-SCOPE-ACTION(SV-WK-SUB2) = 'ANY'
106500                    OR SV-DT-SCOPE-ACTION(SV-WK-SUB2) =
106600                       SV-SR-REQUESTED-ACTION)
106700               AND (SV-DT-SCOPE-STATE(SV-WK-SUB2) = SPACES
106800                    OR SV-DT-SCOPE-STATE(SV-WK-SUB2) =
106900                       SV-SR-SYSTEM-STATE)
107000               AND (SV-DT-VALID-FROM(SV-WK-SUB2) = SPACES
107100                    OR SV-DT-VALID-FROM(SV-WK-SUB2) <=
107200                       WS-EVAL-TIMESTAMP)
107300               AND (SV-DT-VALID-UNTIL(SV-WK-SUB2) = SPACES
107400                    OR SV-DT-VALID-UNTIL(SV-WK-SUB2) >=
107500                       WS-EVAL-TIMESTAMP)
107600               SET WS-DELEGATION-DOES-APPLY TO TRUE
107700               MOVE SV-WK-DELEGATION-COUNT TO SV-WK-SUB2
107800           END-IF.
107900       2441-SEARCH-DELEGATION-GRANT-EXIT.
108000           EXIT.
108100       EJECT
108200********************************************************************
108300*         WRITE ONE ENFORCEMENT-LOG ENTRY FOR THIS REQUEST         *
108400********************************************************************
108500       2500-WRITE-ENFORCEMENT-ENTRY.
108600           IF SV-SR-REQ-ID = SPACES OR WS-ENF-RESULT = SPACES
108700               ADD 1 TO SV-WK-SKIPPED-CNT
108800           ELSE
108900               ADD 1 TO WS-ENF-SEQ
109000               MOVE WS-ENF-SEQ            TO SV-EF-SEQ
109100               MOVE WS-EVAL-TIMESTAMP     TO SV-EF-TIMESTAMP
109200               MOVE SV-SR-REQ-ID          TO SV-EF-REQ-ID
109300               MOVE WS-ENF-ACTION-TYPE    TO SV-EF-ACTION-TYPE
109400               MOVE WS-ENF-OPERATION      TO SV-EF-OPERATION
109500               MOVE WS-ENF-RESULT         TO SV-EF-RESULT
109600               MOVE WS-ENF-OUTCOME        TO SV-EF-EFF-OUTCOME
109700               MOVE WS-ENF-DRY-RUN-FLAG   TO SV-EF-DRY-RUN
109800               MOVE WS-ENF-REASON         TO SV-EF-REASON
109900               WRITE SV-ENFORCEMENT-REC
110000               IF NOT ENFLOG-OK
110100                   DISPLAY 'WRITE ERROR - ENFORCEMENT LOG, STATUS='
110200                       WS-ENFLOG-STATUS
110300                   GO TO EOJ9900-ABEND
110400               END-IF
110500           END-IF.
110600       2599-WRITE-ENFORCEMENT-ENTRY-EXIT.
110700           EXIT.
110800       EJECT
110900********************************************************************
111000*                        CLOSE FILES                              *
111100********************************************************************
111200       EOJ9000-CLOSE-FILES.
111300           CLOSE SCENARIO-REQUEST-FILE
111400                 POLICY-FILE
111500                 IDENTITY-FILE
111600                 DELEGATION-FILE
111700                 AUDIT-LOG-FILE
111800                 ENFORCEMENT-LOG-FILE.
111900           PERFORM EOJ9100-PRINT-CONTROL-TOTALS
112000               THRU EOJ9199-PRINT-CONTROL-TOTALS-EXIT.
112100           CLOSE REPORT-FILE.
112200           GO TO EOJ9999-EXIT.
112300       EOJ9900-ABEND.
112400           DISPLAY 'SVAUTHRZ ABENDING DUE TO ERROR'.
112500       EOJ9999-EXIT.
112600           EXIT.
112700       EJECT
112800********************************************************************
112900*                   PRINT RUN CONTROL TOTALS                      *
113000********************************************************************
113100       EOJ9100-PRINT-CONTROL-TOTALS.
113200           MOVE SPACES TO RP-CONTROL-LINE.
113300           MOVE 'SVAUTHRZ - AUTHORITY DECISION ENGINE - RUN TOTALS'
113400               TO RP-CL-LABEL.
113500           WRITE REPORT-REC FROM RP-CONTROL-LINE
113600               AFTER ADVANCING TOP-OF-FORM.
113700           MOVE SPACES TO RP-CONTROL-LINE.
113800           MOVE 'SCENARIO REQUESTS READ' TO RP-CL-LABEL.
113900           MOVE SV-WK-REQUESTS-READ TO RP-CL-VALUE.
114000           WRITE REPORT-REC FROM RP-CONTROL-LINE.
114100           MOVE SPACES TO RP-CONTROL-LINE.
114200           MOVE 'DECISIONS - ALLOW' TO RP-CL-LABEL.
114300           MOVE SV-WK-ALLOW-CNT TO RP-CL-VALUE.
114400           WRITE REPORT-REC FROM RP-CONTROL-LINE.
114500           MOVE SPACES TO RP-CONTROL-LINE.
114600           MOVE 'DECISIONS - DENY' TO RP-CL-LABEL.
114700           MOVE SV-WK-DENY-CNT TO RP-CL-VALUE.
114800           WRITE REPORT-REC FROM RP-CONTROL-LINE.
114900           MOVE SPACES TO RP-CONTROL-LINE.
115000           MOVE 'DECISIONS - REQUIRE ADDITIONAL APPROVAL'
115100               TO RP-CL-LABEL.
115200           MOVE SV-WK-REQ-APPR-CNT TO RP-CL-VALUE.
115300           WRITE REPORT-REC FROM RP-CONTROL-LINE.
115400           MOVE SPACES TO RP-CONTROL-LINE.
115500           MOVE 'ENFORCEMENT - EXECUTED' TO RP-CL-LABEL.
115600           MOVE SV-WK-EXECUTED-CNT TO RP-CL-VALUE.
115700           WRITE REPORT-REC FROM RP-CONTROL-LINE.
115800           MOVE SPACES TO RP-CONTROL-LINE.
115900           MOVE 'ENFORCEMENT - BLOCKED' TO RP-CL-LABEL.
116000           MOVE SV-WK-BLOCKED-CNT TO RP-CL-VALUE.
116100           WRITE REPORT-REC FROM RP-CONTROL-LINE.
116200           MOVE SPACES TO RP-CONTROL-LINE.
116300           MOVE 'ENFORCEMENT - PAUSED' TO RP-CL-LABEL.
116400           MOVE SV-WK-PAUSED-CNT TO RP-CL-VALUE.
116500           WRITE REPORT-REC FROM RP-CONTROL-LINE.
116600           MOVE SPACES TO RP-CONTROL-LINE.
116700           MOVE 'LOCKDOWN STATE CHANGED' TO RP-CL-LABEL.
116800           MOVE SV-WK-LOCKDOWN-CHANGED-CNT TO RP-CL-VALUE.
116900           WRITE REPORT-REC FROM RP-CONTROL-LINE.
117000           MOVE SPACES TO RP-CONTROL-LINE.
117100           MOVE 'LOCKDOWN STATE NO-OP' TO RP-CL-LABEL.
117200           MOVE SV-WK-LOCKDOWN-NOOP-CNT TO RP-CL-VALUE.
117300           WRITE REPORT-REC FROM RP-CONTROL-LINE.
117400           MOVE SPACES TO RP-CONTROL-LINE.
117500           MOVE 'REQUESTS SKIPPED (NO ENFORCEMENT ENTRY)'
117600               TO RP-CL-LABEL.
117700           MOVE SV-WK-SKIPPED-CNT TO RP-CL-VALUE.
117800           WRITE REPORT-REC FROM RP-CONTROL-LINE.
117900           MOVE SPACES TO RP-CONTROL-LINE.
118000           MOVE 'REQUESTS IN ERROR' TO RP-CL-LABEL.
118100           MOVE SV-WK-ERROR-CNT TO RP-CL-VALUE.
118200           WRITE REPORT-REC FROM RP-CONTROL-LINE.
118300           DISPLAY 'SVAUTHRZ - REQUESTS READ: '
118400               SV-WK-REQUESTS-READ.
118500       EOJ9199-PRINT-CONTROL-TOTALS-EXIT.
118600           EXIT.
