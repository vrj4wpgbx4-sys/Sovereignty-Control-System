000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SVLOGVFY.
000300       AUTHOR. B A CHIDAMBARAM.
000400       INSTALLATION. SOVEREIGNTY CONTROL SYSTEM.
000500       DATE-WRITTEN. 05/1985.
000600       DATE-COMPILED.
000700       SECURITY. RESTRICTED - VERIFIES BUT NEVER ALTERS THE
000800           AUDIT LOG.  A NON-ZERO ERROR COUNT ON THIS RUN IS A
000900           COMPLIANCE-REPORTABLE EVENT.
001000********************************************************************
001100*                                                                  *
001200*A    ABSTRACT..                                                   *
001300*  SVLOGVFY READS THE AUDIT-DECISION LOG SEQUENTIALLY, ENTRY BY     *
001400*  ENTRY, AND WALKS THE HASH CHAIN SVAUTHRZ LAID DOWN WHEN IT       *
001500*  WROTE EACH ENTRY.  FOR EVERY ENTRY WITH A NON-BLANK ENTRY-HASH,  *
001600*  THIS JOB RECOMPUTES THE HASH FROM THE ENTRY'S OWN CONTENT PLUS   *
001700*  ITS STORED PREV-HASH (THE SAME ROLLING DIGEST SVAUTHRZ USES,     *
001800*  SEE SVWKCTRS) AND COMPARES IT TO WHAT WAS STORED, AND ALSO       *
001900*  CHECKS THAT THE STORED PREV-HASH MATCHES THE PRIOR ENTRY'S       *
002000*  ENTRY-HASH.  A MISMATCH ON THE FIRST TEST IS "CONTENT ALTERED";  *
002100*  ON THE SECOND, "CHAIN BREAK."  AN ENTRY WITH A BLANK ENTRY-HASH  *
002200*  PREDATES CHAINING AND IS REPORTED LEGACY -- NEITHER VERIFIED     *
002300*  NOR ALLOWED TO ADVANCE THE CHAIN FOR THE NEXT COMPARISON.  A     *
002400*  CONTROL-TOTALS REPORT AND AN OVERALL OK/FAILED RESULT CLOSE      *
002500*  THE RUN.                                                        *
002600*                                                                  *
002700*J    JCL..                                                        *
002800*                                                                  *
002900* //SVLOGVFY EXEC PGM=SVLOGVFY                                     *
003000* //STEPLIB  DD DISP=SHR,DSN=SVCTL.LOADLIB                         *
003100* //AUDLOG   DD DISP=SHR,DSN=SVCTL.AUDIT.DECISION                  *
003200* //RPTOUT   DD SYSOUT=*                                          *
003300* //SYSOUT   DD SYSOUT=*                                          *
003400* //*                                                              *
003500*                                                                  *
003600*P    ENTRY PARAMETERS..                                           *
003700*     NONE.                                                        *
003800*                                                                  *
003900*E    ERRORS DETECTED BY THIS ELEMENT..                            *
004000*     I/O ERROR ON THE AUDIT LOG OR THE REPORT FILE.  A CHAIN       *
004100*     BREAK OR CONTENT-ALTERED FINDING IS A COUNTED FINDING, NOT    *
004200*     AN ABEND -- THE JOB READS THE WHOLE LOG REGARDLESS.           *
004300*                                                                  *
004400*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
004500*     NONE.                                                        *
004600*                                                                  *
004700*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004800*     SV-WORK-CHARSET (COPY SVWKCTRS) -- SAME CHARACTER LOOKUP      *
004900*     TABLE SVAUTHRZ USES TO ROLL THE DIGEST, SO THE RECOMPUTED     *
005000*     HASH CAN ONLY MATCH THE WRITER'S IF THE CONTENT MATCHES.      *
005100*                                                                  *
005200*H    MAINTENANCE HISTORY..                                        *
005300*     05/1985  BAC  SV-0141  ORIGINAL PROGRAM.                     *
005400*     09/1998  BAC  SV-0162  Y2K REVIEW -- ALL TIMESTAMP FIELDS     *
005500*                            READ BY THIS JOB ARE 4-DIGIT-YEAR      *
005600*                            TEXT WRITTEN BY SVAUTHRZ.  NO CENTURY  *
005700*                            WINDOWING LOGIC NEEDED HERE.  SIGNED   *
005800*                            OFF PER MEMO SV-Y2K-04.                *
005900*     07/2025  BAC  SV-0146  LEGACY (BLANK ENTRY-HASH) HANDLING     *
006000*                            ADDED -- FIRST SITE TO RUN THIS JOB    *
006100*                            HAD ENTRIES FROM BEFORE THE CHAIN      *
006200*                            WAS TURNED ON AND THEY WERE WRONGLY    *
006300*                            COMING BACK AS CONTENT ALTERED.        *
006400*                                                                  *
006500********************************************************************
006600       EJECT
006700       ENVIRONMENT DIVISION.
006800       CONFIGURATION SECTION.
006900       SPECIAL-NAMES.
007000           C01 IS TOP-OF-FORM.
007100       INPUT-OUTPUT SECTION.
007200       FILE-CONTROL.
007300           SELECT AUDIT-LOG-FILE ASSIGN TO AUDLOG
007400               FILE STATUS IS WS-AUDLOG-STATUS.
007500           SELECT REPORT-FILE ASSIGN TO RPTOUT.
007600       DATA DIVISION.
007700       FILE SECTION.
007800       FD  AUDIT-LOG-FILE
007900           RECORDING MODE IS F
008000           BLOCK CONTAINS 0 RECORDS.
008100           COPY SVAUDDEC.
008200       FD  REPORT-FILE
008300           RECORDING MODE IS F
008400           BLOCK CONTAINS 0 RECORDS.
008500       01  REPORT-REC                     PIC X(132).
008600       EJECT
008700       WORKING-STORAGE SECTION.
008800       01  FILLER PIC X(32)
008900            VALUE 'SVLOGVFY WORKING STORAGE BEGINS '.
009000********************************************************************
009100*    COMMON SWITCHES, COUNTERS AND HASH WORK AREA (SHARED COPYBOOK)*
009200********************************************************************
009300       COPY SVWKCTRS.
009400       EJECT
009500********************************************************************
009600*    FILE STATUS AREA                                              *
009700********************************************************************
009800       01  WS-FILE-STATUS-AREA.
009900           05 WS-AUDLOG-STATUS         PIC X(02) VALUE '00'.
010000              88 AUDLOG-OK             VALUE '00'.
010100              88 AUDLOG-EOF            VALUE '10'.
010200       EJECT
010300********************************************************************
010400*    CHAIN-WALK AND VERDICT WORK AREA                              *
010500********************************************************************
010600       01  WS-LAST-CHAIN-AREA.
010700           05 WS-LAST-ENTRY-HASH        PIC X(16) VALUE '*NONE*'.
010800       01  WS-VERIFY-WORK-AREA.
010900           05 WS-ENTRY-STATUS           PIC X(07) VALUE SPACES.
011000              88 WS-STATUS-OK           VALUE 'OK'.
011100              88 WS-STATUS-LEGACY       VALUE 'LEGACY'.
011200              88 WS-STATUS-FAILED       VALUE 'FAILED'.
011300           05 WS-FAIL-KIND              PIC X(20) VALUE SPACES.
011400       EJECT
011500********************************************************************
011600*    REPORT LINES                                                  *
011700********************************************************************
011800       01  RP-HEADING-LINE.
011900           05 FILLER                    PIC X(60) VALUE
012000              'SVLOGVFY - AUDIT LOG HASH-CHAIN VERIFICATION'.
012100           05 FILLER                    PIC X(72) VALUE SPACES.
012200       01  RP-FINDING-LINE.
012300           05 FILLER                    PIC X(08) VALUE '[ERROR] '.
012400           05 RP-FL-TEXT                PIC X(60).
012500           05 FILLER                    PIC X(64) VALUE SPACES.
012600       01  RP-CONTROL-LINE.
012700           05 RP-CL-LABEL               PIC X(40).
012800           05 FILLER                    PIC X(02) VALUE SPACES.
012900           05 RP-CL-VALUE               PIC ZZZ,ZZZ,ZZ9.
013000           05 FILLER                    PIC X(79) VALUE SPACES.
013100       01  RP-RESULT-LINE.
013200           05 FILLER                    PIC X(30) VALUE
013300              'SVLOGVFY - OVERALL RESULT: '.
013400           05 RP-RL-RESULT              PIC X(50).
013500           05 FILLER                    PIC X(52) VALUE SPACES.
013600       01  FILLER PIC X(32)
013700            VALUE 'SVLOGVFY WORKING STORAGE ENDS   '.
013800       EJECT
013900       PROCEDURE DIVISION.
014000********************************************************************
014100*                        MAINLINE LOGIC                            *
014200********************************************************************
014300       0000-CONTROL-PROCESS.
014400           PERFORM 1000-INITIALIZATION
014500               THRU 1099-INITIALIZATION-EXIT.
014600           PERFORM 1100-OPEN-FILES
014700               THRU 1199-OPEN-FILES-EXIT.
014800           PERFORM 2000-VERIFY-LOG
014900               THRU 2099-VERIFY-LOG-EXIT.
015000           PERFORM EOJ9000-CLOSE-FILES
015100               THRU EOJ9999-EXIT.
015200           GOBACK.
015300       EJECT
015400********************************************************************
015500*                         INITIALIZATION                           *
015600********************************************************************
015700       1000-INITIALIZATION.
015800           INITIALIZE SV-WORK-SWITCHES SV-WORK-COUNTERS.
015900       1099-INITIALIZATION-EXIT.
016000           EXIT.
016100       EJECT
016200********************************************************************
016300*                         OPEN ALL FILES                           *
016400********************************************************************
016500       1100-OPEN-FILES.
016600           OPEN INPUT  AUDIT-LOG-FILE.
016700           IF NOT AUDLOG-OK
016800               DISPLAY 'OPEN FAILED - AUDIT LOG FILE, STATUS='
016900                   WS-AUDLOG-STATUS
017000               GO TO EOJ9900-ABEND
017100           END-IF.
017200           OPEN OUTPUT REPORT-FILE.
017300           WRITE REPORT-REC FROM RP-HEADING-LINE
017400               AFTER ADVANCING TOP-OF-FORM.
017500       1199-OPEN-FILES-EXIT.
017600           EXIT.
017700       EJECT
017800********************************************************************
017900*                        VERIFY THE WHOLE LOG                      *
018000********************************************************************
018100       2000-VERIFY-LOG.
018200           READ AUDIT-LOG-FILE
018300               AT END SET SV-WK-AUDLOG-EOF TO TRUE
018400           END-READ.
018500           PERFORM 2100-VERIFY-ONE-ENTRY
018600               THRU 2199-VERIFY-ONE-ENTRY-EXIT
018700               UNTIL SV-WK-AUDLOG-EOF.
018800           PERFORM EOJ9100-PRINT-CONTROL-TOTALS
018900               THRU EOJ9199-PRINT-CONTROL-TOTALS-EXIT.
019000       2099-VERIFY-LOG-EXIT.
019100           EXIT.
019200       EJECT
019300********************************************************************
019400*    ONE AUDIT-DECISION ENTRY -- BLANK ENTRY-HASH IS LEGACY,        *
019500*    OTHERWISE RECOMPUTE AND COMPARE, THEN CHECK THE PREV-HASH      *
019600*    LINK BEFORE ADVANCING THE CHAIN.                               *
019700********************************************************************
019800       2100-VERIFY-ONE-ENTRY.
019900           ADD 1 TO SV-WK-ENTRIES-READ-CNT.
020000           MOVE SPACES TO WS-FAIL-KIND.
020100           IF SV-AD-ENTRY-HASH-BLANK
020200               SET WS-STATUS-LEGACY TO TRUE
020300               ADD 1 TO SV-WK-ENTRIES-LEGACY-CNT
020400           ELSE
020500               PERFORM 2110-COMPUTE-ENTRY-HASH
020600                   THRU 2119-COMPUTE-ENTRY-HASH-EXIT
020700               IF SV-AD-PREV-HASH NOT = WS-LAST-ENTRY-HASH
020800                   SET WS-STATUS-FAILED TO TRUE
020900                   MOVE 'CHAIN BREAK' TO WS-FAIL-KIND
021000               ELSE
021100                   IF SV-WK-HASH-DISPLAY NOT = SV-AD-ENTRY-HASH
021200                       SET WS-STATUS-FAILED TO TRUE
021300                       MOVE 'CONTENT ALTERED' TO WS-FAIL-KIND
021400                   ELSE
021500                       SET WS-STATUS-OK TO TRUE
021600                   END-IF
021700               END-IF
021800               MOVE SV-AD-ENTRY-HASH TO WS-LAST-ENTRY-HASH
021900               IF WS-STATUS-OK
022000                   ADD 1 TO SV-WK-ENTRIES-VERIFIED-CNT
022100               ELSE
022200                   ADD 1 TO SV-WK-ERROR-CNT
022300                   PERFORM 2120-PRINT-FINDING-LINE
022400                       THRU 2120-PRINT-FINDING-LINE-EXIT
022500               END-IF
022600           END-IF.
022700           READ AUDIT-LOG-FILE
022800               AT END SET SV-WK-AUDLOG-EOF TO TRUE
022900           END-READ.
023000       2199-VERIFY-ONE-ENTRY-EXIT.
023100           EXIT.
023200       EJECT
023300********************************************************************
023400*    COMPUTE ENTRY-HASH -- SAME ROLLING DIGEST SVAUTHRZ USES TO     *
023500*    WRITE IT.  SEE SVWKCTRS FOR THE WORK AREA.                     *
023600********************************************************************
023700       2110-COMPUTE-ENTRY-HASH.
023800           STRING SV-AD-SEQ            DELIMITED BY SIZE
023900                  SV-AD-TIMESTAMP      DELIMITED BY SIZE
024000                  SV-AD-IDENTITY       DELIMITED BY SIZE
024100                  SV-AD-ACTION         DELIMITED BY SIZE
024200                  SV-AD-STATE          DELIMITED BY SIZE
024300                  SV-AD-OUTCOME        DELIMITED BY SIZE
024400                  SV-AD-POLICY-ID      DELIMITED BY SIZE
024500                  SV-AD-REASON         DELIMITED BY SIZE
024600                  SV-AD-PREV-HASH      DELIMITED BY SIZE
024700               INTO SV-WK-HASH-STRING.
024800           MOVE 207 TO SV-WK-HASH-STRING-LEN.
024900           MOVE ZERO TO SV-WK-HASH-NUM.
025000           PERFORM 2111-ROLL-HASH-CHAR
025100               THRU 2111-ROLL-HASH-CHAR-EXIT
025200               VARYING SV-WK-HASH-POS FROM 1 BY 1
025300               UNTIL SV-WK-HASH-POS > SV-WK-HASH-STRING-LEN.
025400           PERFORM 2113-FORMAT-HASH-DIGITS
025500               THRU 2113-FORMAT-HASH-DIGITS-EXIT.
025600       2119-COMPUTE-ENTRY-HASH-EXIT.
025700           EXIT.
025800
025900       2111-ROLL-HASH-CHAR.
026000           MOVE SV-WK-HASH-STRING(SV-WK-HASH-POS:1)
026100               TO SV-WK-HASH-ONE-CHAR.
026200           PERFORM 2112-LOOKUP-CHAR-CODE
026300               THRU 2112-LOOKUP-CHAR-CODE-EXIT.
026400           COMPUTE SV-WK-HASH-NUM =
026500               (SV-WK-HASH-NUM * 31) + SV-WK-HASH-CHAR-CODE.
026600       2111-ROLL-HASH-CHAR-EXIT.
026700           EXIT.
026800
026900       2112-LOOKUP-CHAR-CODE.
027000           MOVE 1 TO SV-WK-HASH-CHAR-CODE.
027100           SET SV-WK-CHR-IDX TO 1.
027200           SEARCH SV-WK-CHARSET-ENTRY
027300               AT END
027400                   MOVE 1 TO SV-WK-HASH-CHAR-CODE
027500               WHEN SV-WK-CHARSET-ENTRY(SV-WK-CHR-IDX) =
027600                       SV-WK-HASH-ONE-CHAR
027700                   SET SV-WK-HASH-CHAR-CODE TO SV-WK-CHR-IDX
027800           END-SEARCH.
027900       2112-LOOKUP-CHAR-CODE-EXIT.
028000           EXIT.
028100
028200       2113-FORMAT-HASH-DIGITS.
028300           MOVE SV-WK-HASH-NUM TO SV-WK-HASH-WORK.
028400           PERFORM 2114-EXTRACT-ONE-DIGIT
028500               THRU 2114-EXTRACT-ONE-DIGIT-EXIT
028600               VARYING SV-WK-SUB FROM 16 BY -1
028700               UNTIL SV-WK-SUB < 1.
028800       2113-FORMAT-HASH-DIGITS-EXIT.
028900           EXIT.
029000
029100       2114-EXTRACT-ONE-DIGIT.
029200           DIVIDE SV-WK-HASH-WORK BY 16
029300               GIVING SV-WK-HASH-WORK
029400               REMAINDER SV-WK-HASH-REMAINDER.
029500           ADD 1 TO SV-WK-HASH-REMAINDER GIVING SV-WK-HASH-TABLE-IDX.
029600           MOVE SV-WK-HASH-DIGIT(SV-WK-HASH-TABLE-IDX)
029700               TO SV-WK-HASH-DISPLAY(SV-WK-SUB:1).
029800       2114-EXTRACT-ONE-DIGIT-EXIT.
029900           EXIT.
030000       EJECT
030100********************************************************************
030200*             PRINT ONE FINDING LINE FOR A FAILED ENTRY             *
030300********************************************************************
030400       2120-PRINT-FINDING-LINE.
030500           MOVE SPACES TO RP-FINDING-LINE.
030600           STRING 'ENTRY SEQ '     DELIMITED BY SIZE
030700                  SV-AD-SEQ        DELIMITED BY SIZE
030800                  ' - '            DELIMITED BY SIZE
030900                  WS-FAIL-KIND     DELIMITED BY SIZE
031000               INTO RP-FL-TEXT.
031100           WRITE REPORT-REC FROM RP-FINDING-LINE.
031200       2120-PRINT-FINDING-LINE-EXIT.
031300           EXIT.
031400       EJECT
031500********************************************************************
031600*                        CLOSE FILES                                *
031700********************************************************************
031800       EOJ9000-CLOSE-FILES.
031900           CLOSE AUDIT-LOG-FILE.
032000           CLOSE REPORT-FILE.
032100           GO TO EOJ9999-EXIT.
032200       EOJ9900-ABEND.
032300           DISPLAY 'SVLOGVFY ABENDING DUE TO ERROR'.
032400       EOJ9999-EXIT.
032500           EXIT.
032600       EJECT
032700********************************************************************
032800*                   PRINT RUN CONTROL TOTALS                        *
032900********************************************************************
033000       EOJ9100-PRINT-CONTROL-TOTALS.
033100           MOVE SPACES TO RP-CONTROL-LINE.
033200           MOVE 'SVLOGVFY - VERIFICATION RUN TOTALS' TO RP-CL-LABEL.
033300           WRITE REPORT-REC FROM RP-CONTROL-LINE
033400               AFTER ADVANCING 2 LINES.
033500           MOVE SPACES TO RP-CONTROL-LINE.
033600           MOVE 'ENTRIES READ' TO RP-CL-LABEL.
033700           MOVE SV-WK-ENTRIES-READ-CNT TO RP-CL-VALUE.
033800           WRITE REPORT-REC FROM RP-CONTROL-LINE.
033900           MOVE SPACES TO RP-CONTROL-LINE.
034000           MOVE 'ENTRIES VERIFIED OK' TO RP-CL-LABEL.
034100           MOVE SV-WK-ENTRIES-VERIFIED-CNT TO RP-CL-VALUE.
034200           WRITE REPORT-REC FROM RP-CONTROL-LINE.
034300           MOVE SPACES TO RP-CONTROL-LINE.
034400           MOVE 'ENTRIES LEGACY (UNCHAINED)' TO RP-CL-LABEL.
034500           MOVE SV-WK-ENTRIES-LEGACY-CNT TO RP-CL-VALUE.
034600           WRITE REPORT-REC FROM RP-CONTROL-LINE.
034700           MOVE SPACES TO RP-CONTROL-LINE.
034800           MOVE 'ENTRIES IN ERROR' TO RP-CL-LABEL.
034900           MOVE SV-WK-ERROR-CNT TO RP-CL-VALUE.
035000           WRITE REPORT-REC FROM RP-CONTROL-LINE.
035100           MOVE SPACES TO RP-CONTROL-LINE.
035200           IF SV-WK-ERROR-CNT = ZERO
035300               MOVE 'OK' TO RP-RL-RESULT
035400           ELSE
035500               STRING 'FAILED ('       DELIMITED BY SIZE
035600                      SV-WK-ERROR-CNT DELIMITED BY SIZE
035700                      ' ERROR(S) FOUND)' DELIMITED BY SIZE
035800                   INTO RP-RL-RESULT
035900           END-IF.
036000           WRITE REPORT-REC FROM RP-RESULT-LINE
036100               AFTER ADVANCING 2 LINES.
036200           DISPLAY 'SVLOGVFY - ENTRIES READ: ' SV-WK-ENTRIES-READ-CNT.
036300       EOJ9199-PRINT-CONTROL-TOTALS-EXIT.
036400           EXIT.
