000100***********************************************************
000200*                                                          *
000300*A    ABSTRACT..                                           *
000400*     SV-SCENARIO-REQUEST IS THE INBOUND AUTHORIZATION     *
000500*     REQUEST RECORD FOR THE SOVEREIGNTY CONTROL SYSTEM.   *
000600*     ONE RECORD REPRESENTS ONE ACTOR ASKING TO PERFORM ONE*
000700*     GOVERNED ACTION AGAINST THE CURRENT SYSTEM STATE.    *
000800*     BUILT BY THE SCENARIO EXTRACT STEP UPSTREAM OF THE   *
000900*     AUTHORITY ENGINE (SVAUTHRZ) AND CONSUMED BY IT ONE   *
001000*     RECORD AT A TIME IN FILE ORDER -- NO SORTING, NO KEY.*
001100*                                                          *
001200*U    USED BY..                                            *
001300*     SVAUTHRZ  -- AUTHORITY DECISION ENGINE (READS)       *
001400*                                                          *
001500*H    MAINTENANCE HISTORY..                                *
001600*     11/1984  BAC  SV-0101  ORIGINAL LAYOUT.               SV0101
001700*     11/2025  BAC  SV-0188  ADDED TIMESTAMP REDEFINES FOR   SV0188
001800*                            THE APPROVAL-AGING JOB.         SV0188
001900*                                                          *
002000***********************************************************
002100*                                                          *
002200*    FIELD NOTES..                                         *
002300*    SV-SR-REQ-ID............CORRELATION ID CARRIED FORWARD*
002400*                            ONTO THE ENFORCEMENT RECORD.  *
002500*    SV-SR-IDENTITY-LABEL....ACTOR NAME, KEY INTO SV-IDNTTY*
002600*    SV-SR-REQUESTED-ACTION..PERMISSION BEING INVOKED.     *
002700*    SV-SR-SYSTEM-STATE......STATE OF THE WORLD AT REQUEST *
002800*                            TIME -- NORMAL, ELEVATED_RISK,*
002900*                            CRISIS, INCAPACITATION, OR    *
003000*                            SUCCESSION.                   *
003100*    SV-SR-APPROVAL-COUNT....APPROVALS ALREADY ON FILE.    *
003200*    SV-SR-REQUEST-TIMESTAMP.EVALUATION TIME, ISO FORM.    *
003300*    SPACES MEAN "EVALUATE AS OF NOW" -- SVAUTHRZ SUBS THE *
003400*    RUN DATE-TIME WHEN THIS FIELD IS BLANK.               *
003500*                                                          *
003600 01  SV-SCENARIO-REQUEST.
003700     05 SV-SR-REQ-ID                 PIC X(08).
003800     05 SV-SR-IDENTITY-LABEL         PIC X(20).
003900     05 SV-SR-REQUESTED-ACTION       PIC X(30).
004000     05 SV-SR-SYSTEM-STATE           PIC X(15).
004100        88 SV-SR-STATE-NORMAL        VALUE 'NORMAL'.
004200        88 SV-SR-STATE-ELEV-RISK     VALUE 'ELEVATED_RISK'.
004300        88 SV-SR-STATE-CRISIS        VALUE 'CRISIS'.
004400        88 SV-SR-STATE-INCAP         VALUE 'INCAPACITATION'.
004500        88 SV-SR-STATE-SUCCESSION    VALUE 'SUCCESSION'.
004600     05 SV-SR-APPROVAL-COUNT         PIC 9(02).
004700     05 SV-SR-REQUEST-TIMESTAMP      PIC X(20).
004800     05 SV-SR-TIMESTAMP-PARTS REDEFINES                     SV0188
004900        SV-SR-REQUEST-TIMESTAMP.                             SV0188
005000        10 SV-SR-TS-YYYY             PIC X(04).              SV0188
005100        10 FILLER                    PIC X(01).              SV0188
005200        10 SV-SR-TS-MM               PIC X(02).              SV0188
005300        10 FILLER                    PIC X(01).              SV0188
005400        10 SV-SR-TS-DD               PIC X(02).              SV0188
005500        10 FILLER                    PIC X(01).              SV0188
005600        10 SV-SR-TS-HH               PIC X(02).              SV0188
005700        10 FILLER                    PIC X(01).              SV0188
005800        10 SV-SR-TS-MI               PIC X(02).              SV0188
005900        10 FILLER                    PIC X(01).              SV0188
006000        10 SV-SR-TS-SS               PIC X(02).              SV0188
006100        10 FILLER                    PIC X(01).              SV0188
