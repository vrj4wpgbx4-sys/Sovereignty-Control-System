000100***********************************************************
000200*                                                          *
000300*A    ABSTRACT..                                           *
000400*     SV-DELEGATION-GRANT-REC IS ONE ROW OF THE DELEGATION *
000500*     REGISTRY.  A GRANT LETS A DELEGATE STAND IN FOR A     *
000600*     PRINCIPAL FOR ONE ACTION (OR ANY ACTION), IN ONE      *
000700*     SYSTEM STATE (OR ANY STATE), FOR A BOUNDED TIME       *
000800*     WINDOW.  THE ENFORCEMENT GATE CONSULTS THIS TABLE     *
000900*     ONLY WHEN AN ALLOW IS BEING EXECUTED BY SOMEONE WHO   *
001000*     IS NOT A PRIMARY AUTHORITY.                           *
001100*                                                          *
001200*U    USED BY..                                            *
001300*     SVAUTHRZ  -- LOADS TABLE, DELEGATION-APPLIES CHECK.  *
001400*     SVDELREG  -- LOADS TABLE, LISTS ACTIVE GRANTS.       *
001500*                                                          *
001600*H    MAINTENANCE HISTORY..                                *
001700*     12/1984  BAC  SV-0110  ORIGINAL LAYOUT.               SV0110
001800*     08/2025  BAC  SV-0150  ADDED VALID-FROM/VALID-UNTIL    SV0150
001900*                            REDEFINES SO THE REGISTRY       SV0150
002000*                            REPORT CAN PRINT JUST THE       SV0150
002100*                            DATE PART WITHOUT THE CLOCK.    SV0150
002110*     10/2025  BAC  SV-0155  ADDED STATUS-VALID 88 SO A GRANT   SV0155
002120*                            STATUS OUTSIDE THE THREE KNOWN     SV0155
002130*                            VALUES IS FLAGGED STRUCTURALLY     SV0155
002140*                            INVALID INSTEAD OF MISHANDLED.     SV0155
002200*                                                          *
002300***********************************************************
002400*                                                          *
002500*    FIELD NOTES..                                         *
002600*    SV-DG-DELEGATION-ID......GRANT IDENTIFIER.            *
002700*    SV-DG-PRINCIPAL-LABEL....DELEGATOR IDENTITY.          *
002800*    SV-DG-DELEGATE-LABEL.....DELEGATE IDENTITY -- MATCHED *
002900*                             AGAINST THE ACTING IDENTITY  *
003000*                             ON THE INCOMING REQUEST.     *
003100*    SV-DG-SCOPE-ACTION.......ALLOWED ACTION, OR 'ANY'.    *
003200*                             BLANK ALSO MEANS UNRESTRICTED*
003300*    SV-DG-SCOPE-STATE........ALLOWED SYSTEM STATE.  BLANK *
003400*                             MEANS ANY STATE.             *
003500*    SV-DG-VALID-FROM.........WINDOW START.  BLANK = OPEN. *
003600*    SV-DG-VALID-UNTIL........WINDOW END.  BLANK = OPEN.   *
003700*    SV-DG-GRANT-STATUS.......ACTIVE, REVOKED, OR EXPIRED. *
003800*    SV-DG-REVOKED-AT.........REVOCATION TIME.  BLANK MEANS*
003900*                             NEVER REVOKED.  A REVOCATION *
004000*                             TIME AT OR BEFORE THE         *
004100*                             EVALUATION TIME DEACTIVATES   *
004200*                             THE GRANT EVEN IF STATUS IS   *
004300*                             STILL SHOWN ACTIVE.           *
004400*    SV-DG-POLICY-ID..........POLICY THAT AUTHORIZED THE    *
004500*                             GRANT (AUDIT TRAIL ONLY).     *
004600*                                                          *
004700 01  SV-DELEGATION-GRANT-REC.
004800     05 SV-DG-DELEGATION-ID          PIC X(12).
004900     05 SV-DG-PRINCIPAL-LABEL        PIC X(20).
005000     05 SV-DG-DELEGATE-LABEL         PIC X(20).
005100     05 SV-DG-SCOPE-ACTION           PIC X(30).
005200        88 SV-DG-SCOPE-ACTION-ANY    VALUE 'ANY' SPACES.
005300     05 SV-DG-SCOPE-STATE            PIC X(15).
005400     05 SV-DG-VALID-FROM             PIC X(20).
005500     05 SV-DG-VF-DATE-PART REDEFINES                        SV0150
005600        SV-DG-VALID-FROM.                                   SV0150
005700        10 SV-DG-VF-DATE             PIC X(10).             SV0150
005800        10 FILLER                    PIC X(10).             SV0150
005900     05 SV-DG-VALID-UNTIL            PIC X(20).
006000     05 SV-DG-VU-DATE-PART REDEFINES                        SV0150
006100        SV-DG-VALID-UNTIL.                                  SV0150
006200        10 SV-DG-VU-DATE             PIC X(10).             SV0150
006300        10 FILLER                    PIC X(10).             SV0150
006400     05 SV-DG-GRANT-STATUS           PIC X(08).
006500        88 SV-DG-STATUS-ACTIVE       VALUE 'ACTIVE'.
006600        88 SV-DG-STATUS-REVOKED      VALUE 'REVOKED'.
006650        88 SV-DG-STATUS-EXPIRED      VALUE 'EXPIRED'.
006660        88 SV-DG-STATUS-VALID        VALUES 'ACTIVE' 'REVOKED'  SV0155
006670              'EXPIRED'.                                        SV0155
006800     05 SV-DG-REVOKED-AT             PIC X(20).
006900        88 SV-DG-NOT-REVOKED         VALUE SPACES.
007000     05 SV-DG-POLICY-ID              PIC X(12).
