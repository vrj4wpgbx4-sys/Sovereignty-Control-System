000100***********************************************************
000200*                                                          *
000300*A    ABSTRACT..                                           *
000400*     SV-LOCKDOWN-STATE-REC IS THE SINGLE PERSISTENT        *
000500*     RECORD THAT REMEMBERS WHETHER THE SYSTEM IS CURRENTLY *
000600*     LOCKED DOWN.  THE FILE HOLDS EXACTLY ONE RECORD.  THE *
000700*     LOCKDOWN EFFECTOR IN SVAUTHRZ READS IT AT THE START OF*
000800*     EACH EXECUTED LOCKDOWN_STATE REQUEST AND REWRITES IT  *
000900*     ONLY WHEN THE COMPUTED STATE ACTUALLY CHANGES AND THE *
001000*     REQUEST IS NOT A DRY RUN.  IF THE FILE DOES NOT EXIST *
001100*     YET, THE EFFECTOR TREATS THE STATE AS UNLOCKED WITH   *
001200*     AN EMPTY REASON.                                     *
001300*                                                          *
001400*U    USED BY..                                            *
001500*     SVAUTHRZ  -- READS AND CONDITIONALLY REWRITES.       *
001600*                                                          *
001700*H    MAINTENANCE HISTORY..                                *
001800*     12/1984  BAC  SV-0113  ORIGINAL LAYOUT.               SV0113
001900*                                                          *
002000***********************************************************
002100*                                                          *
002200*    FIELD NOTES..                                         *
002300*    SV-LK-LOCKED-FLAG........Y = LOCKED, N = UNLOCKED.    *
002400*    SV-LK-UPDATED-AT.........LAST CHANGE TIME.            *
002500*    SV-LK-STATE-REASON.......LAST CHANGE REASON.          *
002600*    SV-LK-REQUESTED-BY.......IDENTITY THAT LAST CHANGED IT.*
002700*                                                          *
002800 01  SV-LOCKDOWN-STATE-REC.
002900     05 SV-LK-LOCKED-FLAG            PIC X(01).
003000        88 SV-LK-IS-LOCKED           VALUE 'Y'.
003100        88 SV-LK-IS-UNLOCKED         VALUE 'N'.
003200     05 SV-LK-UPDATED-AT             PIC X(20).
003300     05 SV-LK-STATE-REASON           PIC X(60).
003400     05 SV-LK-REQUESTED-BY           PIC X(20).
